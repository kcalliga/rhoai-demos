000100*****************************************************************
000200* PROGRAM:    3-RULE-LEARNER
000300* SYSTEM:     RCAS - ROOT CAUSE ANALYSIS SYSTEM
000400* PURPOSE:    SCAN THE HISTORICAL EPISODE INDEX, FLAG ANOMALOUS
000500*             EPISODES BY PERCENTILE/COUNT THRESHOLD, SCORE THE
000600*             FIXED SET OF BOOLEAN-FEATURE ANTECEDENT PATTERNS
000700*             FOR SUPPORT/CONFIDENCE/LIFT, AND EMIT UP TO 10
000800*             LEARNED RULES FOR THE NEXT RCAS-0002 RULE TABLE.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 3-RULE-LEARNER.
001200 AUTHOR. R M CHEUNG.
001300 INSTALLATION. OPERATIONS CONTROL - SYSTEMS PROGRAMMING.
001400 DATE-WRITTEN. 12/03/1990.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*   12/03/90 RMC  RCAS-0005  ORIGINAL PROGRAM - PERCENTILE PASS
002000*                            AND THE FOUR SINGLE-FEATURE PATTERNS.
002100*   08/08/90 RMC  RCAS-0009  ADDED THE SIX PAIRED PATTERNS AND THE
002200*                            SUPPORT/CONFIDENCE/LIFT FILTER.
002300*   17/01/91 RMC  RCAS-0013  ROOT-KIND INFERENCE AND THE LEARNED
002400*                            RECORD WRITE.
002500*   25/11/91 KPT  RCAS-0024  RAISED LRN-TAB TO 5000 EPISODES FOR
002600*                            A FULL QUARTER'S EPINDEX HISTORY.
002700*   09/04/93 KPT  RCAS-0035  TOP-10 SELECTION MADE STABLE ON TIES
002800*                            (LIFT, THEN CONF, THEN SUPPORT).
002900*   30/11/94 SWN  RCAS-0044  FIXED A DIVIDE-BY-ZERO WHEN THE BASE
003000*                            ANOMALY RATE CAME BACK ZERO - LIFT IS
003100*                            NOW FORCED TO ZERO IN THAT CASE.
003200*   14/02/96 SWN  RCAS-0054  PERCENTILE INDEX BOUNDED TO 1..N -
003300*                            A SHORT RUN WAS COMPUTING INDEX 0.
003400*   11/11/98 JFQ  RCAS-0063  YEAR 2000 REVIEW - THIS PROGRAM DOES
003500*                            NOT COMPARE DATES, ONLY RATIOS AND
003600*                            COUNTS. NO CHANGE REQUIRED.
003700*   19/05/99 JFQ  RCAS-0065  Y2K REGRESSION - RAN AGAINST AN
003800*                            EPINDEX SPANNING THE CENTURY ROLL,
003900*                            CLEAN (CONFIRMS RCAS-0063).
004000*   07/09/00 JFQ  RCAS-0068  REASON TEXT NOW CARRIES LIFT AND
004100*                            CONFIDENCE TO 2 DECIMALS FOR THE
004200*                            OPERATOR REVIEW SHEET.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-4381.
004700 OBJECT-COMPUTER. IBM-4381.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ALPHA-CLASS IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS U0-TRACE-ON
005200            OFF STATUS IS U0-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005450*        EPINDEX IS 2-RCA-ENGINE'S ARCHIVE OUTPUT - THE ENTIRE
005460*        HISTORY THIS PROGRAM LEARNS FROM.
005500     SELECT EPINDEX-FILE ASSIGN TO EPINDEX
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-EPINDEX.
005750*        LEARNED-FILE BECOMES THE NEXT RUN'S RULES-FILE INPUT TO
005760*        2-RCA-ENGINE ONCE AN ANALYST REVIEWS AND PROMOTES IT.
005800     SELECT LEARNED-FILE ASSIGN TO LEARNED
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FS-LEARNED.
006050*        RATIOIN/RATIOOUT/RATIOSRT ARE A SCRATCH TRIPLE USED ONLY
006060*        TO SORT ERROR RATIOS FOR THE PERCENTILE STEP BELOW - NONE
006070*        OF THE THREE SURVIVES PAST COMPUTE-PERCENTILES.
006100     SELECT RATIO-UNSORTED-FILE ASSIGN TO RATIOIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FS-RATIOIN.
006400     SELECT RATIO-SORTED-FILE ASSIGN TO RATIOOUT
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-RATIOOUT.
006700     SELECT RATIO-SORT-WORK ASSIGN TO RATIOSRT.
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  EPINDEX-FILE.
007150*        EPINDEX-REC IS A CARBON COPY OF 2-RCA-ENGINE'S ARCHIVE
007160*        RECORD - THIS PROGRAM ONLY READS IT, NEVER WRITES ONE.
007200 01  EPINDEX-REC.
007300     05 EP-ID                PIC X(24).
007400     05 EP-START             PIC 9(14).
007500     05 EP-END               PIC 9(14).
007600     05 EP-NAMESPACE         PIC X(20).
007700     05 EP-POD               PIC X(30).
007800     05 EP-NODE              PIC X(30).
007900     05 EP-COUNT             PIC 9(7).
007950*        EP-ERROR-RATIO DRIVES THE WHOLE PERCENTILE PASS BELOW.
008000     05 EP-ERROR-RATIO       PIC 9(1)V9(4).
008050*        EP-RESTARTS/EP-HTTP5XX/EP-ROLLOUT FEED THE FOUR BOOLEAN
008060*        FEATURE FLAGS SET BY FLAG-ANOMALIES.
008100     05 EP-RESTARTS          PIC 9(5).
008200     05 EP-HTTP5XX           PIC 9(5).
008300     05 EP-ROLLOUT           PIC 9(1).
008400     05 FILLER               PIC X(45).
008500*        RCAS-0024 - DATE BREAKOUT, KEPT FOR AD HOC TRACE RUNS.
008600 01  EP-START-PARTS REDEFINES EPINDEX-REC.
008700     05 EPP-ID                PIC X(24).
008800     05 EPP-START-DATE        PIC 9(8).
008900     05 EPP-START-TIME        PIC 9(6).
009000     05 FILLER                PIC X(162).
009100*
009200 FD  LEARNED-FILE.
009250*        ONE SURVIVING CANDIDATE PATTERN PER RECORD, LAID OUT
009260*        AS A RULE ROW SO IT CAN BE APPENDED STRAIGHT ONTO
009270*        2-RCA-ENGINE'S RULES-FILE AFTER REVIEW.
009300 01  LEARNED-REC.
009400     05 LR-ID                 PIC X(16).
009500     05 LR-ANTECEDENT         PIC X(90).
009600     05 LR-ROOT-KIND          PIC X(12).
009700     05 LR-REASON             PIC X(80).
009800     05 LR-SUPPORT            PIC 9(1)V9(4).
009900     05 LR-CONF               PIC 9(1)V9(4).
010000     05 LR-LIFT               PIC 9(3)V9(4).
010100     05 LR-W-MAGNITUDE        PIC 9(1)V9(2).
010200     05 LR-W-CHANGE           PIC 9(1)V9(2).
010300     05 FILLER                PIC X(29).
010400*
010500 FD  RATIO-UNSORTED-FILE.
010550*        ONE ERROR RATIO PER RECORD, WRITTEN ONCE PER HISTORICAL
010560*        EPISODE BEFORE THE SORT STEP ORDERS THEM ASCENDING.
010600 01  RATIO-UNSORTED-REC.
010700     05 RUR-RATIO              PIC 9(1)V9(4).
010750     05 FILLER                 PIC X(1).
010800*
010900 FD  RATIO-SORTED-FILE.
011000 01  RATIO-SORTED-REC.
011100     05 RSO-RATIO               PIC 9(1)V9(4).
011150     05 FILLER                  PIC X(1).
011200*        OPERATOR TRACE VIEW - SAME BYTES AS FIVE DISPLAY DIGITS.
011300 01  RATIO-SORTED-ALT REDEFINES RATIO-SORTED-REC.
011400     05 RSO-RATIO-DISPLAY        PIC X(5).
011450     05 FILLER                   PIC X(1).
011500*
011600 SD  RATIO-SORT-WORK.
011700 01  RATIO-SORT-REC.
011800     05 RSR-RATIO                PIC 9(1)V9(4).
011850     05 FILLER                   PIC X(1).
011900*****************************************************************
012000 WORKING-STORAGE SECTION.
012050*        FILE STATUS BYTES, ONE PER SELECT ABOVE.
012100 77  FS-EPINDEX             PIC X(2) VALUE "00".
012200 77  FS-LEARNED             PIC X(2) VALUE "00".
012300 77  FS-RATIOIN             PIC X(2) VALUE "00".
012400 77  FS-RATIOOUT            PIC X(2) VALUE "00".
012450*        WS-BASE-RATE IS THE ESTATE-WIDE AVERAGE ERROR RATIO,
012460*        THE YARDSTICK EVERY CANDIDATE PATTERN'S LIFT IS MEASURED
012470*        AGAINST - SEE COMPUTE-BASE-RATE AND SCORE-ANTECEDENTS.
012500 77  WS-ANOM-COUNT          PIC 9(5) COMP VALUE ZERO.
012600 77  WS-BASE-RATE           PIC 9(1)V9(4) VALUE ZERO.
012620*        WS-ANOM-COUNT IS THE RAW COUNT BEHIND WS-BASE-RATE - SEE
012630*        COMPUTE-BASE-RATE AND COUNT-ANOMALY.
012650*        WS-PROD/WS-REM ARE SCRATCH FOR THE INTEGER ARITHMETIC
012660*        THAT LOCATES THE 90TH/95TH PERCENTILE RANK IN THE
012670*        SORTED RATIO FILE - NO INTRINSIC FUNCTION USED.
012700 77  WS-PROD                PIC 9(7) COMP VALUE ZERO.
012800 77  WS-REM                 PIC 9(7) COMP VALUE ZERO.
012900 77  WS-P90-IDX             PIC 9(4) COMP VALUE ZERO.
013000 77  WS-P95-IDX             PIC 9(4) COMP VALUE ZERO.
013100 77  WS-P90-VALUE           PIC 9(1)V9(4) VALUE ZERO.
013200 77  WS-P95-VALUE           PIC 9(1)V9(4) VALUE ZERO.
013250*        WS-SR-COUNT IS THE SORTED-RATIO RECORD COUNT, CAPTURED
013260*        ONCE BY READ-SORTED-RATIO SO THE PERCENTILE MATH BELOW
013270*        DOES NOT HAVE TO RE-COUNT THE FILE.
013300 77  WS-SR-COUNT            PIC 9(4) COMP VALUE ZERO.
013400 77  WS-FLAG-TEST-NUM       PIC 9(1) COMP VALUE ZERO.
013450*        WS-BEST-* HOLD THE RUNNING WINNER WHILE FIND-NEXT-BEST-
013460*        PATTERN SCANS THE CANDIDATE TABLE FOR EMIT-LEARNED-RULES.
013500 77  WS-RANK                PIC 9(2) COMP VALUE ZERO.
013600 77  WS-BEST-IX             PIC 9(4) COMP VALUE ZERO.
013700 77  WS-BEST-LIFT           PIC 9(3)V9(4) VALUE ZERO.
013800 77  WS-BEST-CONF           PIC 9(1)V9(4) VALUE ZERO.
013900 77  WS-BEST-SUPPORT        PIC 9(1)V9(4) VALUE ZERO.
014000 77  WS-LIFT-2D             PIC 9(3)V99 VALUE ZERO.
014100 77  WS-CONF-2D             PIC 9(1)V99 VALUE ZERO.
014200 77  WS-RANK-ED              PIC Z9.
014300 77  WS-LIFT-ED              PIC ZZ9.99.
014400 77  WS-CONF-ED              PIC 9.99.
014450*        WS-RANK-ED/WS-LIFT-ED/WS-CONF-ED ARE EDITED COPIES USED
014460*        ONLY WHEN BUILDING LR-ID AND LR-REASON FOR THE OPERATOR.
014500*
014600 01  EOF-MANAGER.
014650*        ONE END-OF-FILE SWITCH PER SEQUENTIAL READ LOOP IN THIS
014660*        PROGRAM - EPINDEX-FILE AND RATIO-SORTED-FILE.
014700     05 FIN-EPINDEX          PIC X(1) VALUE SPACE.
014800        88 EPINDEX-EOF                 VALUE "Y".
014900     05 FIN-RATIOOUT         PIC X(1) VALUE SPACE.
015000        88 RATIOOUT-EOF                VALUE "Y".
015100*
015200 01  WS-FLAG-TEST-RESULT-SW  PIC X(1) VALUE SPACE.
015300     88 WS-FLAG-TRUE                    VALUE "Y".
015400*****************************************************************
015500*    HISTORICAL EPISODE TABLE (RCAS-0005/0024)
015600*****************************************************************
015700 01  LRN-EPISODE-TABLE-MANAGER.
015750*        5000 ARCHIVED EPISODES IS SEVERAL WEEKS OF ESTATE
015760*        HISTORY AT NORMAL WINDOW VOLUMES - WHEN THE EPINDEX
015770*        FEED OUTGROWS IT, TRIM THE OLDEST RECORDS OFF THE
015780*        FRONT OF THE FILE RATHER THAN RAISE THIS LIMIT LIGHTLY.
015800     05 LRN-COUNT               PIC 9(4) COMP VALUE ZERO.
015900     05 LRN-TAB OCCURS 5000 TIMES INDEXED BY LRN-IX.
016000        10 LRNT-ERROR-RATIO       PIC 9(1)V9(4).
016100        10 LRNT-RESTARTS          PIC 9(5) COMP.
016200        10 LRNT-HTTP5XX           PIC 9(5) COMP.
016300        10 LRNT-ROLLOUT           PIC 9(1).
016400        10 LRNT-ANOMALY-SW        PIC X(1).
016500           88 LRNT-ANOMALOUS               VALUE "Y".
016600        10 LRNT-FLAGS.
016700           15 LRNT-F-ERROR-HIGH    PIC X(1).
016800              88 LRNT-ERROR-HIGH            VALUE "Y".
016900           15 LRNT-F-RESTARTS-ANY  PIC X(1).
017000              88 LRNT-RESTARTS-ANY          VALUE "Y".
017100           15 LRNT-F-HTTP5XX-ANY   PIC X(1).
017200              88 LRNT-HTTP5XX-ANY           VALUE "Y".
017300           15 LRNT-F-ROLLOUT-FLAG  PIC X(1).
017400              88 LRNT-ROLLOUT-FLAG-ON       VALUE "Y".
017500*        RCAS-0009 - THE FOUR FLAGS VIEWED AS ONE 4-CHAR CODE,
017600*        USED ONLY FOR THE UPSI-0 TRACE DISPLAY OF AN EPISODE.
017700        10 LRNT-FLAGS-CODE REDEFINES LRNT-FLAGS PIC X(4).
017800*
017900 01  RATIO-TABLE-MANAGER.
017950*        HOLDS THE SORTED RATIO FILE IN MEMORY AFTER THE SORT SO
017960*        COMPUTE-PERCENTILES CAN INDEX STRAIGHT TO THE 90TH/95TH
017970*        RANK WITHOUT RE-READING RATIO-SORTED-FILE SEQUENTIALLY.
018000     05 SORTED-RATIO-TAB OCCURS 5000 TIMES
018100            PIC 9(1)V9(4) INDEXED BY SR-IX.
018200*****************************************************************
018300*    CANDIDATE ANTECEDENT PATTERN TABLE (RCAS-0009/0013/0035)
018400*    FIXED AT 10 ENTRIES - THE 4 SINGLE FEATURES PLUS THE 6
018500*    PAIRS. ANTP-F1/ANTP-F2 NAME THE FEATURES BY NUMBER:
018600*    1=ERROR_HIGH 2=RESTARTS_ANY 3=HTTP5XX_ANY 4=ROLLOUT_FLAG,
018700*    ANTP-F2 = ZERO FOR A SINGLE-FEATURE PATTERN.
018800*****************************************************************
018900 01  ANTE-PATTERN-TABLE-MANAGER.
019000     05 ANTE-PATTERN-TAB OCCURS 10 TIMES INDEXED BY ANT-IX.
019100        10 ANTP-F1               PIC 9(1) COMP.
019200        10 ANTP-F2               PIC 9(1) COMP.
019300        10 ANTP-TEXT             PIC X(90).
019400        10 ANTP-MATCH-COUNT      PIC 9(5) COMP.
019500        10 ANTP-ANOM-COUNT       PIC 9(5) COMP.
019550*        SUPPORT/CONF/LIFT ARE SET ONCE BY SCORE-ANTECEDENTS AND
019560*        READ BY FILTER-AND-RANK AND FIND-NEXT-BEST-PATTERN.
019600        10 ANTP-SUPPORT          PIC 9(1)V9(4).
019700        10 ANTP-CONF             PIC 9(1)V9(4).
019800        10 ANTP-LIFT             PIC 9(3)V9(4).
019900        10 ANTP-KEEP-SW          PIC X(1).
020000           88 ANTP-KEEP                   VALUE "Y".
020100        10 ANTP-USED-SW          PIC X(1).
020150*        ANTP-USED STOPS THE SAME PATTERN BEING EMITTED TWICE WHEN
020160*        FEWER THAN 10 PATTERNS SURVIVE FILTER-AND-RANK.
020200           88 ANTP-USED                   VALUE "Y".
020300        10 ANTP-ROOT-KIND        PIC X(12).
020400        10 ANTP-REASON           PIC X(80).
020500*****************************************************************
020600 PROCEDURE DIVISION.
020620*****************************************************************
020640*    RCAS-0009 - LOAD THE ARCHIVE, FLAG ANOMALOUS EPISODES,
020650*    SCORE THE 10 CANDIDATE ANTECEDENT PATTERNS AGAINST THE
020660*    ANOMALY FLAG, AND EMIT WHATEVER SURVIVES FILTER-AND-RANK.
020670*    AN EMPTY ARCHIVE EXITS EARLY - THERE IS NOTHING TO LEARN.
020680*****************************************************************
020700 MAIN-PROCEDURE.
020800     PERFORM OPEN-FILES.
020850*        HANDS OFF TO OPEN-FILES TO DO THE DETAIL WORK.
020900     PERFORM SEED-PATTERNS.
020950*        HANDS OFF TO SEED-PATTERNS TO DO THE DETAIL WORK.
021000     PERFORM LOAD-EPISODES THRU LOAD-EPISODES-EXIT
021050*        INVOKES LOAD-EPISODES FOR THIS STEP.
021100         UNTIL EPINDEX-EOF.
021200     CLOSE EPINDEX-FILE.
021250*        CLOSES EPINDEX-FILE NOW THAT THIS PASS IS DONE WITH IT.
021300     CLOSE RATIO-UNSORTED-FILE.
021400     IF LRN-COUNT = ZERO
021450*        CHECKS FOR THIS CASE BEFORE CONTINUING.
021500         GO TO FIN-PGM
021550*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
021600     END-IF.
021650*        CLOSES OFF THE CONDITION TESTED ABOVE.
021700     PERFORM COMPUTE-PERCENTILES.
021750*        INVOKES COMPUTE-PERCENTILES FOR THIS STEP.
021800     PERFORM FLAG-ANOMALIES
021850*        DROPS INTO FLAG-ANOMALIES BELOW.
021900         VARYING LRN-IX FROM 1 BY 1 UNTIL LRN-IX > LRN-COUNT.
021950*        LOOPS THROUGH THE TABLE ONE ENTRY AT A TIME.
022000     PERFORM COMPUTE-BASE-RATE.
022050*        DROPS INTO COMPUTE-BASE-RATE BELOW.
022100     PERFORM SCORE-ANTECEDENTS THRU SCORE-ANTECEDENTS-EXIT
022150*        LOOPS THROUGH SCORE-ANTECEDENTS FOR EACH ROW.
022200         VARYING ANT-IX FROM 1 BY 1 UNTIL ANT-IX > 10.
022250*        DRIVES THE SCAN ONE ROW AT A TIME.
022300     PERFORM FILTER-AND-RANK
022350*        HANDS OFF TO FILTER-AND-RANK TO DO THE DETAIL WORK.
022400         VARYING ANT-IX FROM 1 BY 1 UNTIL ANT-IX > 10.
022450*        STEPS THROUGH THE TABLE BY ONE.
022500     PERFORM EMIT-LEARNED-RULES.
022550*        INVOKES EMIT-LEARNED-RULES FOR THIS STEP.
022600     CLOSE LEARNED-FILE.
022700 FIN-PGM.
022800     STOP RUN.
022900*----------------------------------------------------------------
023000 OPEN-FILES.
023100     OPEN INPUT EPINDEX-FILE.
023150*        OPENS EPINDEX-FILE FOR THIS PASS.
023200     OPEN OUTPUT LEARNED-FILE.
023250*        OPENS LEARNED-FILE FOR THIS PASS.
023300     OPEN OUTPUT RATIO-UNSORTED-FILE.
023400*----------------------------------------------------------------
023500*    RCAS-0009 - SEED THE 10 FIXED PATTERNS AND CLEAR THEIR
023600*    KEEP/USED SWITCHES. DIRECT SUBSCRIPT LITERALS ARE USED HERE
023700*    SINCE EACH ENTRY IS SET ONCE, NOT SEARCHED.
023800 SEED-PATTERNS.
023900     MOVE 1 TO ANTP-F1 (1).   MOVE 0 TO ANTP-F2 (1).
023950*        CARRIES ANTP-F2 FORWARD FOR THE REST OF THIS PARAGRAPH.
024000     MOVE "error_high" TO ANTP-TEXT (1).
024050*        CARRIES ANTP-TEXT FORWARD FOR THE REST OF THIS PARAGRAPH.
024100     MOVE 2 TO ANTP-F1 (2).   MOVE 0 TO ANTP-F2 (2).
024150*        COPIES THE INCOMING VALUE INTO ANTP-F2.
024200     MOVE "restarts_any" TO ANTP-TEXT (2).
024250*        COPIES THE INCOMING VALUE INTO ANTP-TEXT.
024300     MOVE 3 TO ANTP-F1 (3).   MOVE 0 TO ANTP-F2 (3).
024350*        PICKS UP ANTP-F2 FOR USE BELOW.
024400     MOVE "http5xx_any" TO ANTP-TEXT (3).
024450*        PICKS UP ANTP-TEXT FOR USE BELOW.
024500     MOVE 4 TO ANTP-F1 (4).   MOVE 0 TO ANTP-F2 (4).
024550*        LOADS ANTP-F2 WITH THE CURRENT VALUE.
024600     MOVE "rollout_flag" TO ANTP-TEXT (4).
024650*        LOADS ANTP-TEXT WITH THE CURRENT VALUE.
024700     MOVE 1 TO ANTP-F1 (5).   MOVE 2 TO ANTP-F2 (5).
024750*        TRANSFERS THE CURRENT VALUE INTO ANTP-F2.
024800     MOVE "error_high+restarts_any" TO ANTP-TEXT (5).
024850*        TRANSFERS THE CURRENT VALUE INTO ANTP-TEXT.
024900     MOVE 1 TO ANTP-F1 (6).   MOVE 3 TO ANTP-F2 (6).
024950*        PLACES THE CURRENT VALUE IN ANTP-F2.
025000     MOVE "error_high+http5xx_any" TO ANTP-TEXT (6).
025050*        PLACES THE CURRENT VALUE IN ANTP-TEXT.
025100     MOVE 1 TO ANTP-F1 (7).   MOVE 4 TO ANTP-F2 (7).
025150*        RESETS ANTP-F2 BEFORE THE NEXT PASS.
025200     MOVE "error_high+rollout_flag" TO ANTP-TEXT (7).
025250*        CARRIES ANTP-TEXT FORWARD FOR THE REST OF THIS PARAGRAPH.
025300     MOVE 2 TO ANTP-F1 (8).   MOVE 3 TO ANTP-F2 (8).
025350*        SEEDS ANTP-F2 WITH ITS STARTING VALUE.
025400     MOVE "restarts_any+http5xx_any" TO ANTP-TEXT (8).
025450*        COPIES THE INCOMING VALUE INTO ANTP-TEXT.
025500     MOVE 2 TO ANTP-F1 (9).   MOVE 4 TO ANTP-F2 (9).
025550*        CARRIES ANTP-F2 FORWARD FOR THE REST OF THIS PARAGRAPH.
025600     MOVE "restarts_any+rollout_flag" TO ANTP-TEXT (9).
025650*        PICKS UP ANTP-TEXT FOR USE BELOW.
025700     MOVE 3 TO ANTP-F1 (10).  MOVE 4 TO ANTP-F2 (10).
025750*        COPIES THE INCOMING VALUE INTO ANTP-F2.
025800     MOVE "http5xx_any+rollout_flag" TO ANTP-TEXT (10).
025850*        LOADS ANTP-TEXT WITH THE CURRENT VALUE.
025900     PERFORM CLEAR-PATTERN-SWITCHES
026000         VARYING ANT-IX FROM 1 BY 1 UNTIL ANT-IX > 10.
026100*----------------------------------------------------------------
026200 CLEAR-PATTERN-SWITCHES.
026300     MOVE SPACE TO ANTP-KEEP-SW (ANT-IX).
026350*        PICKS UP ANTP-KEEP-SW FOR USE BELOW.
026400     MOVE SPACE TO ANTP-USED-SW (ANT-IX).
026450*        TRANSFERS THE CURRENT VALUE INTO ANTP-USED-SW.
026500     MOVE ZERO  TO ANTP-MATCH-COUNT (ANT-IX).
026550*        LOADS ANTP-MATCH-COUNT WITH THE CURRENT VALUE.
026600     MOVE ZERO  TO ANTP-ANOM-COUNT (ANT-IX).
026700*----------------------------------------------------------------
026800*    READ ONE HISTORICAL EPISODE, FOLD ITS FEATURES INTO LRN-TAB
026900*    AND ITS ERROR RATIO INTO THE UNSORTED RATIO FILE (RCAS-0005)
027000 LOAD-EPISODES.
027100     READ EPINDEX-FILE
027150*        READS THE NEXT EPINDEX-FILE RECORD.
027200         AT END
027300             SET EPINDEX-EOF TO TRUE
027350*        FLAGS EPINDEX-EOF.
027400             GO TO LOAD-EPISODES-EXIT
027450*        JUMPS PAST THE REST OF THE PARAGRAPH.
027500     END-READ.
027600     ADD 1 TO LRN-COUNT.
027650*        ACCUMULATES INTO LRN-COUNT.
027700     SET LRN-IX TO LRN-COUNT.
027800     MOVE EP-ERROR-RATIO TO LRNT-ERROR-RATIO (LRN-IX).
027850*        PLACES THE CURRENT VALUE IN LRNT-ERROR-RATIO.
027900     MOVE EP-RESTARTS    TO LRNT-RESTARTS (LRN-IX).
027950*        TRANSFERS THE CURRENT VALUE INTO LRNT-RESTARTS.
028000     MOVE EP-HTTP5XX     TO LRNT-HTTP5XX (LRN-IX).
028050*        PLACES THE CURRENT VALUE IN LRNT-HTTP5XX.
028100     MOVE EP-ROLLOUT     TO LRNT-ROLLOUT (LRN-IX).
028150*        COPIES THE INCOMING VALUE INTO LRNT-ROLLOUT.
028200     MOVE SPACE TO LRNT-ANOMALY-SW (LRN-IX).
028250*        RESETS LRNT-ANOMALY-SW BEFORE THE NEXT PASS.
028300     MOVE SPACE TO LRNT-F-ERROR-HIGH (LRN-IX).
028350*        PICKS UP LRNT-F-ERROR-HIGH FOR USE BELOW.
028400     MOVE SPACE TO LRNT-F-RESTARTS-ANY (LRN-IX).
028450*        SEEDS LRNT-F-RESTARTS-ANY WITH ITS STARTING VALUE.
028500     MOVE SPACE TO LRNT-F-HTTP5XX-ANY (LRN-IX).
028550*        LOADS LRNT-F-HTTP5XX-ANY WITH THE CURRENT VALUE.
028600     MOVE SPACE TO LRNT-F-ROLLOUT-FLAG (LRN-IX).
028700     MOVE EP-ERROR-RATIO TO RUR-RATIO.
028750*        TRANSFERS THE CURRENT VALUE INTO RUR-RATIO.
028800     WRITE RATIO-UNSORTED-REC.
028900 LOAD-EPISODES-EXIT.
029000     EXIT.
029100*****************************************************************
029200*    PERCENTILE PASS (RCAS-0005/0054) - NEAREST-RANK METHOD:
029300*    INDEX = CEIL(Q * N), 1-BASED, INTO THE ASCENDING-SORTED
029400*    ERROR-RATIO TABLE. THE CEILING IS TAKEN BY INTEGER DIVIDE
029500*    WITH A REMAINDER TEST, NO INTRINSIC FUNCTION INVOLVED.
029600*****************************************************************
029700 COMPUTE-PERCENTILES.
029800     SORT RATIO-SORT-WORK ON ASCENDING KEY RSR-RATIO
029900         USING RATIO-UNSORTED-FILE
030000         GIVING RATIO-SORTED-FILE.
030100     OPEN INPUT RATIO-SORTED-FILE.
030150*        OPENS RATIO-SORTED-FILE FOR THIS PASS.
030200     PERFORM READ-SORTED-RATIO THRU READ-SORTED-RATIO-EXIT
030250*        DROPS INTO READ-SORTED-RATIO BELOW.
030300         UNTIL RATIOOUT-EOF.
030400     CLOSE RATIO-SORTED-FILE.
030500     COMPUTE WS-PROD = LRN-COUNT * 90.
030550*        DERIVES WS-PROD FROM THE SURROUNDING FIGURES.
030600     DIVIDE WS-PROD BY 100 GIVING WS-P90-IDX REMAINDER WS-REM.
030650*        SPLITS THE FIGURE DOWN INTO WS-P90-IDX.
030700     IF WS-REM > ZERO
030750*        BRANCHES AROUND THE NORMAL PATH HERE.
030800         ADD 1 TO WS-P90-IDX
030850*        ACCUMULATES INTO WS-P90-IDX.
030900     END-IF.
030950*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
031000     COMPUTE WS-PROD = LRN-COUNT * 95.
031050*        WORKS OUT WS-PROD HERE.
031100     DIVIDE WS-PROD BY 100 GIVING WS-P95-IDX REMAINDER WS-REM.
031150*        SPLITS THE FIGURE DOWN INTO WS-P95-IDX.
031200     IF WS-REM > ZERO
031250*        TESTS FOR THE EXCEPTION CASE.
031300         ADD 1 TO WS-P95-IDX
031350*        RUNS THE TOTAL FORWARD IN WS-P95-IDX.
031400     END-IF.
031450*        MARKS THE END OF THIS IF.
031500     IF WS-P90-IDX < 1
031550*        GUARDS THE NEXT STEP AGAINST BAD DATA.
031600         MOVE 1 TO WS-P90-IDX
031650*        COPIES THE INCOMING VALUE INTO WS-P90-IDX.
031700     END-IF.
031750*        COMPLETES THE TEST STARTED ABOVE.
031800     IF WS-P90-IDX > LRN-COUNT
031850*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
031900         MOVE LRN-COUNT TO WS-P90-IDX
031950*        PICKS UP WS-P90-IDX FOR USE BELOW.
032000     END-IF.
032050*        CLOSES OFF THE CONDITION TESTED ABOVE.
032100     IF WS-P95-IDX < 1
032150*        CHECKS FOR THIS CASE BEFORE CONTINUING.
032200         MOVE 1 TO WS-P95-IDX
032250*        LOADS WS-P95-IDX WITH THE CURRENT VALUE.
032300     END-IF.
032350*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
032400     IF WS-P95-IDX > LRN-COUNT
032450*        BRANCHES AROUND THE NORMAL PATH HERE.
032500         MOVE LRN-COUNT TO WS-P95-IDX
032550*        TRANSFERS THE CURRENT VALUE INTO WS-P95-IDX.
032600     END-IF.
032650*        MARKS THE END OF THIS IF.
032700     SET SR-IX TO WS-P90-IDX.
032800     MOVE SORTED-RATIO-TAB (SR-IX) TO WS-P90-VALUE.
032850*        PLACES THE CURRENT VALUE IN WS-P90-VALUE.
032900     SET SR-IX TO WS-P95-IDX.
033000     MOVE SORTED-RATIO-TAB (SR-IX) TO WS-P95-VALUE.
033100*----------------------------------------------------------------
033200 READ-SORTED-RATIO.
033300     READ RATIO-SORTED-FILE
033350*        PULLS THE NEXT RATIO-SORTED-FILE ROW IN.
033400         AT END
033500             SET RATIOOUT-EOF TO TRUE
033550*        SWITCHES RATIOOUT-EOF ON FOR THE CASE JUST TESTED.
033600             GO TO READ-SORTED-RATIO-EXIT
033650*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
033700     END-READ.
033800     ADD 1 TO WS-SR-COUNT.
033850*        RUNS THE TOTAL FORWARD IN WS-SR-COUNT.
033900     SET SR-IX TO WS-SR-COUNT.
034000     MOVE RSO-RATIO TO SORTED-RATIO-TAB (SR-IX).
034100 READ-SORTED-RATIO-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400*    AN EPISODE IS ANOMALOUS IF ITS RATIO EXCEEDS P95 OR IT HAD
034500*    5 OR MORE 5XX RESPONSES; ERROR_HIGH USES THE P90 CUT.
034600 FLAG-ANOMALIES.
034700     IF LRNT-ERROR-RATIO (LRN-IX) > WS-P95-VALUE
034750*        CHECKS FOR THIS CASE BEFORE CONTINUING.
034800         OR LRNT-HTTP5XX (LRN-IX) >= 5
034900         SET LRNT-ANOMALOUS (LRN-IX) TO TRUE
034950*        FLAGS LRNT-ANOMALOUS (LRN-IX).
035000     END-IF.
035050*        COMPLETES THE TEST STARTED ABOVE.
035100     IF LRNT-ERROR-RATIO (LRN-IX) > WS-P90-VALUE
035150*        TESTS FOR THE EXCEPTION CASE.
035200         SET LRNT-ERROR-HIGH (LRN-IX) TO TRUE
035250*        FLAGS LRNT-ERROR-HIGH (LRN-IX).
035300     END-IF.
035350*        CLOSES OFF THE CONDITION TESTED ABOVE.
035400     IF LRNT-RESTARTS (LRN-IX) > ZERO
035450*        GUARDS THE NEXT STEP AGAINST BAD DATA.
035500         SET LRNT-RESTARTS-ANY (LRN-IX) TO TRUE
035550*        FLAGS LRNT-RESTARTS-ANY (LRN-IX).
035600     END-IF.
035650*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
035700     IF LRNT-HTTP5XX (LRN-IX) > ZERO
035750*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
035800         SET LRNT-HTTP5XX-ANY (LRN-IX) TO TRUE
035900     END-IF.
035950*        MARKS THE END OF THIS IF.
036000     IF LRNT-ROLLOUT (LRN-IX) > ZERO
036050*        CHECKS FOR THIS CASE BEFORE CONTINUING.
036100         SET LRNT-ROLLOUT-FLAG-ON (LRN-IX) TO TRUE
036150*        FLAGS LRNT-ROLLOUT-FLAG-ON (LRN-IX).
036200     END-IF.
036300*----------------------------------------------------------------
036400 COMPUTE-BASE-RATE.
036500     MOVE ZERO TO WS-ANOM-COUNT.
036550*        PLACES THE CURRENT VALUE IN WS-ANOM-COUNT.
036600     PERFORM COUNT-ANOMALY
036650*        HANDS OFF TO COUNT-ANOMALY TO DO THE DETAIL WORK.
036700         VARYING LRN-IX FROM 1 BY 1 UNTIL LRN-IX > LRN-COUNT.
036750*        LOOPS THROUGH THE TABLE ONE ENTRY AT A TIME.
036800     IF LRN-COUNT = ZERO
036850*        BRANCHES AROUND THE NORMAL PATH HERE.
036900         MOVE ZERO TO WS-BASE-RATE
036950*        RESETS WS-BASE-RATE BEFORE THE NEXT PASS.
037000     ELSE
037050*        COVERS THE CASE WHERE THE TEST ABOVE FAILED.
037100         COMPUTE WS-BASE-RATE = WS-ANOM-COUNT / LRN-COUNT
037150*        DERIVES WS-BASE-RATE FROM THE SURROUNDING FIGURES.
037200     END-IF.
037300*----------------------------------------------------------------
037400 COUNT-ANOMALY.
037500     IF LRNT-ANOMALOUS (LRN-IX)
037550*        BRANCHES AROUND THE NORMAL PATH HERE.
037600         ADD 1 TO WS-ANOM-COUNT
037650*        ACCUMULATES INTO WS-ANOM-COUNT.
037700     END-IF.
037800*****************************************************************
037900*    ANTECEDENT SCORING (RCAS-0009/0044)
038000*****************************************************************
038100 SCORE-ANTECEDENTS.
038200     MOVE ZERO TO ANTP-MATCH-COUNT (ANT-IX).
038250*        SEEDS ANTP-MATCH-COUNT WITH ITS STARTING VALUE.
038300     MOVE ZERO TO ANTP-ANOM-COUNT (ANT-IX).
038350*        COPIES THE INCOMING VALUE INTO ANTP-ANOM-COUNT.
038400     PERFORM TEST-PATTERN-FOR-EPISODE
038450*        INVOKES TEST-PATTERN-FOR-EPISODE FOR THIS STEP.
038500         THRU TEST-PATTERN-FOR-EPISODE-EXIT
038600         VARYING LRN-IX FROM 1 BY 1 UNTIL LRN-IX > LRN-COUNT.
038650*        DRIVES THE SCAN ONE ROW AT A TIME.
038700     IF ANTP-MATCH-COUNT (ANT-IX) = ZERO
038750*        TESTS FOR THE EXCEPTION CASE.
038800         MOVE ZERO TO ANTP-SUPPORT (ANT-IX)
038850*        COPIES THE INCOMING VALUE INTO ANTP-SUPPORT.
038900         MOVE ZERO TO ANTP-CONF (ANT-IX)
038950*        COPIES THE INCOMING VALUE INTO ANTP-CONF.
039000     ELSE
039050*        TAKES OVER WHEN THE CONDITION ABOVE IS FALSE.
039100         COMPUTE ANTP-SUPPORT (ANT-IX) =
039150*        WORKS OUT ANTP-SUPPORT HERE.
039200             ANTP-MATCH-COUNT (ANT-IX) / LRN-COUNT
039300         COMPUTE ANTP-CONF (ANT-IX) =
039350*        DERIVES ANTP-CONF FROM THE SURROUNDING FIGURES.
039400             ANTP-ANOM-COUNT (ANT-IX) / ANTP-MATCH-COUNT (ANT-IX)
039500     END-IF.
039550*        COMPLETES THE TEST STARTED ABOVE.
039600     IF WS-BASE-RATE = ZERO
039650*        GUARDS THE NEXT STEP AGAINST BAD DATA.
039700         MOVE ZERO TO ANTP-LIFT (ANT-IX)
039750*        PICKS UP ANTP-LIFT FOR USE BELOW.
039800     ELSE
039850*        HANDLES THE REMAINING CASE.
039900         COMPUTE ANTP-LIFT (ANT-IX) =
039950*        WORKS OUT ANTP-LIFT HERE.
040000             ANTP-CONF (ANT-IX) / WS-BASE-RATE
040100     END-IF.
040150*        CLOSES OFF THE CONDITION TESTED ABOVE.
040200 SCORE-ANTECEDENTS-EXIT.
040300     EXIT.
040400*----------------------------------------------------------------
040500 TEST-PATTERN-FOR-EPISODE.
040600     MOVE ANTP-F1 (ANT-IX) TO WS-FLAG-TEST-NUM.
040650*        LOADS WS-FLAG-TEST-NUM WITH THE CURRENT VALUE.
040700     PERFORM TEST-FLAG-TRUE THRU TEST-FLAG-TRUE-EXIT.
040750*        DROPS INTO TEST-FLAG-TRUE BELOW.
040800     IF NOT WS-FLAG-TRUE
040850*        TESTS FOR THE EXCEPTION CASE.
040900         GO TO TEST-PATTERN-FOR-EPISODE-EXIT
040950*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
041000     END-IF.
041050*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
041100     IF ANTP-F2 (ANT-IX) NOT = ZERO
041150*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
041200         MOVE ANTP-F2 (ANT-IX) TO WS-FLAG-TEST-NUM
041250*        TRANSFERS THE CURRENT VALUE INTO WS-FLAG-TEST-NUM.
041300         PERFORM TEST-FLAG-TRUE THRU TEST-FLAG-TRUE-EXIT
041350*        HANDS OFF TO TEST-FLAG-TRUE TO DO THE DETAIL WORK.
041400         IF NOT WS-FLAG-TRUE
041450*        GUARDS THE NEXT STEP AGAINST BAD DATA.
041500             GO TO TEST-PATTERN-FOR-EPISODE-EXIT
041550*        JUMPS PAST THE REST OF THE PARAGRAPH.
041600         END-IF
041650*        MARKS THE END OF THIS IF.
041700     END-IF.
041750*        COMPLETES THE TEST STARTED ABOVE.
041800     ADD 1 TO ANTP-MATCH-COUNT (ANT-IX).
041850*        RUNS THE TOTAL FORWARD IN ANTP-MATCH-COUNT.
041900     IF LRNT-ANOMALOUS (LRN-IX)
041950*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
042000         ADD 1 TO ANTP-ANOM-COUNT (ANT-IX)
042050*        ACCUMULATES INTO ANTP-ANOM-COUNT.
042100     END-IF.
042150*        CLOSES OFF THE CONDITION TESTED ABOVE.
042200 TEST-PATTERN-FOR-EPISODE-EXIT.
042300     EXIT.
042400*----------------------------------------------------------------
042500 TEST-FLAG-TRUE.
042600     MOVE SPACE TO WS-FLAG-TEST-RESULT-SW.
042650*        PLACES THE CURRENT VALUE IN WS-FLAG-TEST-RESULT-SW.
042700     EVALUATE WS-FLAG-TEST-NUM
042750*        SORTS WS-FLAG-TEST-NUM INTO THE RIGHT BUCKET BELOW.
042800         WHEN 1
042900             IF LRNT-ERROR-HIGH (LRN-IX)
042950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
043000                 SET WS-FLAG-TRUE TO TRUE
043050*        SWITCHES WS-FLAG-TRUE ON FOR THE CASE JUST TESTED.
043100             END-IF
043150*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
043200         WHEN 2
043300             IF LRNT-RESTARTS-ANY (LRN-IX)
043350*        BRANCHES AROUND THE NORMAL PATH HERE.
043400                 SET WS-FLAG-TRUE TO TRUE
043450*        MARKS WS-FLAG-TRUE FOR THE STEPS THAT FOLLOW.
043500             END-IF
043550*        MARKS THE END OF THIS IF.
043600         WHEN 3
043700             IF LRNT-HTTP5XX-ANY (LRN-IX)
043750*        TESTS FOR THE EXCEPTION CASE.
043800                 SET WS-FLAG-TRUE TO TRUE
043850*        FLAGS WS-FLAG-TRUE.
043900             END-IF
043950*        COMPLETES THE TEST STARTED ABOVE.
044000         WHEN 4
044100             IF LRNT-ROLLOUT-FLAG-ON (LRN-IX)
044150*        GUARDS THE NEXT STEP AGAINST BAD DATA.
044200                 SET WS-FLAG-TRUE TO TRUE
044250*        SWITCHES WS-FLAG-TRUE ON FOR THE CASE JUST TESTED.
044300             END-IF
044350*        CLOSES OFF THE CONDITION TESTED ABOVE.
044400     END-EVALUATE.
044500 TEST-FLAG-TRUE-EXIT.
044600     EXIT.
044700*****************************************************************
044800*    FILTER, ROOT-KIND INFERENCE (RCAS-0013/0044)
044900*****************************************************************
045000 FILTER-AND-RANK.
045100     MOVE SPACE TO ANTP-KEEP-SW (ANT-IX).
045150*        RESETS ANTP-KEEP-SW BEFORE THE NEXT PASS.
045200     IF ANTP-MATCH-COUNT (ANT-IX) >= 15
045250*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
045300         AND ANTP-LIFT (ANT-IX) >= 1.5
045400         AND ANTP-CONF (ANT-IX) >= 0.4
045500         SET ANTP-KEEP (ANT-IX) TO TRUE
045550*        SWITCHES ANTP-KEEP (ANT-IX) ON FOR THE CASE JUST TESTED.
045600         PERFORM INFER-ROOT
045650*        INVOKES INFER-ROOT FOR THIS STEP.
045700     END-IF.
045800*----------------------------------------------------------------
045900*    FIRST MATCH WINS: ERROR_HIGH+RESTARTS_ANY -> POD; ANY
046000*    PATTERN WITH BOTH ROLLOUT_FLAG AND HTTP5XX_ANY ->
046100*    DEPLOYMENT; OTHERWISE A GENERIC DEPLOYMENT REASON.
046200 INFER-ROOT.
046300     IF (ANTP-F1 (ANT-IX) = 1 OR ANTP-F2 (ANT-IX) = 1)
046350*        SORTS OUT WHICH PATH APPLIES HERE.
046400         AND (ANTP-F1 (ANT-IX) = 2 OR ANTP-F2 (ANT-IX) = 2)
046500         MOVE "pod" TO ANTP-ROOT-KIND (ANT-IX)
046550*        PICKS UP ANTP-ROOT-KIND FOR USE BELOW.
046600         MOVE "High errors with container restarts"
046700             TO ANTP-REASON (ANT-IX)
046750*        FILLS IN THE OPERATOR-FACING EXPLANATION.
046800     ELSE
046850*        COVERS THE CASE WHERE THE TEST ABOVE FAILED.
046900     IF (ANTP-F1 (ANT-IX) = 4 OR ANTP-F2 (ANT-IX) = 4)
046950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
047000         AND (ANTP-F1 (ANT-IX) = 3 OR ANTP-F2 (ANT-IX) = 3)
047100         MOVE "deployment" TO ANTP-ROOT-KIND (ANT-IX)
047150*        LOADS ANTP-ROOT-KIND WITH THE CURRENT VALUE.
047200         MOVE "Rollout associated with 5xx/latency spike"
047300             TO ANTP-REASON (ANT-IX)
047350*        FILLS IN THE OPERATOR-FACING EXPLANATION.
047400     ELSE
047450*        TAKES OVER WHEN THE CONDITION ABOVE IS FALSE.
047500         MOVE "deployment" TO ANTP-ROOT-KIND (ANT-IX)
047550*        TRANSFERS THE CURRENT VALUE INTO ANTP-ROOT-KIND.
047600         MOVE "Feature pattern associated with anomalies"
047700             TO ANTP-REASON (ANT-IX)
047750*        FILLS IN THE OPERATOR-FACING EXPLANATION.
047800     END-IF END-IF.
047900*****************************************************************
048000*    TOP-10 SELECTION AND OUTPUT (RCAS-0013/0035/0068)
048100*****************************************************************
048200 EMIT-LEARNED-RULES.
048300     MOVE ZERO TO WS-RANK.
048350*        SEEDS WS-RANK WITH ITS STARTING VALUE.
048400     PERFORM EMIT-ONE-LEARNED-RULE THRU EMIT-ONE-LEARNED-RULE-EXIT
048450*        INVOKES EMIT-ONE-LEARNED-RULE FOR THIS STEP.
048500         VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > 10.
048600*----------------------------------------------------------------
048700 EMIT-ONE-LEARNED-RULE.
048800     PERFORM FIND-NEXT-BEST-PATTERN.
048850*        DROPS INTO FIND-NEXT-BEST-PATTERN BELOW.
048900     IF WS-BEST-IX = ZERO
048950*        BRANCHES AROUND THE NORMAL PATH HERE.
049000         GO TO EMIT-ONE-LEARNED-RULE-EXIT
049050*        JUMPS PAST THE REST OF THE PARAGRAPH.
049100     END-IF.
049150*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
049200     SET ANT-IX TO WS-BEST-IX.
049300     SET ANTP-USED (ANT-IX) TO TRUE.
049350*        FLAGS ANTP-USED (ANT-IX).
049400     MOVE SPACES TO LEARNED-REC.
049450*        PICKS UP LEARNED-REC FOR USE BELOW.
049500     MOVE WS-RANK TO WS-RANK-ED.
049550*        PLACES THE CURRENT VALUE IN WS-RANK-ED.
049600     IF WS-RANK < 10
049650*        CHECKS FOR THIS CASE BEFORE CONTINUING.
049700         STRING "auto_" DELIMITED BY SIZE
049750*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
049800                WS-RANK-ED (2:1) DELIMITED BY SIZE
049850*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
049900             INTO LR-ID
049950*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
050000     ELSE
050050*        HANDLES THE REMAINING CASE.
050100         STRING "auto_" DELIMITED BY SIZE
050150*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
050200                WS-RANK-ED (1:2) DELIMITED BY SIZE
050250*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
050300             INTO LR-ID
050350*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
050400     END-IF.
050450*        MARKS THE END OF THIS IF.
050500     MOVE ANTP-TEXT (ANT-IX)      TO LR-ANTECEDENT.
050550*        COPIES THE INCOMING VALUE INTO LR-ANTECEDENT.
050600     MOVE ANTP-ROOT-KIND (ANT-IX) TO LR-ROOT-KIND.
050650*        COPIES THE INCOMING VALUE INTO LR-ROOT-KIND.
050700     MOVE ANTP-SUPPORT (ANT-IX)   TO LR-SUPPORT.
050750*        PICKS UP LR-SUPPORT FOR USE BELOW.
050800     MOVE ANTP-CONF (ANT-IX)      TO LR-CONF.
050850*        PICKS UP LR-CONF FOR USE BELOW.
050900     MOVE ANTP-LIFT (ANT-IX)      TO LR-LIFT.
050950*        LOADS LR-LIFT WITH THE CURRENT VALUE.
051000     COMPUTE WS-LIFT-2D ROUNDED = ANTP-LIFT (ANT-IX).
051050*        DERIVES WS-LIFT-2D FROM THE SURROUNDING FIGURES.
051100     COMPUTE WS-CONF-2D ROUNDED = ANTP-CONF (ANT-IX).
051150*        DERIVES WS-CONF-2D FROM THE SURROUNDING FIGURES.
051200     MOVE WS-LIFT-2D TO WS-LIFT-ED.
051250*        LOADS WS-LIFT-ED WITH THE CURRENT VALUE.
051300     MOVE WS-CONF-2D TO WS-CONF-ED.
051350*        TRANSFERS THE CURRENT VALUE INTO WS-CONF-ED.
051400     STRING ANTP-REASON (ANT-IX) DELIMITED BY SPACE
051450*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
051500            " (lift=" DELIMITED BY SIZE
051600            WS-LIFT-ED DELIMITED BY SIZE
051650*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
051700            ", conf=" DELIMITED BY SIZE
051800            WS-CONF-ED DELIMITED BY SIZE
051850*        ADDS ANOTHER PIECE TO THE STRING BEING BUILT.
051900            ")" DELIMITED BY SIZE
052000         INTO LR-REASON.
052100     IF ANTP-F1 (ANT-IX) = 1 OR ANTP-F2 (ANT-IX) = 1
052150*        TESTS FOR THE EXCEPTION CASE.
052200         OR ANTP-F1 (ANT-IX) = 3 OR ANTP-F2 (ANT-IX) = 3
052300         MOVE 0.30 TO LR-W-MAGNITUDE
052350*        TRANSFERS THE CURRENT VALUE INTO LR-W-MAGNITUDE.
052400     ELSE
052450*        COVERS THE CASE WHERE THE TEST ABOVE FAILED.
052500         MOVE 0.20 TO LR-W-MAGNITUDE
052550*        PLACES THE CURRENT VALUE IN LR-W-MAGNITUDE.
052600     END-IF.
052650*        COMPLETES THE TEST STARTED ABOVE.
052700     IF ANTP-F1 (ANT-IX) = 4 OR ANTP-F2 (ANT-IX) = 4
052750*        GUARDS THE NEXT STEP AGAINST BAD DATA.
052800         MOVE 0.10 TO LR-W-CHANGE
052850*        PLACES THE CURRENT VALUE IN LR-W-CHANGE.
052900     ELSE
052950*        TAKES OVER WHEN THE CONDITION ABOVE IS FALSE.
053000         MOVE 0.00 TO LR-W-CHANGE
053050*        RESETS LR-W-CHANGE BEFORE THE NEXT PASS.
053100     END-IF.
053150*        CLOSES OFF THE CONDITION TESTED ABOVE.
053200     WRITE LEARNED-REC.
053300 EMIT-ONE-LEARNED-RULE-EXIT.
053400     EXIT.
053500*----------------------------------------------------------------
053600 FIND-NEXT-BEST-PATTERN.
053700     MOVE ZERO TO WS-BEST-IX.
053750*        SEEDS WS-BEST-IX WITH ITS STARTING VALUE.
053800     PERFORM TEST-PATTERN-BEST
053850*        DROPS INTO TEST-PATTERN-BEST BELOW.
053900         VARYING ANT-IX FROM 1 BY 1 UNTIL ANT-IX > 10.
054000*----------------------------------------------------------------
054100*    RCAS-0035 - STABLE ON TIES: HIGHEST LIFT WINS, THEN HIGHEST
054200*    CONFIDENCE, THEN HIGHEST SUPPORT, THEN FIRST TABLE ENTRY.
054300 TEST-PATTERN-BEST.
054400     IF NOT ANTP-KEEP (ANT-IX) OR ANTP-USED (ANT-IX)
054450*        BRANCHES AROUND THE NORMAL PATH HERE.
054500         EXIT PARAGRAPH
054600     END-IF.
054650*        ENDS THE CONDITIONAL BLOCK STARTED ABOVE.
054700     IF WS-BEST-IX = ZERO
054750*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
054800         SET WS-BEST-IX TO ANT-IX
054900         MOVE ANTP-LIFT (ANT-IX) TO WS-BEST-LIFT
054950*        COPIES THE INCOMING VALUE INTO WS-BEST-LIFT.
055000         MOVE ANTP-CONF (ANT-IX) TO WS-BEST-CONF
055050*        LOADS WS-BEST-CONF WITH THE CURRENT VALUE.
055100         MOVE ANTP-SUPPORT (ANT-IX) TO WS-BEST-SUPPORT
055150*        PICKS UP WS-BEST-SUPPORT FOR USE BELOW.
055200         EXIT PARAGRAPH
055300     END-IF.
055350*        MARKS THE END OF THIS IF.
055400     IF ANTP-LIFT (ANT-IX) > WS-BEST-LIFT
055450*        CHECKS FOR THIS CASE BEFORE CONTINUING.
055500         SET WS-BEST-IX TO ANT-IX
055600         MOVE ANTP-LIFT (ANT-IX) TO WS-BEST-LIFT
055650*        LOADS WS-BEST-LIFT WITH THE CURRENT VALUE.
055700         MOVE ANTP-CONF (ANT-IX) TO WS-BEST-CONF
055750*        COPIES THE INCOMING VALUE INTO WS-BEST-CONF.
055800         MOVE ANTP-SUPPORT (ANT-IX) TO WS-BEST-SUPPORT
055850*        TRANSFERS THE CURRENT VALUE INTO WS-BEST-SUPPORT.
055900     ELSE
055950*        HANDLES THE REMAINING CASE.
056000     IF ANTP-LIFT (ANT-IX) = WS-BEST-LIFT
056050*        BRANCHES AROUND THE NORMAL PATH HERE.
056100         AND ANTP-CONF (ANT-IX) > WS-BEST-CONF
056200         SET WS-BEST-IX TO ANT-IX
056300         MOVE ANTP-LIFT (ANT-IX) TO WS-BEST-LIFT
056350*        PLACES THE CURRENT VALUE IN WS-BEST-LIFT.
056400         MOVE ANTP-CONF (ANT-IX) TO WS-BEST-CONF
056450*        PICKS UP WS-BEST-CONF FOR USE BELOW.
056500         MOVE ANTP-SUPPORT (ANT-IX) TO WS-BEST-SUPPORT
056550*        LOADS WS-BEST-SUPPORT WITH THE CURRENT VALUE.
056600     ELSE
056650*        COVERS THE CASE WHERE THE TEST ABOVE FAILED.
056700     IF ANTP-LIFT (ANT-IX) = WS-BEST-LIFT
056750*        TESTS FOR THE EXCEPTION CASE.
056800         AND ANTP-CONF (ANT-IX) = WS-BEST-CONF
056900         AND ANTP-SUPPORT (ANT-IX) > WS-BEST-SUPPORT
057000         SET WS-BEST-IX TO ANT-IX
057100         MOVE ANTP-LIFT (ANT-IX) TO WS-BEST-LIFT
057150*        COPIES THE INCOMING VALUE INTO WS-BEST-LIFT.
057200         MOVE ANTP-CONF (ANT-IX) TO WS-BEST-CONF
057250*        TRANSFERS THE CURRENT VALUE INTO WS-BEST-CONF.
057300         MOVE ANTP-SUPPORT (ANT-IX) TO WS-BEST-SUPPORT
057350*        PICKS UP WS-BEST-SUPPORT FOR USE BELOW.
057400     END-IF END-IF END-IF.
