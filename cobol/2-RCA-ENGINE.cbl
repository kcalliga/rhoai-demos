000100*****************************************************************
000200* PROGRAM:    2-RCA-ENGINE
000300* SYSTEM:     RCAS - ROOT CAUSE ANALYSIS SYSTEM
000400* PURPOSE:    BUILD THE ESTATE TOPOLOGY GRAPH, GROUP NORMALIZED
000500*             LOG EVENTS INTO TIME-WINDOWED EPISODES, SCORE EACH
000600*             EPISODE AGAINST THE RULE TABLE AND WRITE THE
000700*             INCIDENT REPORT. ALSO ARCHIVES EVERY EPISODE BUILT
000800*             TO EPINDEX FOR THE RULE LEARNER (3-RULE-LEARNER).
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 2-RCA-ENGINE.
001200 AUTHOR. D L HOLLOWAY.
001300 INSTALLATION. OPERATIONS CONTROL - SYSTEMS PROGRAMMING.
001400 DATE-WRITTEN. 17/11/1989.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
001700*****************************************************************
001800* CHANGE LOG
001900*   17/11/89 DLH  RCAS-0002  ORIGINAL PROGRAM - EPISODE GROUPING
002000*                            AND THE FIRST CUT OF THE RULE TABLE.
002100*   04/03/90 DLH  RCAS-0015  ADDED THE TOPOLOGY SNAPSHOT READ AND
002200*                            THE COMPONENT/EDGE TABLES (BFS).
002300*   21/07/90 DLH  RCAS-0018  ADDED SHORTEST-PATH-LEN FOR THE
002400*                            TOPOLOGY SCORE FACTOR, 8 HOP LIMIT.
002500*   02/09/91 RMC  RCAS-0023  EVENT/LOGPAT CONDITIONS NOW SCAN THE
002600*                            EPISODE'S SAMPLE, NOT JUST THE FIRST
002700*                            EVENT - WAS MISSING LATE MATCHES.
002800*   19/02/92 RMC  RCAS-0027  TOP-3 CANDIDATE SELECTION MADE
002900*                            STABLE ON TIES (FIRST RULE WINS).
003000*   14/01/93 RMC  RCAS-0032  WINDOW TRUNCATION FIXED FOR RUNS
003100*                            STARTING ON AN EXACT WINDOW BOUNDARY.
003200*   30/06/94 KPT  RCAS-0041  ENDPOINT RECORDS ADDED TO THE
003300*                            TOPOLOGY LOAD (SERVICE ROUTES TO POD)
003400*   22/09/94 KPT  RCAS-0042  RAISED EPISODE-TAB AND EV-SAMPLE-TAB
003500*                            LIMITS FOR THE LARGER NIGHTLY RUNS.
003600*   15/03/96 KPT  RCAS-0053  EPINDEX ARCHIVE WRITE ADDED SO THE
003700*                            RULE LEARNER HAS HISTORY TO WORK ON.
003800*   11/11/98 SWN  RCAS-0063  YEAR 2000 REVIEW - ALL TIMESTAMPS ARE
003900*                            CCYYMMDDHHMMSS (14 DIGITS). WINDOW
004000*                            TRUNCATION LOGIC DOES NOT ASSUME A
004100*                            CENTURY. NO CHANGE REQUIRED.
004200*   05/05/99 SWN  RCAS-0064  Y2K REGRESSION - RAN A WINDOW SPAN
004300*                            OVER 31/12/1999-01/01/2000, CLEAN.
004400*   18/06/01 JFQ  RCAS-0071  COMMENTED THE SCORING FORMULA FOR THE
004500*                            NEW OPERATOR TRAINEES.
004550*   09/02/04 JFQ  RCAS-0079  ADDED PARAGRAPH-LEVEL NOTES THROUGH
004560*                            THE TOPOLOGY BUILDER, EPISODE BUILDER
004570*                            AND REPORT WRITER PER THE STANDARDS
004580*                            REVIEW - NO LOGIC CHANGED.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-4381.
005000 OBJECT-COMPUTER. IBM-4381.
005050*        UPSI-0 GATES THE OPTIONAL CONSOLE TRACE OF EACH RULE
005060*        EVALUATED AGAINST EACH EPISODE - LEAVE THE SWITCH OFF
005070*        FOR NORMAL PRODUCTION RUNS, ON ONLY WHEN AN ANALYST IS
005080*        CHASING A SPECIFIC SCORING QUESTION AT THE CONSOLE.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALPHA-CLASS IS "A" THRU "Z"
005400     UPSI-0 ON STATUS IS U0-TRACE-ON
005500            OFF STATUS IS U0-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005750*        LOGEVT IS THE NORMALIZED EVENT STREAM FROM 1-LOGNORM.
005800     SELECT LOGEVT-FILE ASSIGN TO LOGEVT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FS-LOGEVT.
006050*        TOPOLOGY AND RULES ARE BOTH FULLY LOADED INTO TABLES
006060*        BEFORE THE LOG PASS BEGINS - SEE OPEN-FILES BELOW.
006100     SELECT TOPOLOGY-FILE ASSIGN TO TOPOLOGY
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FS-TOPOLOGY.
006400     SELECT RULES-FILE ASSIGN TO RULES
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-RULES.
006650*        LINE SEQUENTIAL SINCE THIS IS THE HUMAN-READABLE PRINT
006660*        REPORT, NOT A MACHINE-READABLE FIXED-LENGTH FILE.
006700     SELECT INCIDENT-FILE ASSIGN TO INCIDENT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-INCIDENT.
006950*        EPINDEX FEEDS 3-RULE-LEARNER'S NEXT RUN.
007000     SELECT EPINDEX-FILE ASSIGN TO EPINDEX
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FS-EPINDEX.
007300*****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  LOGEVT-FILE.
007650*        ONE NORMALIZED EVENT AS WRITTEN BY 1-LOGNORM. ALREADY
007660*        SORTED BY LE-TS - THIS PROGRAM READS IT STRAIGHT
007670*        THROUGH AND NEVER RE-SORTS IT.
007700 01  LOGEVT-REC.
007800     05 LE-TS              PIC 9(14).
007850*        SOURCE IS THE COMPONENT KIND THE EVENT CAME FROM -
007860*        "POD", "NODE", "SVC", ETC - SET BY 1-LOGNORM FROM THE
007870*        RAW LOG LINE'S OWN HEADER.
007900     05 LE-SOURCE          PIC X(6).
008000     05 LE-NAMESPACE       PIC X(20).
008100     05 LE-POD             PIC X(30).
008200     05 LE-NODE            PIC X(30).
008300     05 LE-LEVEL           PIC X(5).
008350*        THE OPERATION IN PROGRESS WHEN THE EVENT FIRED, E.G.
008360*        "START", "STOP", "PROBE", "DEPLOY" - FREE TEXT FROM
008370*        THE SOURCE SYSTEM, NOT VALIDATED AGAINST A LIST HERE.
008400     05 LE-VERB            PIC X(8).
008450*        HTTP-STYLE STATUS CODE WHEN THE EVENT CAME FROM A
008460*        REQUEST PATH; ZERO WHEN NOT APPLICABLE.
008500     05 LE-CODE            PIC 9(3).
008600     05 LE-ROUTE           PIC X(20).
008650*        1 IF THIS EVENT IS ITSELF A CONTAINER RESTART, ELSE 0 -
008660*        SUMMED ACROSS AN EPISODE TO GIVE EPIT-RESTARTS.
008700     05 LE-RESTART-FLAG    PIC 9(1).
008750*        1 IF A DEPLOYMENT ROLLOUT WAS IN PROGRESS WHEN THIS
008760*        EVENT FIRED - FEEDS THE "C" (CHANGE) SCORING FACTOR.
008800     05 LE-ROLLOUT-FLAG    PIC 9(1).
008900     05 LE-MSG             PIC X(80).
009000     05 FILLER             PIC X(2).
009100*        RCAS-0032 - DATE/TIME BREAKOUT, USED BY WINDOW TRUNC.
009150*        TRUNCATE-TO-WINDOW BELOW NEEDS LE-TS BROKEN OUT INTO
009160*        DATE/HOUR/MINUTE/SECOND PIECES TO FLOOR THE TIMESTAMP
009170*        DOWN TO THE NEAREST WINDOW BOUNDARY - THIS REDEFINES
009180*        VIEW GIVES US THOSE PIECES WITHOUT AN INTRINSIC FUNCTION.
009200 01  LE-TS-PARTS REDEFINES LOGEVT-REC.
009300     05 LE-TS-DATE          PIC 9(8).
009400     05 LE-TS-HH            PIC 9(2).
009500     05 LE-TS-MI            PIC 9(2).
009600     05 LE-TS-SS            PIC 9(2).
009700     05 FILLER              PIC X(206).
009800*
009900 FD  TOPOLOGY-FILE.
009950*        RCAS-0015 - ONE ESTATE TOPOLOGY SNAPSHOT ROW PER
009960*        COMPONENT (NODE, POD, SERVICE, ROUTE, PVC, ...) OR,
009970*        SINCE RCAS-0041, PER ENDPOINT (SEE TC-ENDPOINT-VIEW).
010000 01  TOPOLOGY-REC.
010100     05 TC-KIND             PIC X(12).
010200     05 TC-NAME             PIC X(30).
010300     05 TC-NS               PIC X(20).
010400     05 TC-NODE             PIC X(30).
010450*        OWNER FIELDS CARRY THE CONTROLLING RESOURCE, E.G. A
010460*        POD'S OWNING REPLICASET, A REPLICASET'S DEPLOYMENT.
010500     05 TC-OWNER-KIND       PIC X(12).
010600     05 TC-OWNER-NAME       PIC X(30).
010650*        MEANING VARIES BY KIND - SEE ADD-EDGES-FOR-COMPONENT.
010700     05 TC-REF-NAME         PIC X(26).
010900*        RCAS-0041 - ENDPOINT ROWS CARRY SERVICE/POD IN THE SAME
011000*        BYTES AS TC-NAME/TC-REF-NAME, GIVEN CLEARER NAMES HERE.
011100 01  TC-ENDPOINT-VIEW REDEFINES TOPOLOGY-REC.
011200     05 TE-KIND              PIC X(12).
011300     05 TE-SERVICE-NAME      PIC X(30).
011400     05 TE-SERVICE-NS        PIC X(20).
011450*        SKIPS PAST TC-NODE/TC-OWNER-KIND/TC-OWNER-NAME, WHICH AN
011470*        ENDPOINT ROW LEAVES BLANK - TE-POD-NAME PICKS UP AT THE
011490*        SAME OFFSET AS TC-REF-NAME.
011500     05 FILLER               PIC X(72).
011600     05 TE-POD-NAME          PIC X(26).
011800*
011900 FD  RULES-FILE.
011950*        RCAS-0002 - ONE DIAGNOSTIC RULE PER RECORD. EACH RULE
011960*        HAS UP TO 4 CONDITIONS (RU-COND-COUNT TELLS US HOW
011970*        MANY ARE ACTUALLY POPULATED) AND A SET OF SCORING
011980*        WEIGHTS APPLIED WHEN THE RULE MATCHES AN EPISODE.
012000 01  RULE-REC.
012100     05 RU-ID               PIC X(16).
012200     05 RU-REASON           PIC X(80).
012250*        "ALL" REQUIRES EVERY CONDITION TRUE, "ANY" JUST ONE.
012300     05 RU-MODE             PIC X(3).
012400     05 RU-COND-COUNT       PIC 9(1).
012500     05 RU-COND OCCURS 4 TIMES.
012600         10 RU-C-TYPE        PIC X(7).
012700         10 RU-C-NAME        PIC X(20).
012800         10 RU-C-OP          PIC X(2).
012900         10 RU-C-VALUE       PIC S9(5)V9(4).
013000     05 RU-ROOT-KIND         PIC X(12).
013050*        TEMPORAL/TOPOLOGY/MAGNITUDE/CHANGE SCORING WEIGHTS -
013060*        SEE EVALUATE-RULE FOR HOW EACH ONE IS APPLIED.
013100     05 RU-W-TEMPORAL        PIC 9(1)V9(2).
013200     05 RU-W-TOPOLOGY        PIC 9(1)V9(2).
013300     05 RU-W-MAGNITUDE       PIC 9(1)V9(2).
013400     05 RU-W-CHANGE          PIC 9(1)V9(2).
013500     05 RU-EVIDENCE          PIC X(80).
013600     05 FILLER               PIC X(44).
013700*
013750*        THE PRINTED REPORT, ONE 132-BYTE LINE PER WRITE - NO
013760*        FIXED RECORD LAYOUT BEHIND IT, JUST WHATEVER PR-LINE
013770*        CONTENTS THE REPORT WRITER PARAGRAPHS BUILT.
013800 FD  INCIDENT-FILE.
013900 01  INCIDENT-LINE           PIC X(132).
014000*
014100 FD  EPINDEX-FILE.
014150*        RCAS-0053 - ONE ARCHIVED EPISODE SUMMARY PER RECORD,
014160*        WRITTEN BY WRITE-EPINDEX-ARCHIVE BELOW. THIS IS THE
014170*        ENTIRE INPUT TO THE RULE LEARNER - NO RAW LOG EVENTS
014180*        ARE CARRIED FORWARD PAST THIS PROGRAM.
014200 01  EPINDEX-REC.
014300     05 EP-ID                PIC X(24).
014400     05 EP-START             PIC 9(14).
014500     05 EP-END               PIC 9(14).
014600     05 EP-NAMESPACE         PIC X(20).
014700     05 EP-POD               PIC X(30).
014800     05 EP-NODE              PIC X(30).
014900     05 EP-COUNT             PIC 9(7).
015000     05 EP-ERROR-RATIO       PIC 9(1)V9(4).
015100     05 EP-RESTARTS          PIC 9(5).
015200     05 EP-HTTP5XX           PIC 9(5).
015300     05 EP-ROLLOUT           PIC 9(1).
015400     05 FILLER               PIC X(45).
015500*        RCAS-0053 - DATE BREAKOUT OF THE WINDOW START, SAME
015600*        IDEA AS LE-TS-PARTS ABOVE, KEPT FOR THE LEARNER'S USE.
015700 01  EP-START-PARTS REDEFINES EPINDEX-REC.
015800     05 EPP-ID                PIC X(24).
015900     05 EPP-START-DATE        PIC 9(8).
016000     05 EPP-START-TIME        PIC 9(6).
016100     05 FILLER                PIC X(162).
016200*****************************************************************
016300 WORKING-STORAGE SECTION.
016350*        FILE STATUS BYTES, ONE PER SELECT ABOVE. "00" MEANS
016360*        THE LAST I/O ON THAT FILE WAS SUCCESSFUL.
016400 77  FS-LOGEVT              PIC X(2) VALUE "00".
016500 77  FS-TOPOLOGY            PIC X(2) VALUE "00".
016600 77  FS-RULES               PIC X(2) VALUE "00".
016700 77  FS-INCIDENT            PIC X(2) VALUE "00".
016800 77  FS-EPINDEX             PIC X(2) VALUE "00".
016850*        RCAS-0032 - EPISODE GROUPING WINDOW, IN MINUTES.
016900 77  WS-WINDOW-MINUTES      PIC 9(3) COMP VALUE 10.
017000 77  WS-EPISODES-WRITTEN    PIC 9(7) COMP VALUE ZERO.
017100 77  WS-CANDS-WRITTEN       PIC 9(7) COMP VALUE ZERO.
017200*
017300 01  EOF-MANAGER.
017400     05 FIN-LOGEVT           PIC X(1) VALUE SPACE.
017500        88 LOGEVT-EOF                  VALUE "Y".
017600     05 FIN-TOPOLOGY         PIC X(1) VALUE SPACE.
017700        88 TOPOLOGY-EOF                VALUE "Y".
017800     05 FIN-RULES            PIC X(1) VALUE SPACE.
017900        88 RULES-EOF                   VALUE "Y".
018000*****************************************************************
018100*    TOPOLOGY COMPONENT AND EDGE TABLES (RCAS-0015)
018200*****************************************************************
018300 01  TOPO-TABLE-MANAGER.
018350*        TCT-ID IS THE CANONICAL "KIND/NS/NAME" (OR KIND/NAME
018360*        FOR NODE AND PV) STRING BUILT BY BUILD-CANONICAL-ID.
018400     05 TC-COUNT             PIC 9(4) COMP VALUE ZERO.
018430*        1500 COMPONENTS COVERS THE LARGEST ESTATE SNAPSHOT SEEN
018440*        TO DATE WITH ROOM TO GROW - RAISE THIS AND TE-TAB BELOW
018450*        TOGETHER IF A FUTURE CLUSTER OUTGROWS IT.
018500     05 TC-TAB OCCURS 1500 TIMES INDEXED BY TC-IX.
018600        10 TCT-ID             PIC X(64).
018700        10 TCT-KIND           PIC X(12).
018800        10 TCT-NAME           PIC X(30).
018900        10 TCT-NS             PIC X(20).
019000        10 TCT-NODE           PIC X(30).
019100        10 TCT-OWNER-KIND     PIC X(12).
019200        10 TCT-OWNER-NAME     PIC X(30).
019300        10 TCT-REF-NAME       PIC X(26).
019400*
019450*        EVERY EDGE IS DIRECTED WHEN WRITTEN BY THE TOPOLOGY
019460*        LOAD BUT TREATED AS UNDIRECTED BY THE BFS BELOW - SEE
019470*        BFS-EXPAND-EDGE, WHICH MATCHES EITHER END.
019500 01  TOPO-EDGE-MANAGER.
019600     05 TE-COUNT              PIC 9(4) COMP VALUE ZERO.
019700     05 TE-TAB OCCURS 3000 TIMES INDEXED BY TE-IX.
019800        10 TET-FROM-ID         PIC X(64).
019900        10 TET-TO-ID           PIC X(64).
020000        10 TET-KIND            PIC X(12).
020100*****************************************************************
020200*    RULE TABLE (RCAS-0002)
020300*****************************************************************
020400 01  RULE-TABLE-MANAGER.
020450*        RUT-ROOT-KIND-LEN IS PRE-COMPUTED AT LOAD TIME SO THE
020460*        PREFIX COMPARE IN FIND-ROOT-KIND-MATCH DOES NOT NEED
020470*        AN INTRINSIC FUNCTION TO FIND THE TRIMMED LENGTH.
020500     05 RU-COUNT              PIC 9(4) COMP VALUE ZERO.
020600     05 RU-TAB OCCURS 300 TIMES INDEXED BY RU-IX.
020700        10 RUT-ID              PIC X(16).
020800        10 RUT-REASON          PIC X(80).
020900        10 RUT-MODE            PIC X(3).
021000        10 RUT-COND-COUNT      PIC 9(1).
021100        10 RUT-COND OCCURS 4 TIMES.
021200           15 RUT-C-TYPE        PIC X(7).
021300           15 RUT-C-NAME        PIC X(20).
021400           15 RUT-C-OP          PIC X(2).
021500           15 RUT-C-VALUE       PIC S9(5)V9(4).
021600        10 RUT-ROOT-KIND        PIC X(12).
021700        10 RUT-ROOT-KIND-LEN    PIC 9(2) COMP.
021800        10 RUT-W-TEMPORAL       PIC 9(1)V9(2).
021900        10 RUT-W-TOPOLOGY       PIC 9(1)V9(2).
022000        10 RUT-W-MAGNITUDE      PIC 9(1)V9(2).
022100        10 RUT-W-CHANGE         PIC 9(1)V9(2).
022200        10 RUT-EVIDENCE         PIC X(80).
022300*****************************************************************
022400*    EPISODE TABLE, WITH THE EVENT SAMPLE CARRIED ALONGSIDE EACH
022500*    EPISODE SO THE RULE ENGINE CAN SCAN EVENT/LOGPAT CONDITIONS
022600*    AND THE INCIDENT WRITER CAN PRINT EXEMPLARS (RCAS-0023/0042)
022700*****************************************************************
022800 01  EPISODE-TABLE-MANAGER.
022900     05 EPI-COUNT              PIC 9(4) COMP VALUE ZERO.
022950*        600 CONCURRENT EPISODES IS FAR MORE THAN ONE WINDOW-
022960*        MINUTES PASS OF THE LOG FEED EVER OPENS AT ONCE - THE
022970*        TABLE IS CLEARED EVERY RUN, NOT CARRIED ACROSS RUNS.
023000     05 EPI-TAB OCCURS 600 TIMES INDEXED BY EPI-IX.
023100        10 EPIT-ID              PIC X(24).
023200        10 EPIT-START           PIC 9(14).
023300        10 EPIT-END             PIC 9(14).
023400        10 EPIT-NAMESPACE       PIC X(20).
023500        10 EPIT-POD             PIC X(30).
023600        10 EPIT-NODE            PIC X(30).
023700        10 EPIT-COUNT           PIC 9(7) COMP.
023800        10 EPIT-ERROR-COUNT     PIC 9(7) COMP.
023900        10 EPIT-ERROR-RATIO     PIC 9(1)V9(4).
024000        10 EPIT-RESTARTS        PIC 9(5) COMP.
024100        10 EPIT-HTTP5XX         PIC 9(5) COMP.
024200        10 EPIT-ROLLOUT         PIC 9(1).
024300        10 EPIT-SAMPLE-COUNT    PIC 9(3) COMP.
024400        10 EPIT-SAMPLE OCCURS 200 TIMES INDEXED BY EVX-IX.
024450*        EVX-MSG-UPPER IS PRE-UPPERCASED AT ACCUMULATE TIME SO
024460*        TEST-PATTERN-CONDITION'S SCAN DOES NOT HAVE TO RE-FOLD
024470*        CASE ON EVERY RULE EVALUATION FOR THE SAME EPISODE.
024500           15 EVX-TS             PIC 9(14).
024600           15 EVX-SOURCE         PIC X(6).
024700           15 EVX-POD            PIC X(30).
024800           15 EVX-CODE           PIC 9(3).
024900           15 EVX-MSG            PIC X(80).
025000           15 EVX-MSG-UPPER      PIC X(80).
025100*****************************************************************
025200*    BFS WORK TABLE, REBUILT FOR EACH FOCUS/RULE LOOKUP
025300*****************************************************************
025400 01  BFS-MANAGER.
025450*        BFS-QUEUE IS THE FRONTIER, GROWN AT THE TAIL (BFS-
025460*        QUEUE-COUNT) AND DRAINED FROM THE HEAD (BFS-QUEUE-
025470*        HEAD) - A CLASSIC ARRAY-AS-QUEUE, NO POINTERS NEEDED
025480*        SINCE NOTHING IS EVER REMOVED FROM THE MIDDLE.
025500     05 BFS-RESULT-COUNT       PIC 9(4) COMP VALUE ZERO.
025600     05 BFS-RESULT OCCURS 1500 TIMES INDEXED BY BFS-IX.
025700        10 BFSR-ID              PIC X(64).
025800        10 BFSR-HOPS            PIC 9(2) COMP.
025900     05 BFS-QUEUE-COUNT        PIC 9(4) COMP VALUE ZERO.
026000     05 BFS-QUEUE-HEAD         PIC 9(4) COMP VALUE ZERO.
026100     05 BFS-QUEUE OCCURS 1500 TIMES INDEXED BY BFQ-IX.
026200        10 BFQ-ID               PIC X(64).
026300        10 BFQ-HOPS             PIC 9(2) COMP.
026400     05 BFS-START-ID           PIC X(64).
026500     05 BFS-MAX-HOPS           PIC 9(2) COMP.
026600     05 BFS-CUR-ID             PIC X(64).
026700     05 BFS-CUR-HOPS           PIC 9(2) COMP.
026800     05 BFS-NEIGHBOR-ID        PIC X(64).
026850*        DOUBLES AS THE "ALREADY VISITED" SWITCH DURING THE
026860*        DRAIN AND THE "POD RESOLVED" SWITCH IN ADD-ENDPOINT-
026870*        EDGE - ONE GENERAL PURPOSE FOUND-SOMETHING FLAG.
026900     05 BFS-FOUND-SW           PIC X(1).
027000        88 BFS-ID-SEEN                 VALUE "Y".
027100*****************************************************************
027200*    WINDOW / GROUPING WORK AREA (RCAS-0032)
027300*****************************************************************
027400 01  WINDOW-MANAGER.
027450*        WM-TM IS MINUTES SINCE MIDNIGHT; WM-Q IS THAT FIGURE
027460*        INTEGER-DIVIDED BY THE WINDOW SIZE; WM-WM MULTIPLIES
027470*        BACK UP TO GIVE THE FLOORED MINUTE-OF-DAY FOR THE
027480*        WINDOW BOUNDARY. WM-REM IS CARRIED FOR SYMMETRY WITH
027490*        THE OLD REGION/DEPT ROLL-UP PROGRAM BUT NOT NEEDED HERE.
027500     05 WM-TM                  PIC 9(4) COMP.
027600     05 WM-Q                   PIC 9(4) COMP.
027700     05 WM-REM                 PIC 9(4) COMP.
027800     05 WM-WM                  PIC 9(4) COMP.
027900     05 WM-HH2                 PIC 9(2) COMP.
028000     05 WM-MI2                 PIC 9(2) COMP.
028100     05 WM-WINDOW-START        PIC 9(14).
028200     05 WM-GROUP-FOUND-SW      PIC X(1).
028300        88 WM-GROUP-FOUND              VALUE "Y".
028400*****************************************************************
028500*    SCORING WORK AREA (RCAS-0002/0018/0027)
028600*****************************************************************
028700 01  SCORE-MANAGER.
028750*        SC-FOCUS-ID IS THE EPISODE'S OWN ENTITY (SELECT-
028760*        FOCUS); SC-TOPO-MATCH-ID IS WHERE THE BFS LANDED WHEN
028770*        LOOKING FOR THE RULE'S ROOT-KIND NEAR THAT FOCUS.
028800     05 SC-FOCUS-ID             PIC X(64).
028900     05 SC-TOPO-MATCH-ID        PIC X(64).
029000     05 SC-TOPO-MATCH-HOPS      PIC 9(2) COMP.
029100     05 SC-TOPO-MATCH-SW        PIC X(1).
029200        88 SC-TOPO-MATCH-FOUND          VALUE "Y".
029300     05 SC-TOPO-SCORE           PIC 9(1)V9(4).
029400     05 SC-COND-TRUE-COUNT      PIC 9(1) COMP.
029500     05 SC-COND-RESULT-SW       PIC X(1).
029600        88 SC-COND-IS-TRUE               VALUE "Y".
029700     05 SC-RULE-MATCH-SW        PIC X(1).
029800        88 SC-RULE-MATCHES               VALUE "Y".
029900     05 SC-METRIC-VAL           PIC S9(7)V9(4).
030000     05 SC-COND-VAL             PIC S9(7)V9(4).
030050*        THE FOUR SCORING FACTORS (RCAS-0071) - TEMPORAL,
030060*        TOPOLOGY PROXIMITY, MAGNITUDE (ERROR RATIO), AND
030070*        CHANGE (ROLLOUT) - SUMMED INTO SC-TOTAL-SCORE.
030100     05 SC-T-SCORE              PIC 9(1)V9(4).
030200     05 SC-P-SCORE              PIC 9(1)V9(4).
030300     05 SC-M-SCORE              PIC 9(1)V9(4).
030400     05 SC-C-SCORE              PIC 9(1)V9(4).
030500     05 SC-TOTAL-SCORE          PIC 9(1)V9(4).
030600     05 SC-COMPONENT            PIC X(64).
030700     05 SC-REASON               PIC X(80).
030800     05 SC-EVIDENCE             PIC X(80).
030900*
030950*        REBUILT FRESH FOR EACH EPISODE IN SCORE-ONE-EPISODE -
030960*        ONE ROW PER MATCHING RULE, CARRYING BOTH THE TOTAL
030970*        SCORE AND EACH OF ITS FOUR CONTRIBUTING FACTORS SO THE
030980*        REPORT CAN SHOW THE BREAKDOWN, NOT JUST THE TOTAL.
031000 01  CAND-TABLE-MANAGER.
031100     05 CAND-COUNT              PIC 9(4) COMP VALUE ZERO.
031200     05 CAND-TAB OCCURS 300 TIMES INDEXED BY CAND-IX.
031300        10 CANDT-COMPONENT       PIC X(64).
031400        10 CANDT-REASON          PIC X(80).
031500        10 CANDT-EVIDENCE        PIC X(80).
031600        10 CANDT-TOTAL           PIC 9(1)V9(4).
031700        10 CANDT-T               PIC 9(1)V9(4).
031800        10 CANDT-P               PIC 9(1)V9(4).
031900        10 CANDT-M               PIC 9(1)V9(4).
032000        10 CANDT-C               PIC 9(1)V9(4).
032100        10 CANDT-USED-SW         PIC X(1).
032200           88 CANDT-USED                 VALUE "Y".
032250*        TOP3-MANAGER DRIVES THE "PRINT UP TO 3 BEST CANDIDATES"
032260*        LOOP IN THE REPORT WRITER - SEE FIND-NEXT-BEST-
032270*        CANDIDATE AND TEST-CANDIDATE-BEST.
032300 01  TOP3-MANAGER.
032400     05 TOP3-BEST-IX            PIC 9(4) COMP.
032500     05 TOP3-BEST-SCORE         PIC 9(1)V9(4).
032600     05 TOP3-RANK               PIC 9(1) COMP.
032700*****************************************************************
032800*    MISCELLANEOUS SCRATCH
032900*****************************************************************
033000 01  SCRATCH-MANAGER.
033050*        WD-FROM-CASE/WD-TO-CASE ARE THE INSPECT CONVERTING
033060*        TABLES SHARED BY EVERY UPPER-CASE FOLD IN THIS PROGRAM -
033070*        ONE PAIR SERVES BOTH THE SAMPLE-MESSAGE FOLD AND THE
033080*        PATTERN-NAME FOLD.
033100     05 WD-UPPER-SCRATCH        PIC X(80).
033200     05 WD-PATTERN-SCRATCH      PIC X(20).
033300     05 WD-PREFIX-SCRATCH       PIC X(20).
033400     05 WD-FROM-CASE.
033500        10 FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
033600        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033700     05 WD-TO-CASE.
033800        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033900        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034000     05 WS-TALLY                PIC 9(4) COMP VALUE ZERO.
034100     05 WS-SUB                  PIC 9(4) COMP VALUE ZERO.
034200     05 WS-SUB2                 PIC 9(4) COMP VALUE ZERO.
034300*
034400 01  PRINT-MANAGER.
034500     05 PR-LINE                  PIC X(132).
034600     05 PR-RATIO-ED               PIC 9.9999.
034700     05 PR-SCORE-ED                PIC 9.9999.
034800     05 PR-N-ED                     PIC ZZZZZZ9.
034900*****************************************************************
035000 PROCEDURE DIVISION.
035100 MAIN-PROCEDURE.
035150*        TOPOLOGY AND RULES ARE BOTH LOADED ENTIRELY INTO
035160*        TABLES BEFORE ANY LOG EVENT IS READ - NEITHER ONE
035170*        CHANGES DURING THE RUN, SO BOTH ARE READ ONCE.
035200     PERFORM OPEN-FILES.
035250*        HANDS OFF TO OPEN-FILES TO DO THE DETAIL WORK.
035300     PERFORM LOAD-TOPOLOGY THRU LOAD-TOPOLOGY-EXIT
035350*        HANDS OFF TO LOAD-TOPOLOGY TO DO THE DETAIL WORK.
035400         UNTIL TOPOLOGY-EOF.
035500     CLOSE TOPOLOGY-FILE.
035600     PERFORM LOAD-RULES THRU LOAD-RULES-EXIT
035650*        HANDS OFF TO LOAD-RULES TO DO THE DETAIL WORK.
035700         UNTIL RULES-EOF.
035800     CLOSE RULES-FILE.
035850*        PASS 1 OVER THE LOG: FOLD EVERY EVENT INTO ITS
035860*        TIME-WINDOWED EPISODE (RCAS-0002/0032).
035900     PERFORM READ-LOGEVT.
035950*        INVOKES READ-LOGEVT FOR THIS STEP.
036000     PERFORM GROUP-EVENT THRU GROUP-EVENT-EXIT
036050*        INVOKES GROUP-EVENT FOR THIS STEP.
036100         UNTIL LOGEVT-EOF.
036200     CLOSE LOGEVT-FILE.
036250*        NOW THAT EVERY EVENT HAS BEEN FOLDED IN, FINALIZE THE
036260*        DERIVED ERROR RATIO FOR EACH EPISODE IN TURN.
036300     PERFORM CLOSE-EPISODE-GROUP THRU CLOSE-EPISODE-GROUP-EXIT
036350*        DROPS INTO CLOSE-EPISODE-GROUP BELOW.
036400         VARYING EPI-IX FROM 1 BY 1 UNTIL EPI-IX > EPI-COUNT.
036500     PERFORM WRITE-REPORT-HEADER.
036550*        PASS 2 OVER THE EPISODE TABLE: SCORE AGAINST EVERY
036560*        RULE, WRITE THE INCIDENT REPORT, ARCHIVE TO EPINDEX.
036600     PERFORM SCORE-ONE-EPISODE THRU SCORE-ONE-EPISODE-EXIT
036650*        HANDS OFF TO SCORE-ONE-EPISODE TO DO THE DETAIL WORK.
036700         VARYING EPI-IX FROM 1 BY 1 UNTIL EPI-IX > EPI-COUNT.
036800     PERFORM WRITE-REPORT-TRAILER.
036850*        HANDS OFF TO WRITE-REPORT-TRAILER TO DO THE DETAIL WORK.
036900     CLOSE INCIDENT-FILE EPINDEX-FILE.
037000     STOP RUN.
037100*----------------------------------------------------------------
037200 OPEN-FILES.
037250*        TOPOLOGY AND RULES OPEN INPUT FIRST SINCE THEY ARE
037260*        CONSUMED (AND CLOSED) BEFORE THE LOG EVENT PASS BEGINS;
037270*        LOGEVT STAYS OPEN THROUGH BOTH PASSES, AND THE TWO
037280*        OUTPUT FILES STAY OPEN UNTIL THE VERY END OF THE RUN.
037300     OPEN INPUT TOPOLOGY-FILE.
037400     OPEN INPUT RULES-FILE.
037500     OPEN INPUT LOGEVT-FILE.
037600     OPEN OUTPUT INCIDENT-FILE.
037700     OPEN OUTPUT EPINDEX-FILE.
037800*****************************************************************
037900*    TOPOLOGY GRAPH BUILDER (RCAS-0015/0041)
038000*****************************************************************
038100*    READ ONE TOPOLOGY-COMPONENT RECORD AND FOLD IT INTO THE
038200*    COMPONENT TABLE AND THE EDGE TABLE PER ITS KIND.
038300 LOAD-TOPOLOGY.
038400     READ TOPOLOGY-FILE
038450*        READS THE NEXT TOPOLOGY-FILE RECORD.
038500         AT END
038600             SET TOPOLOGY-EOF TO TRUE
038650*        FLAGS TOPOLOGY-EOF.
038700             GO TO LOAD-TOPOLOGY-EXIT
038750*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
038800     END-READ.
038850*        AN "endpoint" ROW IS NOT A COMPONENT IN ITS OWN RIGHT -
038860*        IT IS A SEPARATE FEED TELLING US WHICH POD CURRENTLY
038870*        BACKS A SERVICE, SO IT GOES STRAIGHT TO THE EDGE
038880*        BUILDER INSTEAD OF THE COMPONENT TABLE.
038900     IF TC-KIND = "endpoint"
038950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
039000         PERFORM ADD-ENDPOINT-EDGE
039050*        DROPS INTO ADD-ENDPOINT-EDGE BELOW.
039100     ELSE
039200         PERFORM ADD-COMPONENT
039250*        HANDS OFF TO ADD-COMPONENT TO DO THE DETAIL WORK.
039300         PERFORM ADD-EDGES-FOR-COMPONENT
039350*        INVOKES ADD-EDGES-FOR-COMPONENT FOR THIS STEP.
039400     END-IF.
039500 LOAD-TOPOLOGY-EXIT.
039600     EXIT.
039700*----------------------------------------------------------------
039800*    ADD ONE COMPONENT TO TC-TAB, BUILDING ITS CANONICAL ID.
039900*    NAMESPACED KINDS -> KIND/NS/NAME, NODE AND PV -> KIND/NAME.
040000*    TRAILING SPACES ARE DROPPED BY STRINGING EACH FIELD WITH
040100*    DELIMITED BY SPACE, NOT BY AN INTRINSIC TRIM FUNCTION.
040200 ADD-COMPONENT.
040250*        TC-TAB IS APPENDED TO, NEVER SEARCHED FOR DUPLICATES
040260*        HERE - THE TOPOLOGY FEED IS TRUSTED TO CARRY EACH
040270*        COMPONENT EXACTLY ONCE.
040300     ADD 1 TO TC-COUNT.
040350*        ACCUMULATES INTO TC-COUNT.
040400     SET TC-IX TO TC-COUNT.
040500     MOVE TC-KIND       TO TCT-KIND (TC-IX).
040550*        CARRIES TCT-KIND FORWARD FOR THE REST OF THIS PARAGRAPH.
040600     MOVE TC-NAME       TO TCT-NAME (TC-IX).
040650*        CARRIES TCT-NAME FORWARD FOR THE REST OF THIS PARAGRAPH.
040700     MOVE TC-NS         TO TCT-NS (TC-IX).
040750*        CARRIES TCT-NS FORWARD FOR THE REST OF THIS PARAGRAPH.
040800     MOVE TC-NODE       TO TCT-NODE (TC-IX).
040850*        COPIES THE INCOMING VALUE INTO TCT-NODE.
040900     MOVE TC-OWNER-KIND TO TCT-OWNER-KIND (TC-IX).
040950*        COPIES THE INCOMING VALUE INTO TCT-OWNER-KIND.
041000     MOVE TC-OWNER-NAME TO TCT-OWNER-NAME (TC-IX).
041050*        COPIES THE INCOMING VALUE INTO TCT-OWNER-NAME.
041100     MOVE TC-REF-NAME   TO TCT-REF-NAME (TC-IX).
041150*        PICKS UP TCT-REF-NAME FROM THE CURRENT ROW.
041200     PERFORM BUILD-CANONICAL-ID.
041250*        DROPS INTO BUILD-CANONICAL-ID BELOW.
041300     MOVE SC-COMPONENT TO TCT-ID (TC-IX).
041400*----------------------------------------------------------------
041500*    BUILD "KIND/NS/NAME" OR "KIND/NAME" INTO SC-COMPONENT, FROM
041600*    TC-KIND/TC-NS/TC-NAME OF THE CURRENT TOPOLOGY-FILE RECORD.
041700 BUILD-CANONICAL-ID.
041750*        NODE AND PV ARE THE ONLY TWO KINDS THAT LIVE OUTSIDE A
041760*        NAMESPACE, SO THEY ARE THE ONLY TWO THAT DROP THE
041770*        MIDDLE SEGMENT OF THE ID.
041800     MOVE SPACES TO SC-COMPONENT.
041850*        PICKS UP SC-COMPONENT FOR USE BELOW.
041900     IF TC-KIND = "node" OR TC-KIND = "pv"
041950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
042000         STRING TC-KIND DELIMITED BY SPACE
042050*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
042100                "/"     DELIMITED BY SIZE
042200                TC-NAME DELIMITED BY SPACE
042300             INTO SC-COMPONENT
042400     ELSE
042500         STRING TC-KIND DELIMITED BY SPACE
042550*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
042600                "/"     DELIMITED BY SIZE
042700                TC-NS   DELIMITED BY SPACE
042800                "/"     DELIMITED BY SIZE
042900                TC-NAME DELIMITED BY SPACE
043000             INTO SC-COMPONENT
043100     END-IF.
043200*----------------------------------------------------------------
043300*    ADD THE EDGES IMPLIED BY THE CURRENT COMPONENT'S KIND.
043400 ADD-EDGES-FOR-COMPONENT.
043450*        EACH KIND CONTRIBUTES AT MOST ONE EDGE HERE, SINCE THE
043460*        FEED CARRIES ONLY ONE "POINTS-TO" RELATIONSHIP PER
043470*        COMPONENT ROW; A COMPONENT WITH NONE OF THE QUALIFYING
043480*        FIELDS POPULATED SIMPLY ADDS NO EDGE AT ALL.
043500     IF TC-KIND = "pod" AND TC-NODE NOT = SPACES
043550*        BRANCHES AROUND THE NORMAL PATH HERE.
043600         STRING "node/" DELIMITED BY SIZE
043650*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
043700                TC-NODE DELIMITED BY SPACE
043800             INTO SC-TOPO-MATCH-ID
043900         PERFORM ADD-EDGE-RUNS-ON
043950*        INVOKES ADD-EDGE-RUNS-ON FOR THIS STEP.
044000     END-IF.
044100     IF TC-OWNER-KIND NOT = SPACES AND TC-OWNER-NAME NOT = SPACES
044150*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
044200         PERFORM ADD-EDGE-OWNED-BY
044250*        HANDS OFF TO ADD-EDGE-OWNED-BY TO DO THE DETAIL WORK.
044300     END-IF.
044400     IF TC-KIND = "route" OR TC-KIND = "ingress"
044450*        PROTECTS THE STEPS BELOW FROM THIS CASE.
044500         IF TC-REF-NAME NOT = SPACES
044550*        TESTS FOR THE EXCEPTION CASE.
044600             PERFORM ADD-EDGE-EXPOSES
044650*        HANDS OFF TO ADD-EDGE-EXPOSES TO DO THE DETAIL WORK.
044700         END-IF
044800     END-IF.
044900     IF TC-KIND = "pvc" AND TC-OWNER-NAME NOT = SPACES
044950*        BRANCHES AROUND THE NORMAL PATH HERE.
045000         PERFORM ADD-EDGE-MOUNTS
045050*        INVOKES ADD-EDGE-MOUNTS FOR THIS STEP.
045100     END-IF.
045200     IF TC-KIND = "pvc" AND TC-REF-NAME NOT = SPACES
045250*        CHECKS FOR THIS CASE BEFORE CONTINUING.
045300         PERFORM ADD-EDGE-BINDS
045350*        DROPS INTO ADD-EDGE-BINDS BELOW.
045400     END-IF.
045500     IF TC-KIND = "hpa" AND TC-REF-NAME NOT = SPACES
045550*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
045600         PERFORM ADD-EDGE-TARGETS
045650*        HANDS OFF TO ADD-EDGE-TARGETS TO DO THE DETAIL WORK.
045700     END-IF.
045800*----------------------------------------------------------------
045820*    POD -> NODE IT IS SCHEDULED ON, RUNS_ON. THE TARGET NODE'S
045830*    CANONICAL ID WAS ALREADY BUILT AND LEFT IN SC-TOPO-MATCH-ID
045840*    BY ADD-EDGES-FOR-COMPONENT BEFORE THIS PARAGRAPH IS CALLED.
045900 ADD-EDGE-RUNS-ON.
046000     ADD 1 TO TE-COUNT.
046050*        RUNS THE TOTAL FORWARD IN TE-COUNT.
046100     SET TE-IX TO TE-COUNT.
046200     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
046250*        LOADS TET-FROM-ID FOR USE BELOW.
046300     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
046350*        LOADS TET-TO-ID WITH THE CURRENT VALUE.
046400     MOVE "RUNS_ON"         TO TET-KIND (TE-IX).
046500*----------------------------------------------------------------
046600*    POD/REPLICASET -> OWNER (KIND/NS/NAME), OWNED_BY.
046650*    THE OWNER'S KIND COMES FROM THE FEED ITSELF (TC-OWNER-KIND)
046660*    RATHER THAN BEING HARD-CODED - A POD'S OWNER MAY BE A
046670*    REPLICASET OR A DAEMONSET, A REPLICASET'S OWNER A
046680*    DEPLOYMENT, SO THIS ONE PARAGRAPH COVERS BOTH LEVELS.
046700 ADD-EDGE-OWNED-BY.
046800     STRING TC-OWNER-KIND DELIMITED BY SPACE
046850*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
046900            "/"            DELIMITED BY SIZE
047000            TC-NS          DELIMITED BY SPACE
047100            "/"            DELIMITED BY SIZE
047200            TC-OWNER-NAME  DELIMITED BY SPACE
047300         INTO SC-TOPO-MATCH-ID.
047400     ADD 1 TO TE-COUNT.
047450*        ACCUMULATES INTO TE-COUNT.
047500     SET TE-IX TO TE-COUNT.
047600     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
047650*        PICKS UP TET-FROM-ID FOR USE BELOW.
047700     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
047750*        CARRIES TET-TO-ID FORWARD FOR THE REST OF THIS PARAGRAPH.
047800     MOVE "OWNED_BY"        TO TET-KIND (TE-IX).
047900*----------------------------------------------------------------
048000*    ROUTE/INGRESS -> SERVICE (SERVICE/NS/REF-NAME), EXPOSES.
048050*    BOTH A ROUTE AND AN INGRESS RESOLVE THE SAME WAY, SINCE
048060*    BOTH KINDS POINT AT A SERVICE VIA TC-REF-NAME - THE GATE IN
048070*    ADD-EDGES-FOR-COMPONENT ALREADY CHECKED FOR EITHER KIND.
048100 ADD-EDGE-EXPOSES.
048200     STRING "service/" DELIMITED BY SIZE
048250*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
048300            TC-NS       DELIMITED BY SPACE
048400            "/"         DELIMITED BY SIZE
048500            TC-REF-NAME DELIMITED BY SPACE
048600         INTO SC-TOPO-MATCH-ID.
048700     ADD 1 TO TE-COUNT.
048750*        ACCUMULATES INTO TE-COUNT.
048800     SET TE-IX TO TE-COUNT.
048900     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
048950*        LOADS TET-FROM-ID WITH THE CURRENT VALUE.
049000     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
049050*        COPIES THE INCOMING VALUE INTO TET-TO-ID.
049100     MOVE "EXPOSES"         TO TET-KIND (TE-IX).
049200*----------------------------------------------------------------
049300*    PVC -> POD NAMED IN TC-OWNER-NAME, MOUNTS.
049350*    TC-OWNER-NAME CARRIES THE MOUNTING POD'S NAME FOR A PVC
049360*    ROW RATHER THAN A TRUE OWNER, BUT IT IS THE SAME FIELD THE
049370*    FEED REUSES FOR THIS PURPOSE - SEE THE COMMENT ON
049380*    TC-REF-NAME NEAR TOPOLOGY-REC FOR THE SAME REUSE PATTERN.
049400 ADD-EDGE-MOUNTS.
049500     STRING "pod/" DELIMITED BY SIZE
049550*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
049600            TC-NS          DELIMITED BY SPACE
049700            "/"            DELIMITED BY SIZE
049800            TC-OWNER-NAME  DELIMITED BY SPACE
049900         INTO SC-TOPO-MATCH-ID.
050000     ADD 1 TO TE-COUNT.
050050*        ACCUMULATES INTO TE-COUNT.
050100     SET TE-IX TO TE-COUNT.
050200     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
050250*        TRANSFERS THE CURRENT VALUE INTO TET-FROM-ID.
050300     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
050350*        PICKS UP TET-TO-ID FROM THE CURRENT ROW.
050400     MOVE "MOUNTS"          TO TET-KIND (TE-IX).
050500*----------------------------------------------------------------
050600*    PVC -> PV (TC-REF-NAME), BINDS.
050650*    A PV IS CLUSTER-SCOPED, NOT NAMESPACED, SO ITS CANONICAL ID
050660*    IS JUST "pv/NAME" WITH NO NAMESPACE SEGMENT - SAME RULE
050670*    BUILD-CANONICAL-ID APPLIES WHEN LOADING THE PV COMPONENT
050680*    ITSELF.
050700 ADD-EDGE-BINDS.
050800     STRING "pv/" DELIMITED BY SIZE
050850*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
050900            TC-REF-NAME DELIMITED BY SPACE
051000         INTO SC-TOPO-MATCH-ID.
051100     ADD 1 TO TE-COUNT.
051150*        ACCUMULATES INTO TE-COUNT.
051200     SET TE-IX TO TE-COUNT.
051300     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
051350*        TRANSFERS THE CURRENT VALUE INTO TET-FROM-ID.
051400     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
051450*        LOADS TET-TO-ID FOR USE BELOW.
051500     MOVE "BINDS"           TO TET-KIND (TE-IX).
051600*----------------------------------------------------------------
051700*    HPA -> DEPLOYMENT (TC-REF-NAME), TARGETS.
051750*    AN AUTOSCALER'S TARGET IS ALWAYS A DEPLOYMENT IN THIS
051760*    ESTATE - NO OTHER SCALABLE KIND IS TRACKED - SO THE
051770*    EDGE KIND HERE IS THE ONLY ONE THAT IS HARD-CODED TO A
051780*    SINGLE OWNER KIND RATHER THAN TAKEN FROM THE FEED.
051800 ADD-EDGE-TARGETS.
051900     STRING "deployment/" DELIMITED BY SIZE
051950*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
052000            TC-NS          DELIMITED BY SPACE
052100            "/"            DELIMITED BY SIZE
052200            TC-REF-NAME    DELIMITED BY SPACE
052300         INTO SC-TOPO-MATCH-ID.
052400     ADD 1 TO TE-COUNT.
052450*        ACCUMULATES INTO TE-COUNT.
052500     SET TE-IX TO TE-COUNT.
052600     MOVE TCT-ID (TC-IX)    TO TET-FROM-ID (TE-IX).
052650*        COPIES THE INCOMING VALUE INTO TET-FROM-ID.
052700     MOVE SC-TOPO-MATCH-ID  TO TET-TO-ID (TE-IX).
052750*        CARRIES TET-TO-ID FORWARD FOR THE REST OF THIS PARAGRAPH.
052800     MOVE "TARGETS"         TO TET-KIND (TE-IX).
052900*----------------------------------------------------------------
053000*    RCAS-0041 - ENDPOINT RECORD: SERVICE ROUTES_TO POD, POD
053100*    RESOLVED BY NAME AGAINST TC-TAB (FIRST MATCH).
053200 ADD-ENDPOINT-EDGE.
053225*        SC-FOCUS-ID IS BORROWED PURELY AS SCRATCH SPACE HERE TO
053250*        HOLD THE SERVICE'S CANONICAL ID WHILE WE RESOLVE THE
053275*        BACKING POD - IT HAS NO CONNECTION TO THE SCORER'S USE
053290*        OF THE SAME FIELD DURING EPISODE SCORING LATER ON.
053300     STRING "service/" DELIMITED BY SIZE
053350*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
053400            TE-SERVICE-NS   DELIMITED BY SPACE
053500            "/"             DELIMITED BY SIZE
053600            TE-SERVICE-NAME DELIMITED BY SPACE
053700         INTO SC-FOCUS-ID.
053800     MOVE SPACE TO BFS-FOUND-SW.
053850*        COPIES THE INCOMING VALUE INTO BFS-FOUND-SW.
053900     PERFORM RESOLVE-POD-BY-NAME THRU RESOLVE-POD-BY-NAME-EXIT
053950*        INVOKES RESOLVE-POD-BY-NAME FOR THIS STEP.
054000         VARYING TC-IX FROM 1 BY 1 UNTIL TC-IX > TC-COUNT.
054050*        IF NO POD OF THAT NAME HAS BEEN LOADED YET - THE
054060*        ENDPOINT FEED CAN ARRIVE BEFORE OR AFTER THE OWNING
054070*        POD'S OWN COMPONENT ROW - THE ROUTES_TO EDGE IS
054080*        SIMPLY SKIPPED; THERE IS NOTHING TO POINT IT AT.
054100     IF BFS-ID-SEEN
054150*        GUARDS THE NEXT STEP AGAINST BAD DATA.
054200         ADD 1 TO TE-COUNT
054250*        ACCUMULATES INTO TE-COUNT.
054300         SET TE-IX TO TE-COUNT
054400         MOVE SC-FOCUS-ID      TO TET-FROM-ID (TE-IX)
054450*        PICKS UP TET-FROM-ID FROM THE CURRENT ROW.
054500         MOVE SC-TOPO-MATCH-ID TO TET-TO-ID (TE-IX)
054550*        PLACES THE CURRENT VALUE IN TET-TO-ID.
054600         MOVE "ROUTES_TO"      TO TET-KIND (TE-IX)
054650*        PICKS UP TET-KIND FOR USE BELOW.
054700     END-IF.
054800*----------------------------------------------------------------
054900 RESOLVE-POD-BY-NAME.
054950*        CALLED ONCE PER TC-TAB ROW VARYING TC-IX - BFS-ID-SEEN
054960*        STOPS THE SCAN AS SOON AS THE FIRST POD ROW MATCHING
054970*        THE ENDPOINT'S TARGET NAME IS FOUND, SINCE POD NAMES
054980*        ARE UNIQUE WITHIN A NAMESPACE.
055000     IF BFS-ID-SEEN
055050*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
055100         GO TO RESOLVE-POD-BY-NAME-EXIT
055150*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
055200     END-IF.
055300     IF TCT-KIND (TC-IX) = "pod"
055350*        PROTECTS THE STEPS BELOW FROM THIS CASE.
055400         AND TCT-NAME (TC-IX) = TE-POD-NAME
055500         MOVE TCT-ID (TC-IX) TO SC-TOPO-MATCH-ID
055550*        LOADS SC-TOPO-MATCH-ID WITH THE CURRENT VALUE.
055600         SET BFS-ID-SEEN TO TRUE
055650*        FLAGS BFS-ID-SEEN.
055700     END-IF.
055800 RESOLVE-POD-BY-NAME-EXIT.
055900     EXIT.
056000*****************************************************************
056100*    RULE TABLE LOAD (RCAS-0002)
056200*****************************************************************
056300 LOAD-RULES.
056400     READ RULES-FILE
056450*        PULLS THE NEXT RULES-FILE ROW IN.
056500         AT END
056600             SET RULES-EOF TO TRUE
056650*        FLAGS RULES-EOF.
056700             GO TO LOAD-RULES-EXIT
056750*        JUMPS PAST THE REST OF THE PARAGRAPH.
056800     END-READ.
056850*        RULES-FILE IS SMALL ENOUGH (ON THE ORDER OF A FEW
056860*        DOZEN ROWS, MAINTAINED BY HAND OR BY 3-RULE-LEARNER)
056870*        TO LOAD ENTIRELY INTO RUT-TAB ONCE AND KEEP RESIDENT
056880*        FOR THE REST OF THE RUN - EVERY EPISODE RE-TESTS THE
056890*        SAME IN-MEMORY TABLE RATHER THAN RE-READING THE FILE.
056900     ADD 1 TO RU-COUNT.
056950*        ACCUMULATES INTO RU-COUNT.
057000     SET RU-IX TO RU-COUNT.
057100     MOVE RU-ID         TO RUT-ID (RU-IX).
057150*        LOADS RUT-ID FOR USE BELOW.
057200     MOVE RU-REASON     TO RUT-REASON (RU-IX).
057300     MOVE RU-MODE       TO RUT-MODE (RU-IX).
057350*        TRANSFERS THE CURRENT VALUE INTO RUT-MODE.
057400     MOVE RU-COND-COUNT TO RUT-COND-COUNT (RU-IX).
057450*        SETS RUT-COND-COUNT FOR THE STEPS THAT FOLLOW.
057500     PERFORM COPY-CONDITION THRU COPY-CONDITION-EXIT
057550*        DROPS INTO COPY-CONDITION BELOW.
057600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
057700     MOVE RU-ROOT-KIND    TO RUT-ROOT-KIND (RU-IX).
057750*        PRE-COMPUTE THE TRIMMED LENGTH OF THE ROOT-KIND ONCE AT
057760*        LOAD TIME SO COMPUTE-TOPOLOGY-SCORE CAN REFERENCE-
057770*        MODIFY BY THIS LENGTH LATER WITHOUT AN INTRINSIC
057780*        FUNCTION CALL INSIDE ITS PER-EPISODE BFS SCAN.
057800     MOVE ZERO TO RUT-ROOT-KIND-LEN (RU-IX).
057850*        COPIES THE INCOMING VALUE INTO RUT-ROOT-KIND-LEN.
057900     INSPECT RUT-ROOT-KIND (RU-IX) TALLYING
057950*        SCANS RUT-ROOT-KIND CHARACTER BY CHARACTER.
058000         RUT-ROOT-KIND-LEN (RU-IX) FOR CHARACTERS
058100         BEFORE INITIAL SPACE.
058200     MOVE RU-W-TEMPORAL   TO RUT-W-TEMPORAL (RU-IX).
058250*        COPIES THE INCOMING VALUE INTO RUT-W-TEMPORAL.
058300     MOVE RU-W-TOPOLOGY   TO RUT-W-TOPOLOGY (RU-IX).
058350*        PICKS UP RUT-W-TOPOLOGY FOR USE BELOW.
058400     MOVE RU-W-MAGNITUDE  TO RUT-W-MAGNITUDE (RU-IX).
058450*        LOADS RUT-W-MAGNITUDE WITH THE CURRENT VALUE.
058500     MOVE RU-W-CHANGE     TO RUT-W-CHANGE (RU-IX).
058550*        PICKS UP RUT-W-CHANGE FROM THE CURRENT ROW.
058600     MOVE RU-EVIDENCE     TO RUT-EVIDENCE (RU-IX).
058700 LOAD-RULES-EXIT.
058800     EXIT.
058900*----------------------------------------------------------------
059000 COPY-CONDITION.
059050*        RUN ONCE PER RULE FOR EACH OF THE 4 CONDITION SLOTS,
059060*        REGARDLESS OF RUT-COND-COUNT - AN UNUSED SLOT SIMPLY
059070*        COPIES SPACES/ZEROS, WHICH TEST-ALL-CONDITIONS NEVER
059080*        REACHES SINCE IT STOPS AT RUT-COND-COUNT.
059100     MOVE RU-C-TYPE (WS-SUB)  TO RUT-C-TYPE (RU-IX, WS-SUB).
059150*        TRANSFERS THE CURRENT VALUE INTO RUT-C-TYPE.
059200     MOVE RU-C-NAME (WS-SUB)  TO RUT-C-NAME (RU-IX, WS-SUB).
059250*        COPIES THE INCOMING VALUE INTO RUT-C-NAME.
059300     MOVE RU-C-OP (WS-SUB)    TO RUT-C-OP (RU-IX, WS-SUB).
059350*        LOADS RUT-C-OP FOR USE BELOW.
059400     MOVE RU-C-VALUE (WS-SUB) TO RUT-C-VALUE (RU-IX, WS-SUB).
059500 COPY-CONDITION-EXIT.
059600     EXIT.
059700*****************************************************************
059800*    EPISODE BUILDER (RCAS-0002/0032/0042)
059900*****************************************************************
060000 READ-LOGEVT.
060050*        1-LOGNORM ALREADY SORTED LE-TS ASCENDING, SO THIS
060060*        PROGRAM NEVER RE-SORTS THE LOG - IT JUST READS
060070*        STRAIGHT THROUGH, WHICH IS ALL THE EPISODE GROUPING
060080*        BELOW NEEDS SINCE EACH WINDOW IS SELF-CONTAINED.
060100     READ LOGEVT-FILE
060150*        READS THE NEXT LOGEVT-FILE RECORD.
060200         AT END
060300             SET LOGEVT-EOF TO TRUE
060350*        FLAGS LOGEVT-EOF.
060400         NOT AT END
060500             CONTINUE
060600     END-READ.
060700*----------------------------------------------------------------
060800*    FOLD ONE LOG-EVENT RECORD INTO ITS EPISODE GROUP.
060900 GROUP-EVENT.
061000     PERFORM TRUNCATE-TO-WINDOW.
061050*        HANDS OFF TO TRUNCATE-TO-WINDOW TO DO THE DETAIL WORK.
061100     PERFORM FIND-OR-ADD-EPISODE.
061150*        INVOKES FIND-OR-ADD-EPISODE FOR THIS STEP.
061200     PERFORM ACCUMULATE-INTO-EPISODE.
061250*        DROPS INTO ACCUMULATE-INTO-EPISODE BELOW.
061300     PERFORM READ-LOGEVT.
061400 GROUP-EVENT-EXIT.
061500     EXIT.
061600*----------------------------------------------------------------
061700*    RCAS-0032 - WINDOW START = LE-TS TRUNCATED DOWN TO A
061800*    MULTIPLE OF WS-WINDOW-MINUTES (NO INTRINSIC FUNCTIONS USED -
061900*    INTEGER DIVIDE TRUNCATES, WHICH GIVES US THE FLOOR WE NEED).
062000 TRUNCATE-TO-WINDOW.
062050*        WM-TM IS MINUTES SINCE MIDNIGHT, SO THE FLOOR DIVIDE
062060*        AND RE-MULTIPLY IN WM-Q/WM-WM ROUNDS IT DOWN TO THE
062070*        START OF ITS CONTAINING WINDOW - THE SAME TRICK A
062080*        DATE ROUTINE WOULD USE TO BUCKET A TIMESTAMP.
062100     COMPUTE WM-TM = LE-TS-HH * 60 + LE-TS-MI.
062150*        DERIVES WM-TM FROM THE SURROUNDING FIGURES.
062200     COMPUTE WM-Q = WM-TM / WS-WINDOW-MINUTES.
062250*        DERIVES WM-Q FROM THE SURROUNDING FIGURES.
062300     COMPUTE WM-WM = WM-Q * WS-WINDOW-MINUTES.
062350*        DERIVES WM-WM FROM THE SURROUNDING FIGURES.
062400     COMPUTE WM-HH2 = WM-WM / 60.
062450*        WORKS OUT WM-HH2 HERE.
062500     COMPUTE WM-MI2 = WM-WM - (WM-HH2 * 60).
062550*        WORKS OUT WM-MI2 HERE.
062600     STRING LE-TS-DATE DELIMITED BY SIZE
062650*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
062700            WM-HH2     DELIMITED BY SIZE
062800            WM-MI2     DELIMITED BY SIZE
062900            "00"       DELIMITED BY SIZE
063000         INTO WM-WINDOW-START.
063100*----------------------------------------------------------------
063200*    SEARCH-OR-INSERT BY (WINDOW, NAMESPACE, POD, NODE), SAME
063300*    LINEAR TABLE IDIOM AS THE OLD REGION/DEPT ROLL-UP PROGRAM.
063400 FIND-OR-ADD-EPISODE.
063450*        AN EPISODE GROUPS EVERY LOG EVENT THAT SHARES THE SAME
063460*        TIME WINDOW, NAMESPACE, POD AND NODE - FOUR FIELDS ARE
063470*        CHEAP ENOUGH TO COMPARE IN A LINEAR SCAN SINCE EPI-TAB
063475*        RARELY HOLDS MORE THAN A FEW HUNDRED ROWS PER RUN.
063500     MOVE SPACE TO WM-GROUP-FOUND-SW.
063550*        PLACES THE CURRENT VALUE IN WM-GROUP-FOUND-SW.
063600     PERFORM TEST-EPISODE-MATCH THRU TEST-EPISODE-MATCH-EXIT
063650*        DROPS INTO TEST-EPISODE-MATCH BELOW.
063700         VARYING EPI-IX FROM 1 BY 1 UNTIL EPI-IX > EPI-COUNT.
063800     IF WM-GROUP-FOUND
063850*        BRANCHES AROUND THE NORMAL PATH HERE.
063900         EXIT PARAGRAPH
064000     END-IF.
064100     ADD 1 TO EPI-COUNT.
064150*        ACCUMULATES INTO EPI-COUNT.
064200     SET EPI-IX TO EPI-COUNT.
064300     PERFORM BUILD-EPISODE-ID.
064350*        HANDS OFF TO BUILD-EPISODE-ID TO DO THE DETAIL WORK.
064400     MOVE SC-COMPONENT    TO EPIT-ID (EPI-IX).
064450*        CARRIES EPIT-ID FORWARD FOR THE REST OF THIS PARAGRAPH.
064500     MOVE WM-WINDOW-START TO EPIT-START (EPI-IX).
064600     MOVE WM-WINDOW-START TO EPIT-END (EPI-IX).
064650*        PICKS UP EPIT-END FOR USE BELOW.
064700     MOVE LE-NAMESPACE    TO EPIT-NAMESPACE (EPI-IX).
064750*        COPIES THE INCOMING VALUE INTO EPIT-NAMESPACE.
064800     MOVE LE-POD          TO EPIT-POD (EPI-IX).
064850*        COPIES THE INCOMING VALUE INTO EPIT-POD.
064900     MOVE LE-NODE         TO EPIT-NODE (EPI-IX).
064950*        LOADS EPIT-NODE WITH THE CURRENT VALUE.
065000     MOVE ZERO TO EPIT-COUNT (EPI-IX)
065050*        PICKS UP EPIT-COUNT FROM THE CURRENT ROW.
065100                  EPIT-ERROR-COUNT (EPI-IX)
065200                  EPIT-RESTARTS (EPI-IX)
065300                  EPIT-HTTP5XX (EPI-IX)
065400                  EPIT-ROLLOUT (EPI-IX)
065500                  EPIT-SAMPLE-COUNT (EPI-IX).
065600*----------------------------------------------------------------
065700 TEST-EPISODE-MATCH.
065750*        ONCE A MATCHING EPISODE IS FOUND, EVERY LATER ROW IS
065760*        SKIPPED WITHOUT RE-COMPARING - THE FIRST MATCH IS
065770*        ALWAYS THE ONLY MATCH SINCE FIND-OR-ADD-EPISODE NEVER
065780*        CREATES TWO ROWS WITH THE SAME FOUR-FIELD KEY.
065800     IF WM-GROUP-FOUND
065850*        CHECKS FOR THIS CASE BEFORE CONTINUING.
065900         GO TO TEST-EPISODE-MATCH-EXIT
065950*        JUMPS PAST THE REST OF THE PARAGRAPH.
066000     END-IF.
066100     IF EPIT-START (EPI-IX)     = WM-WINDOW-START
066150*        CHECKS FOR THIS CASE BEFORE CONTINUING.
066200         AND EPIT-NAMESPACE (EPI-IX) = LE-NAMESPACE
066300         AND EPIT-POD (EPI-IX)       = LE-POD
066400         AND EPIT-NODE (EPI-IX)      = LE-NODE
066500         SET WM-GROUP-FOUND TO TRUE
066550*        FLAGS WM-GROUP-FOUND.
066600     END-IF.
066700 TEST-EPISODE-MATCH-EXIT.
066800     EXIT.
066900*----------------------------------------------------------------
067000*    EP-ID = WINDOW START + SEQUENCE, ANY STABLE UNIQUE SUFFIX.
067100 BUILD-EPISODE-ID.
067150*        THE SUFFIX IS JUST A COUNTER, NOT A TIMESTAMP OR HASH -
067160*        EPI-COUNT NEVER REPEATS WITHIN A RUN SO IT IS ALL THE
067170*        UNIQUENESS THE ID NEEDS.
067200     MOVE EPI-COUNT TO PR-N-ED.
067250*        PICKS UP PR-N-ED FOR USE BELOW.
067300     STRING WM-WINDOW-START DELIMITED BY SIZE
067350*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
067400            "-"             DELIMITED BY SIZE
067500            PR-N-ED         DELIMITED BY SIZE
067600         INTO SC-COMPONENT.
067700*----------------------------------------------------------------
067800*    ADD THE CURRENT LOG-EVENT TO EPI-TAB(EPI-IX)'S TOTALS AND,
067900*    WHILE UNDER THE 200-EVENT SAMPLE LIMIT, TO ITS SAMPLE TABLE.
068000 ACCUMULATE-INTO-EPISODE.
068050*        WINDOW START NEVER MOVES ONCE SET, BUT THE END TIME
068060*        CREEPS FORWARD WITH EVERY EVENT SO THE ARCHIVED
068070*        EPINDEX ROW REPORTS THE EPISODE'S TRUE OBSERVED SPAN.
068100     IF LE-TS > EPIT-END (EPI-IX)
068150*        BRANCHES AROUND THE NORMAL PATH HERE.
068200         MOVE LE-TS TO EPIT-END (EPI-IX)
068250*        TRANSFERS THE CURRENT VALUE INTO EPIT-END.
068300     END-IF.
068400     ADD 1 TO EPIT-COUNT (EPI-IX).
068450*        ACCUMULATES INTO EPIT-COUNT.
068500     IF LE-LEVEL = "ERROR"
068550*        TESTS FOR THE EXCEPTION CASE.
068600         ADD 1 TO EPIT-ERROR-COUNT (EPI-IX)
068650*        RUNS THE TOTAL FORWARD IN EPIT-ERROR-COUNT.
068700     END-IF.
068800     ADD LE-RESTART-FLAG TO EPIT-RESTARTS (EPI-IX).
068850*        ACCUMULATES INTO EPIT-RESTARTS.
068900     IF LE-CODE >= 500
068950*        GUARDS THE NEXT STEP AGAINST BAD DATA.
069000         ADD 1 TO EPIT-HTTP5XX (EPI-IX)
069050*        ACCUMULATES INTO EPIT-HTTP5XX.
069100     END-IF.
069200     IF LE-ROLLOUT-FLAG = 1
069250*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
069300         MOVE 1 TO EPIT-ROLLOUT (EPI-IX)
069350*        LOADS EPIT-ROLLOUT WITH THE CURRENT VALUE.
069400     END-IF.
069450*        THE SAMPLE TABLE ONLY KEEPS THE FIRST 200 RAW EVENTS
069460*        PER EPISODE - ENOUGH FOR THE REPORT'S EXEMPLAR LINES
069470*        AND FOR RULE-LEARNER'S PATTERN SCAN WITHOUT LETTING A
069480*        RUNAWAY CHATTY POD BLOAT EPINDEX-REC PAST ITS LIMIT.
069500     IF EPIT-SAMPLE-COUNT (EPI-IX) < 200
069550*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
069600         ADD 1 TO EPIT-SAMPLE-COUNT (EPI-IX)
069650*        RUNS THE TOTAL FORWARD IN EPIT-SAMPLE-COUNT.
069700         SET EVX-IX TO EPIT-SAMPLE-COUNT (EPI-IX)
069800         MOVE LE-TS     TO EVX-TS (EPI-IX, EVX-IX)
069850*        LOADS EVX-TS FOR USE BELOW.
069900         MOVE LE-SOURCE TO EVX-SOURCE (EPI-IX, EVX-IX)
069950*        TRANSFERS THE CURRENT VALUE INTO EVX-SOURCE.
070000         MOVE LE-POD    TO EVX-POD (EPI-IX, EVX-IX)
070050*        CARRIES EVX-POD FORWARD FOR THE REST OF THIS PARAGRAPH.
070100         MOVE LE-CODE   TO EVX-CODE (EPI-IX, EVX-IX)
070150*        CARRIES EVX-CODE FORWARD FOR THE REST OF THIS PARAGRAPH.
070200         MOVE LE-MSG    TO EVX-MSG (EPI-IX, EVX-IX)
070250*                UPPERCASE A SECOND COPY OF THE MESSAGE NOW,
070260*                ONCE PER SAMPLE, SO SCAN-SAMPLE-FOR-PATTERN
070270*                NEVER HAS TO RE-FOLD CASE EVERY TIME A RULE'S
070280*                PATTERN CONDITION IS TESTED AGAINST IT.
070300         MOVE LE-MSG    TO WD-UPPER-SCRATCH
070350*        PLACES THE CURRENT VALUE IN WD-UPPER-SCRATCH.
070400         INSPECT WD-UPPER-SCRATCH
070450*        SCANS WD-UPPER-SCRATCH CHARACTER BY CHARACTER.
070500             CONVERTING WD-FROM-CASE TO WD-TO-CASE
070600         MOVE WD-UPPER-SCRATCH TO EVX-MSG-UPPER (EPI-IX, EVX-IX)
070650*        COPIES THE INCOMING VALUE INTO EVX-MSG-UPPER.
070700     END-IF.
070800*----------------------------------------------------------------
070900*    RCAS-0002 - FINAL ERROR RATIO PER EPISODE, 4 DECIMALS,
071000*    TRUNCATED (COBOL INTEGER/FIXED DIVIDE WITHOUT ROUNDED).
071100 CLOSE-EPISODE-GROUP.
071150*        DEFENSIVE ONLY - AN EPISODE THAT EXISTS AT ALL HAS AT
071160*        LEAST ONE EVENT THAT CREATED IT IN FIND-OR-ADD-EPISODE,
071170*        BUT A ZERO-DIVIDE HERE WOULD ABEND THE WHOLE RUN SO WE
071180*        GUARD IT ANYWAY.
071200     IF EPIT-COUNT (EPI-IX) = ZERO
071250*        CHECKS FOR THIS CASE BEFORE CONTINUING.
071300         MOVE ZERO TO EPIT-ERROR-RATIO (EPI-IX)
071350*        COPIES THE INCOMING VALUE INTO EPIT-ERROR-RATIO.
071400     ELSE
071500         COMPUTE EPIT-ERROR-RATIO (EPI-IX) =
071550*        DERIVES EPIT-ERROR-RATIO FROM THE SURROUNDING FIGURES.
071600             EPIT-ERROR-COUNT (EPI-IX) / EPIT-COUNT (EPI-IX)
071700     END-IF.
071800 CLOSE-EPISODE-GROUP-EXIT.
071900     EXIT.
072000*****************************************************************
072100*    RULE ENGINE AND INCIDENT WRITER (RCAS-0002/0018/0023/0027)
072200*****************************************************************
072300*    EVALUATE EVERY RULE AGAINST EPI-TAB(EPI-IX), RANK THE TOP 3,
072400*    WRITE THE INCIDENT LINES, THEN ARCHIVE TO EPINDEX.
072500 SCORE-ONE-EPISODE.
072550*        CAND-COUNT RESETS HERE BECAUSE EVALUATE-RULE APPENDS
072560*        ONE ROW PER MATCHING RULE - WITHOUT THIS RESET THE
072570*        PRIOR EPISODE'S CANDIDATES WOULD LEAK INTO THIS ONE'S
072580*        TOP-3 RANKING.
072600     MOVE ZERO TO CAND-COUNT.
072700     PERFORM SELECT-FOCUS.
072750*        INVOKES SELECT-FOCUS FOR THIS STEP.
072800     PERFORM EVALUATE-RULE THRU EVALUATE-RULE-EXIT
072850*        HANDS OFF TO EVALUATE-RULE TO DO THE DETAIL WORK.
072900         VARYING RU-IX FROM 1 BY 1 UNTIL RU-IX > RU-COUNT.
073000     PERFORM WRITE-INCIDENT-FOR-EPISODE.
073050*        DROPS INTO WRITE-INCIDENT-FOR-EPISODE BELOW.
073100     PERFORM WRITE-EPINDEX-ARCHIVE.
073150*        HANDS OFF TO WRITE-EPINDEX-ARCHIVE TO DO THE DETAIL WORK.
073200     ADD 1 TO WS-EPISODES-WRITTEN.
073300 SCORE-ONE-EPISODE-EXIT.
073400     EXIT.
073500*----------------------------------------------------------------
073600*    RCAS-0002 - FOCUS = FIRST NON-EMPTY OF POD, NODE, NAMESPACE.
073700 SELECT-FOCUS.
073750*        THE FOCUS IS THE ONE ENTITY THE BFS IN COMPUTE-TOPOLOGY-
073760*        SCORE WILL WALK OUTWARD FROM FOR EVERY RULE TESTED
073770*        AGAINST THIS EPISODE - POD IS THE MOST SPECIFIC
073780*        ENTITY WE CAN NAME, SO IT WINS WHEN PRESENT.
073800     MOVE SPACES TO SC-FOCUS-ID.
073850*        COPIES THE INCOMING VALUE INTO SC-FOCUS-ID.
073900     IF EPIT-POD (EPI-IX) NOT = SPACES
073950*        BRANCHES AROUND THE NORMAL PATH HERE.
074000         STRING "pod/" DELIMITED BY SIZE
074050*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
074100                EPIT-NAMESPACE (EPI-IX) DELIMITED BY SPACE
074200                "/"    DELIMITED BY SIZE
074300                EPIT-POD (EPI-IX)       DELIMITED BY SPACE
074400             INTO SC-FOCUS-ID
074500     ELSE
074600         IF EPIT-NODE (EPI-IX) NOT = SPACES
074650*        PROTECTS THE STEPS BELOW FROM THIS CASE.
074700             STRING "node/" DELIMITED BY SIZE
074750*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
074800                    EPIT-NODE (EPI-IX) DELIMITED BY SPACE
074900                 INTO SC-FOCUS-ID
075000         ELSE
075100             IF EPIT-NAMESPACE (EPI-IX) NOT = SPACES
075150*        BRANCHES AROUND THE NORMAL PATH HERE.
075200                 STRING "namespace/" DELIMITED BY SIZE
075250*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
075300                        EPIT-NAMESPACE (EPI-IX) DELIMITED BY SPACE
075400                     INTO SC-FOCUS-ID
075500             END-IF
075600         END-IF
075700     END-IF.
075800*----------------------------------------------------------------
075900*    TEST AND SCORE ONE RULE AGAINST THE CURRENT EPISODE.
076000 EVALUATE-RULE.
076050*        A RULE THAT DOES NOT MATCH SCORES NOTHING AND NEVER
076060*        BECOMES A CANDIDATE - ONLY MATCHING RULES REACH THE
076070*        SCORING ARITHMETIC BELOW.
076100     MOVE SPACE TO SC-RULE-MATCH-SW.
076150*        PICKS UP SC-RULE-MATCH-SW FOR USE BELOW.
076200     PERFORM TEST-ALL-CONDITIONS.
076250*        HANDS OFF TO TEST-ALL-CONDITIONS TO DO THE DETAIL WORK.
076300     IF NOT SC-RULE-MATCHES
076350*        CHECKS FOR THIS CASE BEFORE CONTINUING.
076400         GO TO EVALUATE-RULE-EXIT
076450*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
076500     END-IF.
076550*        RCAS-0071 - FOUR WEIGHTED FACTORS MAKE UP THE FINAL
076560*        SCORE:
076570*          T = TEMPORAL WEIGHT (FLAT - EVERY EPISODE IS ALREADY
076580*              INSIDE ITS OWN TIME WINDOW BY CONSTRUCTION).
076590*          P = TOPOLOGY WEIGHT * PROXIMITY FACTOR FROM THE BFS.
076600     PERFORM COMPUTE-TOPOLOGY-SCORE.
076650*        INVOKES COMPUTE-TOPOLOGY-SCORE FOR THIS STEP.
076700     COMPUTE SC-T-SCORE ROUNDED = RUT-W-TEMPORAL (RU-IX).
076750*        DERIVES SC-T-SCORE FROM THE SURROUNDING FIGURES.
076800     COMPUTE SC-P-SCORE ROUNDED =
076850*        DERIVES SC-P-SCORE FROM THE SURROUNDING FIGURES.
076900         RUT-W-TOPOLOGY (RU-IX) * SC-TOPO-SCORE.
076950*        M = MAGNITUDE WEIGHT * ERROR RATIO, CAPPED AT 1 SO A
076960*        NOISY EPISODE WITH A RATIO OVER 1.0 (MORE ERROR LINES
076970*        THAN TOTAL LINES CAN HAPPEN WITH RETRIES) DOES NOT
076980*        BLOW THE FACTOR PAST ITS INTENDED 0-1 RANGE.
077000     IF EPIT-ERROR-RATIO (EPI-IX) > 1
077050*        BRANCHES AROUND THE NORMAL PATH HERE.
077100         COMPUTE SC-M-SCORE ROUNDED = RUT-W-MAGNITUDE (RU-IX) * 1
077150*        WORKS OUT SC-M-SCORE HERE.
077200     ELSE
077300         COMPUTE SC-M-SCORE ROUNDED =
077350*        DERIVES SC-M-SCORE FROM THE SURROUNDING FIGURES.
077400             RUT-W-MAGNITUDE (RU-IX) * EPIT-ERROR-RATIO (EPI-IX)
077500     END-IF.
077550*        C = CHANGE WEIGHT * ROLLOUT FLAG (0 OR 1) - A RECENT
077560*        SCALE/ROLLOUT EVENT IN THE WINDOW NUDGES THE SCORE UP.
077600     COMPUTE SC-C-SCORE ROUNDED =
077650*        DERIVES SC-C-SCORE FROM THE SURROUNDING FIGURES.
077700         RUT-W-CHANGE (RU-IX) * EPIT-ROLLOUT (EPI-IX).
077750*        THE FOUR FACTORS ARE SIMPLY SUMMED - THE RULE AUTHOR
077760*        IS EXPECTED TO PICK WEIGHTS THAT SUM TO A SENSIBLE
077770*        MAXIMUM, THIS PROGRAM DOES NOT NORMALIZE THEM.
077800     COMPUTE SC-TOTAL-SCORE ROUNDED =
077850*        WORKS OUT SC-TOTAL-SCORE HERE.
077900         SC-T-SCORE + SC-P-SCORE + SC-M-SCORE + SC-C-SCORE.
077950*        THE NAMED COMPONENT FOR THIS CANDIDATE: PREFER THE
077960*        TOPOLOGY MATCH IF THE BFS FOUND ONE, ELSE FALL BACK TO
077970*        THE EPISODE'S OWN FOCUS, ELSE BLAME THE WHOLE CLUSTER.
078000     IF SC-TOPO-MATCH-FOUND
078050*        TESTS FOR THE EXCEPTION CASE.
078100         MOVE SC-TOPO-MATCH-ID TO SC-COMPONENT
078150*        PICKS UP SC-COMPONENT FOR USE BELOW.
078200     ELSE
078300         IF SC-FOCUS-ID NOT = SPACES
078350*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
078400             MOVE SC-FOCUS-ID TO SC-COMPONENT
078450*        LOADS SC-COMPONENT WITH THE CURRENT VALUE.
078500         ELSE
078600             MOVE "cluster" TO SC-COMPONENT
078650*        PICKS UP SC-COMPONENT FROM THE CURRENT ROW.
078700         END-IF
078800     END-IF.
078850*        RU-REASON IS OPTIONAL ON THE RULE RECORD - FALL BACK
078860*        TO THE RULE ID ITSELF IF THE AUTHOR LEFT IT BLANK.
078900     IF RUT-REASON (RU-IX) = SPACES
078950*        GUARDS THE NEXT STEP AGAINST BAD DATA.
079000         MOVE RUT-ID (RU-IX) TO SC-REASON
079050*        LOADS SC-REASON WITH THE CURRENT VALUE.
079100     ELSE
079200         MOVE RUT-REASON (RU-IX) TO SC-REASON
079250*        LOADS SC-REASON FOR USE BELOW.
079300     END-IF.
079400     MOVE RUT-EVIDENCE (RU-IX) TO SC-EVIDENCE.
079450*        TRANSFERS THE CURRENT VALUE INTO SC-EVIDENCE.
079500     PERFORM ADD-CANDIDATE.
079600 EVALUATE-RULE-EXIT.
079700     EXIT.
079800*----------------------------------------------------------------
079900 ADD-CANDIDATE.
079950*        ONE CANDT ROW PER MATCHING RULE - CAND-COUNT IS NEVER
079960*        RESET UNTIL THE NEXT EPISODE STARTS IN SCORE-ONE-
079970*        EPISODE, SO ALL MATCHING RULES FOR THIS EPISODE END UP
079980*        SIDE BY SIDE FOR THE TOP-3 SELECTION LATER.
080000     ADD 1 TO CAND-COUNT.
080050*        RUNS THE TOTAL FORWARD IN CAND-COUNT.
080100     SET CAND-IX TO CAND-COUNT.
080200     MOVE SC-COMPONENT  TO CANDT-COMPONENT (CAND-IX).
080250*        SETS CANDT-COMPONENT FOR THE STEPS THAT FOLLOW.
080300     MOVE SC-REASON     TO CANDT-REASON (CAND-IX).
080350*        TRANSFERS THE CURRENT VALUE INTO CANDT-REASON.
080400     MOVE SC-EVIDENCE   TO CANDT-EVIDENCE (CAND-IX).
080450*        PLACES THE CURRENT VALUE IN CANDT-EVIDENCE.
080500     MOVE SC-TOTAL-SCORE TO CANDT-TOTAL (CAND-IX).
080550*        COPIES THE INCOMING VALUE INTO CANDT-TOTAL.
080600     MOVE SC-T-SCORE    TO CANDT-T (CAND-IX).
080650*        CARRIES CANDT-T FORWARD FOR THE REST OF THIS PARAGRAPH.
080700     MOVE SC-P-SCORE    TO CANDT-P (CAND-IX).
080750*        COPIES THE INCOMING VALUE INTO CANDT-P.
080800     MOVE SC-M-SCORE    TO CANDT-M (CAND-IX).
080850*        PICKS UP CANDT-M FROM THE CURRENT ROW.
080900     MOVE SC-C-SCORE    TO CANDT-C (CAND-IX).
080950*        COPIES THE INCOMING VALUE INTO CANDT-C.
081000     MOVE SPACE         TO CANDT-USED-SW (CAND-IX).
081100*----------------------------------------------------------------
081200*    RU-MODE ALL/ANY OVER RUT-COND-COUNT CONDITIONS; A RULE WITH
081300*    NO CONDITIONS ALWAYS MATCHES.
081400 TEST-ALL-CONDITIONS.
081500     MOVE ZERO TO SC-COND-TRUE-COUNT.
081550*        A RULE WITH ZERO CONDITIONS IS A CATCH-ALL - IT
081560*        ALWAYS FIRES, RELYING ENTIRELY ON ITS SCORING WEIGHTS
081570*        TO RANK BELOW MORE SPECIFIC RULES.
081600     IF RUT-COND-COUNT (RU-IX) = ZERO
081650*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
081700         SET SC-RULE-MATCHES TO TRUE
081750*        FLAGS SC-RULE-MATCHES.
081800         EXIT PARAGRAPH
081900     END-IF.
082000     PERFORM TEST-ONE-CONDITION THRU TEST-ONE-CONDITION-EXIT
082050*        INVOKES TEST-ONE-CONDITION FOR THIS STEP.
082100         VARYING WS-SUB FROM 1 BY 1
082200         UNTIL WS-SUB > RUT-COND-COUNT (RU-IX).
082250*        ALL MODE NEEDS EVERY CONDITION TRUE; ANY MODE (THE
082260*        ONLY OTHER VALUE RU-MODE CARRIES) NEEDS JUST ONE.
082300     IF RUT-MODE (RU-IX) = "ALL"
082350*        CHECKS FOR THIS CASE BEFORE CONTINUING.
082400         IF SC-COND-TRUE-COUNT = RUT-COND-COUNT (RU-IX)
082450*        TESTS FOR THE EXCEPTION CASE.
082500             SET SC-RULE-MATCHES TO TRUE
082550*        FLAGS SC-RULE-MATCHES.
082600         END-IF
082700     ELSE
082800         IF SC-COND-TRUE-COUNT > ZERO
082850*        PROTECTS THE STEPS BELOW FROM THIS CASE.
082900             SET SC-RULE-MATCHES TO TRUE
082950*        FLAGS SC-RULE-MATCHES.
083000         END-IF
083100     END-IF.
083200*----------------------------------------------------------------
083300 TEST-ONE-CONDITION.
083350*        TWO CONDITION TYPES ONLY - "METRIC" TESTS A COMPUTED
083360*        EPISODE FEATURE AGAINST A THRESHOLD, ANYTHING ELSE IS
083370*        TREATED AS A PATTERN MATCH AGAINST THE SAMPLE MESSAGES.
083400     MOVE SPACE TO SC-COND-RESULT-SW.
083450*        PICKS UP SC-COND-RESULT-SW FOR USE BELOW.
083500     IF RUT-C-TYPE (RU-IX, WS-SUB) = "METRIC"
083550*        GUARDS THE NEXT STEP AGAINST BAD DATA.
083600         PERFORM TEST-METRIC-CONDITION
083650*        DROPS INTO TEST-METRIC-CONDITION BELOW.
083700     ELSE
083800         PERFORM TEST-PATTERN-CONDITION
083850*        INVOKES TEST-PATTERN-CONDITION FOR THIS STEP.
083900     END-IF.
084000     IF SC-COND-IS-TRUE
084050*        BRANCHES AROUND THE NORMAL PATH HERE.
084100         ADD 1 TO SC-COND-TRUE-COUNT
084150*        ACCUMULATES INTO SC-COND-TRUE-COUNT.
084200     END-IF.
084300 TEST-ONE-CONDITION-EXIT.
084400     EXIT.
084500*----------------------------------------------------------------
084600*    METRIC CONDITION - A FEATURE NAME NOT RECOGNIZED IS FALSE.
084700 TEST-METRIC-CONDITION.
084750*        FIVE RECOGNIZED FEATURE NAMES, EACH MAPPED TO ITS
084760*        EPISODE TOTAL. AN UNRECOGNIZED NAME FALLS THROUGH TO
084770*        THE EXIT BELOW WITH SC-COND-IS-TRUE STILL FALSE - A
084780*        MISTYPED CONDITION NAME ON THE RULES FILE SIMPLY
084790*        NEVER MATCHES, IT DOES NOT ABEND THE RUN.
084800     IF RUT-C-NAME (RU-IX, WS-SUB) = "count"
084850*        BRANCHES AROUND THE NORMAL PATH HERE.
084900         MOVE EPIT-COUNT (EPI-IX) TO SC-METRIC-VAL
084950*        PICKS UP SC-METRIC-VAL FOR USE BELOW.
085000     ELSE
085100     IF RUT-C-NAME (RU-IX, WS-SUB) = "error_ratio"
085150*        CHECKS FOR THIS CASE BEFORE CONTINUING.
085200         MOVE EPIT-ERROR-RATIO (EPI-IX) TO SC-METRIC-VAL
085250*        LOADS SC-METRIC-VAL WITH THE CURRENT VALUE.
085300     ELSE
085400     IF RUT-C-NAME (RU-IX, WS-SUB) = "restarts"
085450*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
085500         MOVE EPIT-RESTARTS (EPI-IX) TO SC-METRIC-VAL
085550*        TRANSFERS THE CURRENT VALUE INTO SC-METRIC-VAL.
085600     ELSE
085700     IF RUT-C-NAME (RU-IX, WS-SUB) = "http5xx"
085750*        PROTECTS THE STEPS BELOW FROM THIS CASE.
085800         MOVE EPIT-HTTP5XX (EPI-IX) TO SC-METRIC-VAL
085850*        PLACES THE CURRENT VALUE IN SC-METRIC-VAL.
085900     ELSE
086000     IF RUT-C-NAME (RU-IX, WS-SUB) = "rollout_in_window"
086050*        BRANCHES AROUND THE NORMAL PATH HERE.
086100         MOVE EPIT-ROLLOUT (EPI-IX) TO SC-METRIC-VAL
086200     ELSE
086300         GO TO TEST-METRIC-CONDITION-EXIT
086350*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
086400     END-IF END-IF END-IF END-IF END-IF.
086450*        SIX COMPARISON OPERATORS, ONE CLAUSE EACH. THE MOVE
086460*        ABOVE LEFT SC-METRIC-VAL HOLDING THE EPISODE'S ACTUAL
086470*        VALUE FOR THIS FEATURE; SC-COND-VAL IS THE THRESHOLD
086480*        FROM THE RULES FILE.
086500     MOVE RUT-C-VALUE (RU-IX, WS-SUB) TO SC-COND-VAL.
086550*        EACH WHEN-ARM TESTS ONE OPERATOR AND FALLS THROUGH TO
086560*        END-EVALUATE LEAVING SC-COND-IS-TRUE UNCHANGED IF THE
086570*        COMPARISON FAILS - THE SWITCH WAS ALREADY CLEARED TO
086580*        FALSE BY TEST-ONE-CONDITION BEFORE WE GOT HERE.
086600     EVALUATE RUT-C-OP (RU-IX, WS-SUB)
086700         WHEN "LT" IF SC-METRIC-VAL <  SC-COND-VAL
086800                        SET SC-COND-IS-TRUE TO TRUE END-IF
086850*        FLAGS SC-COND-IS-TRUE.
086900         WHEN "LE" IF SC-METRIC-VAL <= SC-COND-VAL
087000                        SET SC-COND-IS-TRUE TO TRUE END-IF
087050*        SWITCHES SC-COND-IS-TRUE ON FOR THE CASE JUST TESTED.
087100         WHEN "GT" IF SC-METRIC-VAL >  SC-COND-VAL
087200                        SET SC-COND-IS-TRUE TO TRUE END-IF
087250*        FLAGS SC-COND-IS-TRUE.
087300         WHEN "GE" IF SC-METRIC-VAL >= SC-COND-VAL
087400                        SET SC-COND-IS-TRUE TO TRUE END-IF
087450*        FLAGS SC-COND-IS-TRUE.
087500         WHEN "EQ" IF SC-METRIC-VAL =  SC-COND-VAL
087600                        SET SC-COND-IS-TRUE TO TRUE END-IF
087650*        FLAGS SC-COND-IS-TRUE.
087700         WHEN "NE" IF SC-METRIC-VAL NOT = SC-COND-VAL
087800                        SET SC-COND-IS-TRUE TO TRUE END-IF
087850*        SWITCHES SC-COND-IS-TRUE ON FOR THE CASE JUST TESTED.
087900     END-EVALUATE.
088000 TEST-METRIC-CONDITION-EXIT.
088100     EXIT.
088200*----------------------------------------------------------------
088300*    RCAS-0023 - EVENT/LOGPAT CONDITION, CASE INSENSITIVE
088400*    SUBSTRING OF THE PATTERN IN ANY SAMPLED EVENT'S MESSAGE.
088500 TEST-PATTERN-CONDITION.
088550*        THE CONDITION NAME FIELD DOUBLES AS THE SEARCH PATTERN
088560*        FOR A PATTERN-TYPE CONDITION - FOLD IT TO UPPER CASE
088570*        ONCE HERE SINCE EVX-MSG-UPPER WAS ALREADY FOLDED AT
088580*        ACCUMULATE TIME, SO THE COMPARE BELOW NEEDS BOTH SIDES
088590*        IN THE SAME CASE.
088600     MOVE RUT-C-NAME (RU-IX, WS-SUB) TO WD-PATTERN-SCRATCH.
088650*        COPIES THE INCOMING VALUE INTO WD-PATTERN-SCRATCH.
088700     INSPECT WD-PATTERN-SCRATCH
088750*        SCANS WD-PATTERN-SCRATCH CHARACTER BY CHARACTER.
088800         CONVERTING WD-FROM-CASE TO WD-TO-CASE.
088850*        STOP AT THE FIRST SAMPLE THAT MATCHES - WE ONLY NEED
088860*        TO KNOW WHETHER THE PATTERN APPEARED ANYWHERE IN THE
088870*        EPISODE, NOT HOW MANY TIMES OR WHICH SAMPLE.
088900     PERFORM SCAN-SAMPLE-FOR-PATTERN
088950*        DROPS INTO SCAN-SAMPLE-FOR-PATTERN BELOW.
089000         THRU SCAN-SAMPLE-FOR-PATTERN-EXIT
089100         VARYING EVX-IX FROM 1 BY 1
089200         UNTIL EVX-IX > EPIT-SAMPLE-COUNT (EPI-IX)
089300            OR SC-COND-IS-TRUE.
089400*----------------------------------------------------------------
089450*    WS-TALLY COUNTS OCCURRENCES OF THE PATTERN INSIDE THIS ONE
089460*    SAMPLE'S UPPERCASED MESSAGE; ANY COUNT ABOVE ZERO IS A HIT.
089500 SCAN-SAMPLE-FOR-PATTERN.
089600     MOVE ZERO TO WS-TALLY.
089650*        PICKS UP WS-TALLY FOR USE BELOW.
089700     INSPECT EVX-MSG-UPPER (EPI-IX, EVX-IX) TALLYING WS-TALLY
089750*        SCANS EVX-MSG-UPPER CHARACTER BY CHARACTER.
089800         FOR ALL WD-PATTERN-SCRATCH.
089900     IF WS-TALLY > ZERO
089950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
090000         SET SC-COND-IS-TRUE TO TRUE
090050*        SWITCHES SC-COND-IS-TRUE ON FOR THE CASE JUST TESTED.
090100     END-IF.
090200 SCAN-SAMPLE-FOR-PATTERN-EXIT.
090300     EXIT.
090400*----------------------------------------------------------------
090500*    RCAS-0018 - TOPOLOGY SCORE FACTOR. ONE BFS UP TO 8 HOPS
090600*    GIVES US BOTH THE 3-HOP NEIGHBORHOOD TEST AND THE SHORTEST
090700*    PATH LENGTH IN A SINGLE PASS (SEE BFS-NEIGHBORHOOD BELOW).
090800 COMPUTE-TOPOLOGY-SCORE.
090900     MOVE ZERO TO SC-TOPO-SCORE.
090950*        LOADS SC-TOPO-SCORE WITH THE CURRENT VALUE.
091000     MOVE SPACE TO SC-TOPO-MATCH-SW.
091050*        A RULE WITH NO ROOT-KIND, OR AN EPISODE WITH NO FOCUS
091060*        ENTITY AT ALL, HAS NO TOPOLOGY FACTOR TO COMPUTE - THE
091070*        SCORE STAYS ZERO AND THE BFS BELOW NEVER RUNS.
091100     IF RUT-ROOT-KIND (RU-IX) = SPACES OR SC-FOCUS-ID = SPACES
091150*        TESTS FOR THE EXCEPTION CASE.
091200         EXIT PARAGRAPH
091300     END-IF.
091350*        WALK THE GRAPH OUTWARD FROM THE EPISODE'S FOCUS UP TO
091360*        8 HOPS - FAR ENOUGH TO COVER ANY REALISTIC ESTATE DEPTH
091370*        BUT BOUNDED SO A DENSE GRAPH CANNOT RUN AWAY ON US.
091400     MOVE SC-FOCUS-ID TO BFS-START-ID.
091450*        TRANSFERS THE CURRENT VALUE INTO BFS-START-ID.
091500     MOVE 8 TO BFS-MAX-HOPS.
091550*        LOADS BFS-MAX-HOPS WITH THE CURRENT VALUE.
091600     PERFORM BFS-NEIGHBORHOOD.
091650*        HANDS OFF TO BFS-NEIGHBORHOOD TO DO THE DETAIL WORK.
091700     MOVE 99 TO SC-TOPO-MATCH-HOPS.
091750*        BUILD THE "ROOT-KIND/" PREFIX STRING ONCE HERE AND
091760*        REUSE IT FOR EVERY BFS RESULT ROW BELOW, RATHER THAN
091770*        REBUILDING IT INSIDE THE SCAN LOOP.
091800     MOVE SPACES TO WD-PREFIX-SCRATCH.
091850*        PLACES THE CURRENT VALUE IN WD-PREFIX-SCRATCH.
091900     STRING RUT-ROOT-KIND (RU-IX) (1:RUT-ROOT-KIND-LEN (RU-IX))
091950*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
092000                DELIMITED BY SIZE
092100            "/" DELIMITED BY SIZE
092200         INTO WD-PREFIX-SCRATCH.
092300     ADD 1 TO RUT-ROOT-KIND-LEN (RU-IX).
092350*        SCAN EVERY NODE THE BFS REACHED FOR ONE WHOSE CANONICAL
092360*        ID STARTS WITH THE ROOT-KIND PREFIX, KEEPING WHICHEVER
092370*        SUCH NODE CAME BACK CLOSEST TO THE FOCUS.
092400     PERFORM FIND-ROOT-KIND-MATCH
092450*        HANDS OFF TO FIND-ROOT-KIND-MATCH TO DO THE DETAIL WORK.
092500         THRU FIND-ROOT-KIND-MATCH-EXIT
092600         VARYING BFS-IX FROM 1 BY 1
092700         UNTIL BFS-IX > BFS-RESULT-COUNT.
092800     SUBTRACT 1 FROM RUT-ROOT-KIND-LEN (RU-IX).
092850*        RCAS-0071 - THE PROXIMITY FACTOR DECAYS LINEARLY WITH
092860*        HOP COUNT: 1.0 AT ZERO HOPS (THE FOCUS ITSELF), DOWN TO
092870*        ZERO AT 5 HOPS OR BEYOND. HOPS = 99 MEANS NO QUALIFYING
092880*        NODE OF THE RULE'S ROOT KIND WAS REACHED AT ALL.
092900     IF SC-TOPO-MATCH-HOPS NOT = 99
092950*        GUARDS THE NEXT STEP AGAINST BAD DATA.
093000         SET SC-TOPO-MATCH-FOUND TO TRUE
093050*        FLAGS SC-TOPO-MATCH-FOUND.
093100         COMPUTE SC-TOPO-SCORE =
093150*        WORKS OUT SC-TOPO-SCORE HERE.
093200             1 - (0.2 * SC-TOPO-MATCH-HOPS)
093300         IF SC-TOPO-SCORE < 0
093350*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
093400             MOVE ZERO TO SC-TOPO-SCORE
093500         END-IF
093600     END-IF.
093700*----------------------------------------------------------------
093800*    ONLY HOPS <= 3 COUNT AS "WITHIN THE 3-HOP NEIGHBORHOOD";
093900*    AMONG THOSE, KEEP THE SMALLEST HOP COUNT SEEN SO FAR. THE
094000*    PREFIX TEST COMPARES THE FIRST (ROOT-KIND-LEN + 1) BYTES OF
094100*    THE CANDIDATE ID AGAINST "ROOT-KIND/" BUILT ABOVE - NO
094200*    INTRINSIC FUNCTION NEEDED, JUST REFERENCE MODIFICATION.
094300 FIND-ROOT-KIND-MATCH.
094400     IF BFSR-HOPS (BFS-IX) > 3
094450*        WEEDS OUT THE CASE THAT DOES NOT APPLY.
094500         GO TO FIND-ROOT-KIND-MATCH-EXIT
094550*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
094600     END-IF.
094700     IF BFSR-ID (BFS-IX) (1:RUT-ROOT-KIND-LEN (RU-IX)) NOT =
094750*        PROTECTS THE STEPS BELOW FROM THIS CASE.
094800         WD-PREFIX-SCRATCH (1:RUT-ROOT-KIND-LEN (RU-IX))
094900         GO TO FIND-ROOT-KIND-MATCH-EXIT
094950*        JUMPS PAST THE REST OF THE PARAGRAPH.
095000     END-IF.
095100     IF BFSR-HOPS (BFS-IX) < SC-TOPO-MATCH-HOPS
095150*        BRANCHES AROUND THE NORMAL PATH HERE.
095200         MOVE BFSR-HOPS (BFS-IX) TO SC-TOPO-MATCH-HOPS
095250*        COPIES THE INCOMING VALUE INTO SC-TOPO-MATCH-HOPS.
095300         MOVE BFSR-ID (BFS-IX)   TO SC-TOPO-MATCH-ID
095350*        TRANSFERS THE CURRENT VALUE INTO SC-TOPO-MATCH-ID.
095400     END-IF.
095500 FIND-ROOT-KIND-MATCH-EXIT.
095600     EXIT.
095700*****************************************************************
095800*    BFS / SHORTEST PATH (RCAS-0015/0018)
095900*****************************************************************
096000*    BREADTH-FIRST SEARCH FROM BFS-START-ID OUT TO BFS-MAX-HOPS,
096100*    EDGES TREATED AS UNDIRECTED. RESULT LEFT IN BFS-RESULT.
096200 BFS-NEIGHBORHOOD.
096250*        SEED BOTH THE QUEUE AND THE RESULT TABLE WITH THE
096260*        START NODE AT ZERO HOPS BEFORE THE DRAIN LOOP BEGINS -
096270*        THE START NODE IS ITS OWN ZERO-HOP NEIGHBOR.
096300     MOVE ZERO TO BFS-RESULT-COUNT BFS-QUEUE-COUNT BFS-QUEUE-HEAD.
096350*        PICKS UP BFS-RESULT-COUNT FOR USE BELOW.
096400     ADD 1 TO BFS-QUEUE-COUNT.
096450*        ACCUMULATES INTO BFS-QUEUE-COUNT.
096500     MOVE BFS-START-ID TO BFQ-ID (BFS-QUEUE-COUNT).
096550*        LOADS BFQ-ID FOR USE BELOW.
096600     MOVE ZERO TO BFQ-HOPS (BFS-QUEUE-COUNT).
096650*        LOADS BFQ-HOPS WITH THE CURRENT VALUE.
096700     ADD 1 TO BFS-RESULT-COUNT.
096750*        RUNS THE TOTAL FORWARD IN BFS-RESULT-COUNT.
096800     MOVE BFS-START-ID TO BFSR-ID (BFS-RESULT-COUNT).
096850*        CARRIES BFSR-ID FORWARD FOR THE REST OF THIS PARAGRAPH.
096900     MOVE ZERO TO BFSR-HOPS (BFS-RESULT-COUNT).
096950*        BFS-QUEUE IS A PLAIN TABLE USED AS A QUEUE: NEW ROWS
096960*        ARE ADDED AT THE TAIL (BFS-QUEUE-COUNT) BY BFS-EXPAND-
096970*        EDGE BELOW, AND BFS-DRAIN-QUEUE CONSUMES FROM THE HEAD
096980*        (BFS-QUEUE-HEAD) FORWARD. NOTHING IS EVER REMOVED FROM
096990*        THE MIDDLE, SO NO POINTER CHASING IS NEEDED - THE LOOP
096995*        SIMPLY STOPS WHEN HEAD CATCHES UP TO COUNT.
097000     PERFORM BFS-DRAIN-QUEUE THRU BFS-DRAIN-QUEUE-EXIT
097050*        INVOKES BFS-DRAIN-QUEUE FOR THIS STEP.
097100         UNTIL BFS-QUEUE-HEAD >= BFS-QUEUE-COUNT.
097200*----------------------------------------------------------------
097300 BFS-DRAIN-QUEUE.
097400     ADD 1 TO BFS-QUEUE-HEAD.
097450*        RUNS THE TOTAL FORWARD IN BFS-QUEUE-HEAD.
097500     MOVE BFQ-ID (BFS-QUEUE-HEAD)   TO BFS-CUR-ID.
097550*        TRANSFERS THE CURRENT VALUE INTO BFS-CUR-ID.
097600     MOVE BFQ-HOPS (BFS-QUEUE-HEAD) TO BFS-CUR-HOPS.
097650*        ONCE A QUEUED NODE IS ALREADY AT THE HOP CEILING THERE
097660*        IS NO POINT EXPANDING ITS EDGES - ANY NEIGHBOR WOULD
097670*        BE ONE HOP PAST BFS-MAX-HOPS AND OUT OF SCOPE ANYWAY.
097700     IF BFS-CUR-HOPS >= BFS-MAX-HOPS
097750*        CHECKS FOR THIS CASE BEFORE CONTINUING.
097800         GO TO BFS-DRAIN-QUEUE-EXIT
097850*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
097900     END-IF.
098000     PERFORM BFS-EXPAND-EDGE THRU BFS-EXPAND-EDGE-EXIT
098050*        HANDS OFF TO BFS-EXPAND-EDGE TO DO THE DETAIL WORK.
098100         VARYING TE-IX FROM 1 BY 1 UNTIL TE-IX > TE-COUNT.
098200 BFS-DRAIN-QUEUE-EXIT.
098300     EXIT.
098400*----------------------------------------------------------------
098500*    UNDIRECTED: AN EDGE MATCHES BFS-CUR-ID ON EITHER END.
098550*    THE TOPOLOGY LOADER ALWAYS WRITES ONE DIRECTION (RUNS-ON,
098560*    OWNED-BY, AND SO ON) BUT THE BLAST RADIUS OF AN OUTAGE
098570*    SPREADS BOTH WAYS ACROSS A RELATIONSHIP, SO THE SEARCH
098580*    IGNORES THE EDGE'S RECORDED DIRECTION ENTIRELY.
098600 BFS-EXPAND-EDGE.
098700     MOVE SPACE TO BFS-FOUND-SW.
098750*        PLACES THE CURRENT VALUE IN BFS-FOUND-SW.
098800     IF TET-FROM-ID (TE-IX) = BFS-CUR-ID
098850*        CHECKS FOR THIS CASE BEFORE CONTINUING.
098900         MOVE TET-TO-ID (TE-IX) TO BFS-NEIGHBOR-ID
098950*        COPIES THE INCOMING VALUE INTO BFS-NEIGHBOR-ID.
099000     ELSE
099100         IF TET-TO-ID (TE-IX) = BFS-CUR-ID
099150*        BRANCHES AROUND THE NORMAL PATH HERE.
099200             MOVE TET-FROM-ID (TE-IX) TO BFS-NEIGHBOR-ID
099300         ELSE
099350*                THIS EDGE TOUCHES NEITHER END OF THE CURRENT
099360*                NODE - NOTHING TO EXPAND, SKIP IT.
099400             GO TO BFS-EXPAND-EDGE-EXIT
099450*        JUMPS PAST THE REST OF THE PARAGRAPH.
099500         END-IF
099600     END-IF.
099650*        BEFORE QUEUEING THE NEIGHBOR, CHECK WHETHER IT IS
099660*        ALREADY IN THE RESULT TABLE FROM AN EARLIER, EQUAL-OR-
099670*        SHORTER PATH - BFS GUARANTEES THE FIRST TIME A NODE IS
099680*        SEEN IS ALWAYS ITS SHORTEST HOP COUNT FROM THE START.
099700     PERFORM BFS-TEST-SEEN THRU BFS-TEST-SEEN-EXIT
099720*        DROPS INTO BFS-TEST-SEEN BELOW.
099750         VARYING BFS-IX FROM 1 BY 1
099800         UNTIL BFS-IX > BFS-RESULT-COUNT.
099900     IF NOT BFS-ID-SEEN
099950*        CHECKS FOR THIS CASE BEFORE CONTINUING.
100000         ADD 1 TO BFS-RESULT-COUNT
100050*        ACCUMULATES INTO BFS-RESULT-COUNT.
100100         MOVE BFS-NEIGHBOR-ID TO BFSR-ID (BFS-RESULT-COUNT)
100150*        COPIES THE INCOMING VALUE INTO BFSR-ID.
100200         COMPUTE BFSR-HOPS (BFS-RESULT-COUNT) = BFS-CUR-HOPS + 1
100250*        DERIVES BFSR-HOPS FROM THE SURROUNDING FIGURES.
100300         ADD 1 TO BFS-QUEUE-COUNT
100350*        RUNS THE TOTAL FORWARD IN BFS-QUEUE-COUNT.
100400         MOVE BFS-NEIGHBOR-ID TO BFQ-ID (BFS-QUEUE-COUNT)
100450*        PICKS UP BFQ-ID FOR USE BELOW.
100500         COMPUTE BFQ-HOPS (BFS-QUEUE-COUNT) = BFS-CUR-HOPS + 1
100550*        DERIVES BFQ-HOPS FROM THE SURROUNDING FIGURES.
100600     END-IF.
100700 BFS-EXPAND-EDGE-EXIT.
100800     EXIT.
100900*----------------------------------------------------------------
100950*    BFS-FOUND-SW DOUBLES AS THE "ALREADY VISITED" FLAG HERE
100960*    AND AS THE "POD RESOLVED" FLAG OVER IN ADD-ENDPOINT-EDGE -
100970*    THE TWO USES NEVER OVERLAP SINCE THIS SWITCH IS RESET AT
100980*    THE TOP OF EACH SEARCH THAT NEEDS IT.
101000 BFS-TEST-SEEN.
101100     IF BFS-ID-SEEN
101150*        BRANCHES AROUND THE NORMAL PATH HERE.
101200         GO TO BFS-TEST-SEEN-EXIT
101250*        JUMPS PAST THE REST OF THE PARAGRAPH.
101300     END-IF.
101400     IF BFSR-ID (BFS-IX) = BFS-NEIGHBOR-ID
101450*        SKIPS THE REMAINING LOGIC WHEN THIS HOLDS.
101500         SET BFS-ID-SEEN TO TRUE
101550*        FLAGS BFS-ID-SEEN.
101600     END-IF.
101700 BFS-TEST-SEEN-EXIT.
101800     EXIT.
101900*----------------------------------------------------------------
102000*    SHORTEST-PATH-LEN(A,B) - REUSES BFS-NEIGHBORHOOD UP TO 8
102100*    HOPS; 99 IF B DOES NOT APPEAR IN THE RESULT. NOT CALLED
102200*    DIRECTLY BY THE SCORER, WHICH SHARES ONE BFS PASS FOR BOTH
102300*    THE NEIGHBORHOOD TEST AND THE HOP COUNT (RCAS-0018), BUT
102400*    KEPT AVAILABLE FOR AD HOC TOPOLOGY QUERIES AT THE OPERATOR
102500*    CONSOLE (UPSI-0 TRACE RUNS).
102600 SHORTEST-PATH-LEN.
102700     PERFORM BFS-NEIGHBORHOOD.
102750*        HANDS OFF TO BFS-NEIGHBORHOOD TO DO THE DETAIL WORK.
102800     MOVE 99 TO SC-TOPO-MATCH-HOPS.
102850*        LOADS SC-TOPO-MATCH-HOPS WITH THE CURRENT VALUE.
102900     PERFORM SPL-TEST-RESULT THRU SPL-TEST-RESULT-EXIT
102950*        HANDS OFF TO SPL-TEST-RESULT TO DO THE DETAIL WORK.
103000         VARYING BFS-IX FROM 1 BY 1
103100         UNTIL BFS-IX > BFS-RESULT-COUNT.
103200 SHORTEST-PATH-LEN-EXIT.
103300     EXIT.
103400*----------------------------------------------------------------
103500 SPL-TEST-RESULT.
103600     IF BFSR-ID (BFS-IX) = SC-TOPO-MATCH-ID
103650*        TESTS FOR THE EXCEPTION CASE.
103700         MOVE BFSR-HOPS (BFS-IX) TO SC-TOPO-MATCH-HOPS
103750*        TRANSFERS THE CURRENT VALUE INTO SC-TOPO-MATCH-HOPS.
103800     END-IF.
103900 SPL-TEST-RESULT-EXIT.
104000     EXIT.
104100*****************************************************************
104200*    REPORT WRITER (RCAS-0002/0071)
104300*****************************************************************
104400 WRITE-REPORT-HEADER.
104450*        RESERVED FOR A FUTURE PAGE-EJECT/TOP-OF-FORM BANNER IF
104460*        THE PRINTED INCIDENT LIST EVER GROWS A COVER PAGE -
104470*        INCIDENT-FILE IS STRICTLY ONE LINE PER CANDIDATE FOR
104480*        NOW, SO THE PARAGRAPH STAYS A NO-OP PENDING THAT ASK.
104500     CONTINUE.
104600*----------------------------------------------------------------
104700*    RCAS-0027 - TOP 3 BY SCORE DESCENDING, STABLE ON TIES
104800*    (LOWEST TABLE INDEX = FIRST EVALUATED RULE WINS A TIE).
104900 WRITE-INCIDENT-FOR-EPISODE.
105000     PERFORM CLEAR-CAND-USED
105050*        INVOKES CLEAR-CAND-USED FOR THIS STEP.
105100         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > CAND-COUNT.
105200     PERFORM PRINT-EPISODE-HEADER.
105250*        HANDS OFF TO PRINT-EPISODE-HEADER TO DO THE DETAIL WORK.
105300     MOVE ZERO TO TOP3-RANK.
105350*        PICKS UP TOP3-RANK FROM THE CURRENT ROW.
105400     PERFORM PRINT-ONE-CANDIDATE THRU PRINT-ONE-CANDIDATE-EXIT
105450*        DROPS INTO PRINT-ONE-CANDIDATE BELOW.
105500         VARYING TOP3-RANK FROM 1 BY 1 UNTIL TOP3-RANK > 3.
105600     PERFORM PRINT-EXEMPLARS.
105700*----------------------------------------------------------------
105800 CLEAR-CAND-USED.
105850*        RESET EVERY CANDIDATE'S "ALREADY PRINTED" SWITCH BEFORE
105860*        EACH EPISODE'S TOP-3 SELECTION SO FIND-NEXT-BEST-
105870*        CANDIDATE BELOW DOES NOT SKIP A ROW LEFT OVER FROM THE
105880*        PRIOR EPISODE'S CANDIDATE TABLE.
105900     MOVE SPACE TO CANDT-USED-SW (CAND-IX).
106000*----------------------------------------------------------------
106050*    FIRST INCIDENT LINE NAMES THE EPISODE AND ITS TIME SPAN;
106060*    SECOND NAMES THE ENTITIES INVOLVED; THIRD GIVES THE RAW
106070*    FEATURE COUNTS AN OPERATOR WOULD WANT AT A GLANCE BEFORE
106080*    READING ANY OF THE SCORED CANDIDATES BELOW.
106100 PRINT-EPISODE-HEADER.
106200     MOVE SPACES TO PR-LINE.
106250*        COPIES THE INCOMING VALUE INTO PR-LINE.
106300     STRING "INCIDENT " DELIMITED BY SIZE
106350*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
106400            EPIT-ID (EPI-IX)   DELIMITED BY SIZE
106500            "  "               DELIMITED BY SIZE
106600            EPIT-START (EPI-IX) DELIMITED BY SIZE
106700            " - "              DELIMITED BY SIZE
106800            EPIT-END (EPI-IX)  DELIMITED BY SIZE
106900         INTO PR-LINE.
107000     MOVE PR-LINE TO INCIDENT-LINE.
107050*        LOADS INCIDENT-LINE FOR USE BELOW.
107100     WRITE INCIDENT-LINE.
107150*        WRITES ONE INCIDENT-LINE RECORD.
107200     MOVE SPACES TO PR-LINE.
107250*        CARRIES PR-LINE FORWARD FOR THE REST OF THIS PARAGRAPH.
107300     STRING "  ENTITIES NS=" DELIMITED BY SIZE
107350*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
107400            EPIT-NAMESPACE (EPI-IX) DELIMITED BY SPACE
107500            " POD="  DELIMITED BY SIZE
107600            EPIT-POD (EPI-IX) DELIMITED BY SPACE
107700            " NODE=" DELIMITED BY SIZE
107800            EPIT-NODE (EPI-IX) DELIMITED BY SPACE
107900         INTO PR-LINE.
108000     MOVE PR-LINE TO INCIDENT-LINE.
108050*        SETS INCIDENT-LINE FOR THE STEPS THAT FOLLOW.
108100     WRITE INCIDENT-LINE.
108150*        EMITS INCIDENT-LINE TO THE OUTPUT FILE.
108200     MOVE EPIT-ERROR-RATIO (EPI-IX) TO PR-RATIO-ED.
108250*        COPIES THE INCOMING VALUE INTO PR-RATIO-ED.
108300     MOVE SPACES TO PR-LINE.
108350*        COPIES THE INCOMING VALUE INTO PR-LINE.
108400     STRING "  FEATURES COUNT=" DELIMITED BY SIZE
108450*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
108500            EPIT-COUNT (EPI-IX) DELIMITED BY SIZE
108600            " ERR-RATIO="       DELIMITED BY SIZE
108700            PR-RATIO-ED         DELIMITED BY SIZE
108800            " RESTARTS="        DELIMITED BY SIZE
108900            EPIT-RESTARTS (EPI-IX) DELIMITED BY SIZE
109000            " HTTP5XX="         DELIMITED BY SIZE
109100            EPIT-HTTP5XX (EPI-IX) DELIMITED BY SIZE
109200         INTO PR-LINE.
109300     MOVE PR-LINE TO INCIDENT-LINE.
109350*        PICKS UP INCIDENT-LINE FROM THE CURRENT ROW.
109400     WRITE INCIDENT-LINE.
109500*----------------------------------------------------------------
109600 PRINT-ONE-CANDIDATE.
109650*        AN EPISODE MAY MATCH FEWER THAN 3 RULES - ONCE
109660*        FIND-NEXT-BEST-CANDIDATE COMES BACK EMPTY-HANDED THERE
109670*        IS NOTHING LEFT TO RANK, SO THE REMAINING RANK SLOTS
109680*        ARE SIMPLY LEFT OFF THE INCIDENT RATHER THAN PADDED.
109700     PERFORM FIND-NEXT-BEST-CANDIDATE.
109800     IF TOP3-BEST-IX = ZERO
109850*        TESTS FOR THE EXCEPTION CASE.
109900         GO TO PRINT-ONE-CANDIDATE-EXIT
109950*        SHORT-CIRCUITS THE REMAINING LOGIC FOR THIS CASE.
110000     END-IF.
110100     SET CAND-IX TO TOP3-BEST-IX.
110130*        MARKING THE SLOT USED KEEPS FIND-NEXT-BEST-CANDIDATE
110140*        FROM HANDING THE SAME RULE BACK FOR RANK 2 OR 3.
110200     SET CANDT-USED (CAND-IX) TO TRUE.
110300     MOVE CANDT-TOTAL (CAND-IX) TO PR-SCORE-ED.
110350*        PICKS UP PR-SCORE-ED FOR USE BELOW.
110400     MOVE SPACES TO PR-LINE.
110430*        FIRST LINE OF THE CANDIDATE IS RANK, COMPONENT AND
110440*        TOTAL SCORE; THE SECOND LINE BELOW BREAKS THE SCORE
110450*        DOWN BY ITS FOUR FACTORS FOR THE ANALYST'S BENEFIT.
110500     STRING "  CAND " DELIMITED BY SIZE
110550*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
110600            TOP3-RANK  DELIMITED BY SIZE
110700            " "        DELIMITED BY SIZE
110800            CANDT-COMPONENT (CAND-IX) DELIMITED BY SPACE
110900            "  SCORE="  DELIMITED BY SIZE
111000            PR-SCORE-ED DELIMITED BY SIZE
111100         INTO PR-LINE.
111200     MOVE PR-LINE TO INCIDENT-LINE.
111250*        LOADS INCIDENT-LINE FOR USE BELOW.
111300     WRITE INCIDENT-LINE.
111350*        WRITES ONE INCIDENT-LINE RECORD.
111400     MOVE SPACES TO PR-LINE.
111450*        LOADS PR-LINE WITH THE CURRENT VALUE.
111500     STRING "       T=" DELIMITED BY SIZE
111550*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
111600            CANDT-T (CAND-IX) DELIMITED BY SIZE
111700            " P="   DELIMITED BY SIZE
111800            CANDT-P (CAND-IX) DELIMITED BY SIZE
111900            " M="   DELIMITED BY SIZE
112000            CANDT-M (CAND-IX) DELIMITED BY SIZE
112100            " C="   DELIMITED BY SIZE
112200            CANDT-C (CAND-IX) DELIMITED BY SIZE
112300            "  "    DELIMITED BY SIZE
112400            CANDT-REASON (CAND-IX) DELIMITED BY SPACE
112500         INTO PR-LINE.
112600     MOVE PR-LINE TO INCIDENT-LINE.
112650*        SETS INCIDENT-LINE FOR THE STEPS THAT FOLLOW.
112700     WRITE INCIDENT-LINE.
112750*        EMITS INCIDENT-LINE TO THE OUTPUT FILE.
112800     ADD 1 TO WS-CANDS-WRITTEN.
112900 PRINT-ONE-CANDIDATE-EXIT.
113000     EXIT.
113100*----------------------------------------------------------------
113200 FIND-NEXT-BEST-CANDIDATE.
113250*        A FULL LINEAR SCAN FOR THE BEST UNUSED CANDIDATE, RUN
113260*        ONCE PER RANK SLOT (SO 3 TIMES PER EPISODE) RATHER
113270*        THAN SORTING THE CANDIDATE TABLE ONCE - CAND-COUNT IS
113280*        SMALL ENOUGH PER EPISODE THAT A SORT WOULD NOT PAY FOR
113290*        ITSELF.
113300     MOVE ZERO TO TOP3-BEST-IX.
113350*        PICKS UP TOP3-BEST-IX FOR USE BELOW.
113400     MOVE ZERO TO TOP3-BEST-SCORE.
113450*        TRANSFERS THE CURRENT VALUE INTO TOP3-BEST-SCORE.
113500     PERFORM TEST-CANDIDATE-BEST
113550*        INVOKES TEST-CANDIDATE-BEST FOR THIS STEP.
113600         VARYING CAND-IX FROM 1 BY 1 UNTIL CAND-IX > CAND-COUNT.
113700*----------------------------------------------------------------
113800 TEST-CANDIDATE-BEST.
113850*        STABLE-TIE RULE: THE FIRST CANDIDATE INDEX WITH THE
113860*        WINNING SCORE IS THE ONE KEPT, SINCE A STRICT ">" TEST
113870*        NEVER REPLACES AN EARLIER EQUAL-SCORING CANDIDATE -
113880*        WHICH MEANS THE RULE EVALUATED EARLIEST WINS A TIE.
113900     IF CANDT-USED (CAND-IX)
113950*        GUARDS THE NEXT STEP AGAINST BAD DATA.
114000         EXIT PARAGRAPH
114100     END-IF.
114200     IF TOP3-BEST-IX = ZERO
114250*        PROTECTS THE STEPS BELOW FROM THIS CASE.
114300         OR CANDT-TOTAL (CAND-IX) > TOP3-BEST-SCORE
114400         SET TOP3-BEST-IX TO CAND-IX
114500         MOVE CANDT-TOTAL (CAND-IX) TO TOP3-BEST-SCORE
114550*        COPIES THE INCOMING VALUE INTO TOP3-BEST-SCORE.
114600     END-IF.
114700*----------------------------------------------------------------
114800*    UP TO 10 EXEMPLAR EVENT LINES, MESSAGE TRUNCATED TO 60.
114900 PRINT-EXEMPLARS.
115000     PERFORM PRINT-ONE-EXEMPLAR
115050*        INVOKES PRINT-ONE-EXEMPLAR FOR THIS STEP.
115100         VARYING EVX-IX FROM 1 BY 1
115200         UNTIL EVX-IX > EPIT-SAMPLE-COUNT (EPI-IX)
115300            OR EVX-IX > 10.
115400*----------------------------------------------------------------
115500 PRINT-ONE-EXEMPLAR.
115550*        THE MESSAGE IS TRUNCATED TO 60 BYTES HERE PURELY FOR
115560*        REPORT WIDTH - EVX-MSG-UPPER, THE FULL UNTRUNCATED AND
115570*        UPPERCASED COPY, IS WHAT THE RULE ENGINE ITSELF TESTS
115580*        PATTERN CONDITIONS AGAINST, NOT THIS PRINTED SLICE.
115600     MOVE SPACES TO PR-LINE.
115650*        LOADS PR-LINE WITH THE CURRENT VALUE.
115700     STRING "  EXEMPLAR " DELIMITED BY SIZE
115750*        ASSEMBLES THE OUTPUT FIELD FROM THE PIECES LISTED.
115800            EVX-TS (EPI-IX, EVX-IX)   DELIMITED BY SIZE
115900            " "     DELIMITED BY SIZE
116000            EVX-SOURCE (EPI-IX, EVX-IX) DELIMITED BY SIZE
116100            " "     DELIMITED BY SIZE
116200            EVX-POD (EPI-IX, EVX-IX) DELIMITED BY SPACE
116300            " "     DELIMITED BY SIZE
116400            EVX-CODE (EPI-IX, EVX-IX) DELIMITED BY SIZE
116500            " "     DELIMITED BY SIZE
116600            EVX-MSG (EPI-IX, EVX-IX) (1:60) DELIMITED BY SIZE
116700         INTO PR-LINE.
116800     MOVE PR-LINE TO INCIDENT-LINE.
116850*        PICKS UP INCIDENT-LINE FROM THE CURRENT ROW.
116900     WRITE INCIDENT-LINE.
117000*----------------------------------------------------------------
117100 WRITE-EPINDEX-ARCHIVE.
117150*        EPINDEX-FILE CARRIES NO SCORE OR CANDIDATE DATA AT
117160*        ALL - IT IS A PLAIN FEATURE SNAPSHOT OF THE EPISODE,
117170*        WRITTEN SO 3-RULE-LEARNER CAN LATER MINE IT FOR NEW
117180*        RULE CANDIDATES WITHOUT RE-READING THE RAW LOG.
117200     MOVE SPACES TO EPINDEX-REC.
117250*        TRANSFERS THE CURRENT VALUE INTO EPINDEX-REC.
117300     MOVE EPIT-ID (EPI-IX)          TO EP-ID.
117350*        CARRIES EP-ID FORWARD FOR THE REST OF THIS PARAGRAPH.
117400     MOVE EPIT-START (EPI-IX)       TO EP-START.
117450*        LOADS EP-START FOR USE BELOW.
117500     MOVE EPIT-END (EPI-IX)         TO EP-END.
117550*        PLACES THE CURRENT VALUE IN EP-END.
117600     MOVE EPIT-NAMESPACE (EPI-IX)   TO EP-NAMESPACE.
117650*        COPIES THE INCOMING VALUE INTO EP-NAMESPACE.
117700     MOVE EPIT-POD (EPI-IX)         TO EP-POD.
117750*        CARRIES EP-POD FORWARD FOR THE REST OF THIS PARAGRAPH.
117800     MOVE EPIT-NODE (EPI-IX)        TO EP-NODE.
117850*        CARRIES EP-NODE FORWARD FOR THE REST OF THIS PARAGRAPH.
117900     MOVE EPIT-COUNT (EPI-IX)       TO EP-COUNT.
117950*        PICKS UP EP-COUNT FOR USE BELOW.
118000     MOVE EPIT-ERROR-RATIO (EPI-IX) TO EP-ERROR-RATIO.
118050*        COPIES THE INCOMING VALUE INTO EP-ERROR-RATIO.
118100     MOVE EPIT-RESTARTS (EPI-IX)    TO EP-RESTARTS.
118150*        COPIES THE INCOMING VALUE INTO EP-RESTARTS.
118200     MOVE EPIT-HTTP5XX (EPI-IX)     TO EP-HTTP5XX.
118250*        LOADS EP-HTTP5XX WITH THE CURRENT VALUE.
118300     MOVE EPIT-ROLLOUT (EPI-IX)     TO EP-ROLLOUT.
118350*        PICKS UP EP-ROLLOUT FROM THE CURRENT ROW.
118400     WRITE EPINDEX-REC.
118500*----------------------------------------------------------------
118600 WRITE-REPORT-TRAILER.
118650*        EPISODES AND INCIDENTS ARE THE SAME COUNT BY
118660*        CONSTRUCTION - EVERY EPISODE GETS EXACTLY ONE INCIDENT
118670*        HEADER - BUT BOTH FIGURES ARE PRINTED SEPARATELY SINCE
118680*        THE OPERATOR READS THIS TRAILER AS A CONTROL TOTAL, NOT
118690*        AS DERIVED ARITHMETIC.
118700     MOVE SPACES TO PR-LINE.
118750*        PICKS UP PR-LINE FOR USE BELOW.
118800     STRING "EPISODES=" DELIMITED BY SIZE
118850*        BUILDS THE OUTPUT FIELD PIECE BY PIECE.
118900            WS-EPISODES-WRITTEN DELIMITED BY SIZE
119000            " INCIDENTS=" DELIMITED BY SIZE
119100            WS-EPISODES-WRITTEN DELIMITED BY SIZE
119200            " CANDIDATES=" DELIMITED BY SIZE
119300            WS-CANDS-WRITTEN DELIMITED BY SIZE
119400         INTO PR-LINE.
119500     MOVE PR-LINE TO INCIDENT-LINE.
119550*        LOADS INCIDENT-LINE FOR USE BELOW.
119600     WRITE INCIDENT-LINE.
119700*****************************************************************
119800 FIN-PGM.
119900     STOP RUN.
