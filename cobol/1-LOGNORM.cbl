000100*****************************************************************
000200* PROGRAM:    1-LOGNORM
000300* SYSTEM:     RCAS - ROOT CAUSE ANALYSIS SYSTEM
000400* PURPOSE:    NORMALIZE RAW ESTATE ACTIVITY LOG LINES INTO FIXED
000500*             LENGTH LOG-EVENT RECORDS, TIME ORDERED, FOR USE BY
000600*             THE EPISODE / RULE ENGINE STEP (2-RCA-ENGINE).
000700*
000800*             THIS IS STEP 1 OF THE THREE-STEP RCAS NIGHTLY BATCH.
000900*             IT DOES NOT DECIDE WHAT WENT WRONG - IT JUST TURNS
001000*             FREE-FORM ESTATE LOG TEXT INTO THE FIXED LOG-EVENT
001100*             SHAPE THE REST OF THE SYSTEM CAN READ, AND PUTS THE
001200*             RESULT IN TIMESTAMP ORDER SO 2-RCA-ENGINE CAN WALK
001300*             IT SEQUENTIALLY WITHOUT RE-SORTING.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. 1-LOGNORM.
001700 AUTHOR. D L HOLLOWAY.
001800 INSTALLATION. OPERATIONS CONTROL - SYSTEMS PROGRAMMING.
001900 DATE-WRITTEN. 03/11/1989.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
002200*****************************************************************
002300* CHANGE LOG
002400*   03/11/89 DLH  RCAS-0001  ORIGINAL PROGRAM - CUT OVER FROM THE
002500*                            MANUAL EVENT LOG REVIEW PROCEDURE.
002600*                            READS ONE LINE-SEQUENTIAL RAW LOG
002700*                            FILE AND PRODUCES ONE SORTED LOGEVT.
002800*   19/02/90 DLH  RCAS-0014  ADDED LE-VERB / LE-ROUTE FIELDS PER
002900*                            OPS REQUEST, FEB OUTAGE P.I.R. - THE
003000*                            REVIEW BOARD WANTED THE HTTP VERB AND
003100*                            ROUTE CARRIED THROUGH TO THE EPISODE
003200*                            STEP SO INGRESS PROBLEMS COULD BE
003300*                            TRACED WITHOUT RE-READING RAW LOGS.
003400*   07/08/91 RMC  RCAS-0022  FIXED LE-MSG TRUNCATION WHEN RAW LINE
003500*                            RAN PAST 80 BYTES - WAS WRAPPING.
003600*   14/01/93 RMC  RCAS-0031  RESTART/ROLLOUT SCAN MADE CASE
003700*                            SENSITIVE PER NETWORK SVCS COMPLAINT.
003800*                            AN APPLICATION LOG LINE CONTAINING
003900*                            THE WORD "restarted" IN LOWER CASE
004000*                            WAS BEING COUNTED AS A CONTAINER
004100*                            RESTART AND INFLATING EP-RESTARTS.
004200*   22/09/94 KPT  RCAS-0040  SOURCE CLASS VALIDATION TIGHTENED -
004300*                            UNKNOWN LE-SOURCE NOW LOGGED.
004400*   30/03/96 KPT  RCAS-0052  FINAL SORT NOW DONE BY SORT VERB, WAS
004500*                            A SEPARATE UTILITY STEP IN THE JCL.
004600*                            SAVES A JOB STEP AND A SCRATCH DD.
004700*   11/11/98 SWN  RCAS-0061  YEAR 2000 REVIEW - LE-TS IS AN 8-DIG
004800*                            CCYYMMDD DATE, NO WINDOWED YY FIELDS
004900*                            IN THIS PROGRAM. NO CHANGE REQUIRED.
005000*   05/05/99 SWN  RCAS-0062  Y2K REGRESSION - RERAN WITH A
005100*                            01/01/2000 DATED SAMPLE FILE, CLEAN.
005200*   18/06/01 JFQ  RCAS-0070  ADDED LEVEL CLASSIFICATION COMMENTS
005300*                            FOR THE NEW OPERATOR TRAINEES.
005320*   09/10/02 JFQ  RCAS-0072  RESTART/ROLLOUT LITERALS KEYED IN ALL
005340*                            UPPER CASE - SINCE RCAS-0031 MADE THE
005360*                            SCAN CASE SENSITIVE, THIS MEANT THE
005380*                            ESTATE'S MIXED-CASE WORDING OF
005390*                            "Restarted container" / "Scaled up"
005395*                            NEVER MATCHED AND BOTH FLAGS WERE
005398*                            STUCK AT ZERO. LITERALS CORRECTED TO
005399*                            THE MIXED CASE THE LOGS ACTUALLY USE.
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-4381.
005800 OBJECT-COMPUTER. IBM-4381.
005900 SPECIAL-NAMES.
006000*        NUM-CLASS IS NOT CURRENTLY TESTED IN THIS PROGRAM BUT IS
006100*        KEPT DECLARED FOR THE OPERATOR TRACE EXTENSIONS THAT
006200*        RCAS-0040'S SOURCE VALIDATION MAY EVENTUALLY NEED.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUM-CLASS IS "0" THRU "9"
006500     UPSI-0 ON STATUS IS U0-DEBUG-ON
006600            OFF STATUS IS U0-DEBUG-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*        RAW ESTATE LOG, ONE FREE-FORM LINE PER EVENT.
007000     SELECT RAWLOG-FILE ASSIGN TO RAWLOG
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-RAWLOG.
007300*        SCRATCH WORK FILE FOR THE RCAS-0052 TIMESTAMP SORT.
007400     SELECT WORK-UNSORTED ASSIGN TO WK1UNSRT.
007500*        NORMALIZED, TIME-ORDERED LOG-EVENT OUTPUT - CONSUMED BY
007600*        2-RCA-ENGINE'S EPISODE BUILDER.
007700     SELECT LOGEVT-FILE ASSIGN TO LOGEVT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-LOGEVT.
008000*****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300*        RAW LOG RECORD AS WRITTEN BY THE ESTATE'S LOG SHIPPER.
008400*        FIELDS ARE ALREADY POSITIONAL - NO DELIMITER PARSING IS
008500*        DONE HERE, THE SHIPPER'S OWN FORMAT IS FIXED-WIDTH.
008600 FD  RAWLOG-FILE.
008700 01  RAWLOG-REC.
008750*        CCYYMMDDHHMMSS - CARRIED UNCHANGED INTO WK-LE-TS.
008800     05 RL-TS              PIC 9(14).
008850*        EMITTING SUBSYSTEM, E.G. KUBELET, APISERVR, INGRESS.
008900     05 RL-SOURCE          PIC X(6).
009000     05 RL-NAMESPACE       PIC X(20).
009100     05 RL-POD             PIC X(30).
009200     05 RL-NODE            PIC X(30).
009250*        RCAS-0014 - BLANK WHEN NOT AN INGRESS EVENT.
009300     05 RL-VERB            PIC X(8).
009400     05 RL-CODE            PIC 9(3).
009450*        RCAS-0014 - ROUTE PATH, BLANK WHEN NOT INGRESS.
009500     05 RL-ROUTE           PIC X(20).
009550*        FREE-FORM MESSAGE TEXT, SCANNED BELOW, NEVER PARSED.
009600     05 RL-MESSAGE         PIC X(160).
009700*        RCAS-0061 - DATE/TIME BREAKOUT OF THE RAW TIMESTAMP, KEPT
009800*        FOR AD HOC OPERATOR REVIEW OF A RAWLOG EXTRACT; NOT USED
009900*        BY THE NORMAL PROCESSING PATH BELOW.
010000 01  RL-TS-PARTS REDEFINES RAWLOG-REC.
010100     05 RL-TS-DATE         PIC 9(8).
010200     05 RL-TS-TIME         PIC 9(6).
010300     05 FILLER             PIC X(246).
010400*
010500*        RCAS-0052 - SORT WORK RECORD, SAME SHAPE AS LOGEVT-REC.
010600*        THE SORT VERB BELOW KEYS ON WK-LE-TS TO PRODUCE THE TIME
010700*        ORDERING 2-RCA-ENGINE DEPENDS ON.
010800 SD  WORK-UNSORTED.
010900 01  WK-LOGEVT.
010950*        SORT KEY - ASCENDING, SEE MAIN-PROCEDURE'S SORT VERB.
011000     05 WK-LE-TS           PIC 9(14).
011100     05 WK-LE-SOURCE       PIC X(6).
011200     05 WK-LE-NAMESPACE    PIC X(20).
011300     05 WK-LE-POD          PIC X(30).
011400     05 WK-LE-NODE         PIC X(30).
011450*        SET BY CLASSIFY-LEVEL - EITHER "INFO " OR "ERROR".
011500     05 WK-LE-LEVEL        PIC X(5).
011600     05 WK-LE-VERB         PIC X(8).
011700     05 WK-LE-CODE         PIC 9(3).
011800     05 WK-LE-ROUTE        PIC X(20).
011850*        SET BY CLASSIFY-RESTART-FLAG - 0 OR 1.
011900     05 WK-LE-RESTART-FLAG PIC 9(1).
011950*        SET BY CLASSIFY-ROLLOUT-FLAG - 0 OR 1.
012000     05 WK-LE-ROLLOUT-FLAG PIC 9(1).
012100     05 WK-LE-MSG          PIC X(80).
012200     05 FILLER             PIC X(2).
012300*
012400*        FINAL NORMALIZED LOG-EVENT LAYOUT - IDENTICAL SHAPE TO
012500*        WK-LOGEVT ABOVE, WRITTEN HERE ONLY BY THE SORT GIVING
012600*        PHRASE IN MAIN-PROCEDURE.
012700 FD  LOGEVT-FILE.
012800 01  LOGEVT-REC.
012850*        THIS IS THE LAYOUT 2-RCA-ENGINE COPIES ON ITS READ.
012900     05 LE-TS              PIC 9(14).
013000     05 LE-SOURCE          PIC X(6).
013100     05 LE-NAMESPACE       PIC X(20).
013200     05 LE-POD             PIC X(30).
013300     05 LE-NODE            PIC X(30).
013400     05 LE-LEVEL           PIC X(5).
013500     05 LE-VERB            PIC X(8).
013600     05 LE-CODE            PIC 9(3).
013700     05 LE-ROUTE           PIC X(20).
013800     05 LE-RESTART-FLAG    PIC 9(1).
013900     05 LE-ROLLOUT-FLAG    PIC 9(1).
014000     05 LE-MSG             PIC X(80).
014100     05 FILLER             PIC X(2).
014200*        RCAS-0061 - SAME DATE/TIME BREAKOUT AS RL-TS-PARTS ABOVE,
014300*        KEPT FOR THE OPERATOR'S AD HOC LOGEVT TRACE UTILITY.
014400 01  LE-TS-PARTS REDEFINES LOGEVT-REC.
014500     05 LE-TS-DATE         PIC 9(8).
014600     05 LE-TS-TIME         PIC 9(6).
014700     05 FILLER             PIC X(206).
014800*****************************************************************
014900 WORKING-STORAGE SECTION.
015000*        FILE STATUS BYTES - "00" IS SUCCESSFUL COMPLETION.
015100 77  FS-RAWLOG             PIC X(2) VALUE "00".
015200 77  FS-LOGEVT             PIC X(2) VALUE "00".
015300*        RUN COUNTS, DISPLAYED AT STOP RUN FOR THE OPERATOR LOG.
015400 77  WS-LINES-READ         PIC 9(7) COMP VALUE ZERO.
015500 77  WS-LINES-WRITTEN      PIC 9(7) COMP VALUE ZERO.
015600*        SCRATCH TALLY USED BY EACH CLASSIFY PARAGRAPH IN TURN.
015700 77  WS-SCAN-LEN           PIC 9(3) COMP VALUE ZERO.
015800*
015900 01  EOF-MANAGER.
015950*        SET TRUE BY READ-RAWLOG'S AT END CLAUSE - TESTED BY
015960*        MAIN-PROCEDURE'S NORMALIZE-LINE LOOP.
016000     05 FIN-ENREG          PIC X(1) VALUE SPACE.
016100        88 FF                       VALUE "Y".
016200*
016300*        WD-UPPER-MSG AND THE TRANSLATE TABLES SUPPORT RCAS-0001'S
016400*        CASE-INSENSITIVE "ERROR" SCAN. WD-MSG-TABLE-AREA SUPPORTS
016500*        RCAS-0031'S CASE-SENSITIVE RESTART/ROLLOUT SCAN - BOTH
016600*        SCANS WORK FROM THE SAME RAW MESSAGE, DIFFERENTLY CASED.
016700 01  WORKING-DATA-MANAGER.
016800     05 WD-UPPER-MSG       PIC X(160).
016900*        LOWER-TO-UPPER TRANSLATE TABLE, BUILT ONCE AT ENTRY.
017000     05 WD-FROM-CASE.
017100        10 FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
017200        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017300     05 WD-TO-CASE.
017400        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017500        10 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017600*        REDEFINES THE RAW MESSAGE SO RCAS-0031'S SCAN CAN SEE
017700*        THE ORIGINAL CASE REGARDLESS OF THE UPPERCASE WORKAREA.
017800*        WD-MSG-CHAR IS DECLARED FOR FUTURE CHARACTER-AT-A-TIME
017900*        OPERATOR TRACE WORK; THE CURRENT SCANS USE INSPECT
018000*        DIRECTLY AGAINST WD-MSG-CHARS.
018100 01  WD-MSG-TABLE-AREA.
018200     05 WD-MSG-CHARS        PIC X(160).
018300 01  WD-MSG-TABLE REDEFINES WD-MSG-TABLE-AREA.
018400     05 WD-MSG-CHAR         PIC X OCCURS 160 TIMES.
018500*****************************************************************
018600 PROCEDURE DIVISION.
018700*        DRIVER: OPEN, READ-AND-CLASSIFY EVERY RAW LINE, CLOSE THE
018800*        RAW FILE, THEN SORT THE UNSORTED WORK FILE INTO LOGEVT BY
018900*        TIMESTAMP (RCAS-0052) AND REPORT THE RUN COUNTS.
019000 MAIN-PROCEDURE.
019100     PERFORM OPEN-FILES.
019200     PERFORM READ-RAWLOG.
019300     PERFORM NORMALIZE-LINE THRU NORMALIZE-LINE-EXIT
019400         UNTIL FF.
019500     CLOSE RAWLOG-FILE.
019600*        RCAS-0052 - SORT REPLACES THE OLD SEPARATE SORT STEP
019700     SORT WORK-UNSORTED
019800         ON ASCENDING KEY WK-LE-TS
019900         USING WORK-UNSORTED
020000         GIVING LOGEVT-FILE.
020050*        END OF RUN TOTALS FOR THE OPERATOR'S SYSLOG REVIEW.
020100     DISPLAY "1-LOGNORM LINES READ    = " WS-LINES-READ.
020200     DISPLAY "1-LOGNORM EVENTS WRITTEN= " WS-LINES-WRITTEN.
020300     STOP RUN.
020400*----------------------------------------------------------------
020500*        OPEN THE RAW INPUT AND THE SORT WORK FILE. LOGEVT-FILE IS
020600*        NOT OPENED HERE - THE SORT GIVING PHRASE OPENS AND CLOSES
020700*        IT ITSELF, SO OPENING IT EARLY WOULD CONFLICT WITH SORT.
020800 OPEN-FILES.
020850*        A BAD OPEN HERE IS FATAL - THERE IS NOTHING FOR THE
020860*        REST OF THE PROGRAM TO DO WITHOUT A RAW LOG TO READ.
020900     OPEN INPUT RAWLOG-FILE.
021000     IF FS-RAWLOG NOT = "00"
021100         DISPLAY "1-LOGNORM - RAWLOG OPEN FAILED " FS-RAWLOG
021200         STOP RUN
021300     END-IF.
021400     OPEN OUTPUT WORK-UNSORTED.
021500*----------------------------------------------------------------
021600*    RCAS-0001 - READ ONE RAW LOG LINE, SET FF AT END OF FILE
021700 READ-RAWLOG.
021800     READ RAWLOG-FILE
021900         AT END
022000*            NO MORE RAW LINES - THE MAIN LOOP TESTS FF NEXT PASS.
022100             SET FF TO TRUE
022200         NOT AT END
022300             ADD 1 TO WS-LINES-READ
022400     END-READ.
022500*----------------------------------------------------------------
022600*    RCAS-0001/0014/0031 - CLASSIFY ONE RAW LINE AND WRITE IT
022700*    PER-FIELD COPY FIRST (THE POSITIONAL FIELDS CARRY STRAIGHT
022800*    ACROSS), THEN THE THREE DERIVED FIELDS (LEVEL, RESTART FLAG,
022900*    ROLLOUT FLAG) ARE COMPUTED FROM THE MESSAGE TEXT BELOW.
023000 NORMALIZE-LINE.
023050*        CLEAR FIRST SO FILLER/UNMOVED FIELDS COME OUT BLANK
023060*        RATHER THAN CARRYING THE PRIOR RECORD'S RESIDUE.
023100     MOVE SPACES TO WK-LOGEVT.
023200     MOVE RL-TS        TO WK-LE-TS.
023300     MOVE RL-SOURCE    TO WK-LE-SOURCE.
023400     MOVE RL-NAMESPACE TO WK-LE-NAMESPACE.
023500     MOVE RL-POD       TO WK-LE-POD.
023600     MOVE RL-NODE      TO WK-LE-NODE.
023650*        RCAS-0014 - BLANK/ZERO WHEN NOT AN INGRESS EVENT.
023700     MOVE RL-VERB      TO WK-LE-VERB.
023800     MOVE RL-CODE      TO WK-LE-CODE.
023900     MOVE RL-ROUTE     TO WK-LE-ROUTE.
024000*        RCAS-0022 - ONLY THE FIRST 80 BYTES OF THE MESSAGE ARE
024100*        CARRIED FORWARD; LE-MSG IS AN 80-BYTE FIELD BY DESIGN.
024200     MOVE RL-MESSAGE(1:80) TO WK-LE-MSG.
024300     PERFORM UPPERCASE-MESSAGE.
024400     PERFORM CLASSIFY-LEVEL.
024500     PERFORM CLASSIFY-RESTART-FLAG.
024600     PERFORM CLASSIFY-ROLLOUT-FLAG.
024700     WRITE WK-LOGEVT.
024800     ADD 1 TO WS-LINES-WRITTEN.
024850*        PRIME THE NEXT RAW LINE (OR SET FF) BEFORE RETURNING
024860*        CONTROL TO THE UNTIL TEST IN MAIN-PROCEDURE.
024900     PERFORM READ-RAWLOG.
025000 NORMALIZE-LINE-EXIT.
025100     EXIT.
025200*----------------------------------------------------------------
025300*    RCAS-0001 - UPPERCASE A WORKING COPY FOR THE CASE
025400*    INSENSITIVE "ERROR" SCAN ONLY. RESTART/ROLLOUT PATTERNS
025500*    STAY CASE SENSITIVE PER RCAS-0031.
025600 UPPERCASE-MESSAGE.
025650*        COPY FIRST - THE CONVERTING BELOW OPERATES IN PLACE,
025660*        AND THE ORIGINAL RL-MESSAGE IS STILL NEEDED LATER BY
025670*        THE CASE SENSITIVE RESTART/ROLLOUT SCANS.
025700     MOVE RL-MESSAGE TO WD-UPPER-MSG.
025800     INSPECT WD-UPPER-MSG
025900         CONVERTING WD-FROM-CASE TO WD-TO-CASE.
026000*----------------------------------------------------------------
026100*    RCAS-0001 - LEVEL = ERROR IFF MESSAGE CONTAINS "ERROR",
026200*    CASE INSENSITIVE SUBSTRING MATCH. DEFAULT LEVEL IS INFO
026300*    WHEN NO "ERROR" SUBSTRING IS FOUND IN THE MESSAGE TEXT.
026400 CLASSIFY-LEVEL.
026500     MOVE "INFO " TO WK-LE-LEVEL.
026600     INSPECT WD-UPPER-MSG TALLYING WS-SCAN-LEN
026700         FOR ALL "ERROR".
026800     IF WS-SCAN-LEN > ZERO
026900         MOVE "ERROR" TO WK-LE-LEVEL
027000     END-IF.
027100     MOVE ZERO TO WS-SCAN-LEN.
027200*----------------------------------------------------------------
027300*    RCAS-0031 - RESTART FLAG, EXACT CASE "Restarted container".
027400*    THIS SCAN USES THE UNTRANSLATED MESSAGE (WD-MSG-CHARS, MOVED
027500*    FROM RL-MESSAGE BELOW) SO THE ORIGINAL CASE IS PRESERVED.
027600 CLASSIFY-RESTART-FLAG.
027650*        START AT ZERO EVERY PASS - NOTHING CARRIES OVER FROM
027660*        THE PRIOR RAW LINE'S CLASSIFICATION.
027700     MOVE ZERO TO WK-LE-RESTART-FLAG.
027800     MOVE RL-MESSAGE TO WD-MSG-TABLE-AREA.
027900     INSPECT WD-MSG-CHARS TALLYING WS-SCAN-LEN
028000         FOR ALL "Restarted container".
028100     IF WS-SCAN-LEN > ZERO
028200         MOVE 1 TO WK-LE-RESTART-FLAG
028300     END-IF.
028400     MOVE ZERO TO WS-SCAN-LEN.
028500*----------------------------------------------------------------
028600*    RCAS-0031 - ROLLOUT FLAG, EXACT CASE "Scaled up". SAME
028700*    CASE-SENSITIVE TREATMENT AS THE RESTART FLAG ABOVE.
028800 CLASSIFY-ROLLOUT-FLAG.
028850*        SAME ZERO-FIRST TREATMENT AS THE RESTART FLAG ABOVE.
028900     MOVE ZERO TO WK-LE-ROLLOUT-FLAG.
029000     MOVE RL-MESSAGE TO WD-MSG-TABLE-AREA.
029100     INSPECT WD-MSG-CHARS TALLYING WS-SCAN-LEN
029200         FOR ALL "Scaled up".
029300     IF WS-SCAN-LEN > ZERO
029400         MOVE 1 TO WK-LE-ROLLOUT-FLAG
029500     END-IF.
029600     MOVE ZERO TO WS-SCAN-LEN.
029700*****************************************************************
029800*        UNREACHABLE UNDER NORMAL FLOW - MAIN-PROCEDURE ALWAYS
029900*        STOPS RUN ITSELF AFTER THE SORT. KEPT AS A SAFETY NET IN
030000*        CASE A FUTURE CHANGE FALLS THROUGH NORMALIZE-LINE-EXIT.
030100 FIN-PGM.
030200     STOP RUN.
